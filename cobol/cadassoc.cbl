000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.     CADASSOC.                                                
000120 AUTHOR.         V B OLIVEIRA.                                            
000130 INSTALLATION.   SINT-IFESGO.                                             
000140 DATE-WRITTEN.   18/05/87.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY.       USO INTERNO - DIRETORIA SINT-IFESGO.                     
000170*     SINT-IFESGO - SINDICATO DOS TRABALHADORES                           
000180* ANALISTA       : V B OLIVEIRA                                           
000190* PROGRAMADOR(A) : V B OLIVEIRA                                           
000200* FINALIDADE : MANUTENCAO DO CADASTRO DE ASSOCIADOS A PARTIR DOS          
000210*              PEDIDOS RECEBIDOS DA SECRETARIA (INCLUSAO, ATUALI-         
000220*              ZACAO DA SITUACAO DE ADIMPLENCIA E DESATIVACAO).           
000230* DATA : 18/05/87                                                         
000240* VRS         DATA           DESCRICAO                            CAD0001 
000250* 1.0      18/05/87        IMPLANTACAO INICIAL                    CAD0001 
000260* 1.1      09/10/87        V.B.O - VALIDACAO DO DIGITO DO CPF     CAD0002 
000270*                          NA INCLUSAO DE NOVO ASSOCIADO          CAD0002 
000280* 1.2      25/02/89        R.C.A - CRITICA DE CPF JA CADASTRADO   CAD0003 
000290* 1.3      14/07/91        M.H.S - INCLUIDO PEDIDO DE ATUALIZACAO CAD0004 
000300*                          DE ADIMPLENCIA (TIPO 'A')              CAD0004 
000310* 1.4      20/03/93        M.H.S - INCLUIDO PEDIDO DE DESATIVACAO CAD0005 
000320*                          DE ASSOCIADO (TIPO 'D')                CAD0005 
000330* 1.5      11/11/95        E.F.N - RESUMO PASSA A TRAZER TOTAIS   CAD0006 
000340*                          POR TIPO DE PEDIDO                     CAD0006 
000350* 1.6      18/12/98        E.F.N - CORRECAO BUG DO MILENIO NAS    CAD0007 
000360*                          DATAS DE CADASTRO E PAGAMENTO (ANO 00) CAD0007 
000370* 1.7      05/08/02        R.C.A - NOME PASSA A SER CRITICADO     CAD0008 
000380*                          QUANTO AO TAMANHO MINIMO               CAD0008 
000390* 1.8      22/02/04        R.C.A - CRITICA DE E-MAIL JA           CAD0009 
000400*                          CADASTRADO, ALEM DO CPF, NA INCLUSAO   CAD0009 
000410* 1.9      09/08/26        R.C.A - ATUALIZACAO DE SITUACAO SO     CAD0010 
000420*                          GRAVA DATA DE ULTIMO PGTO QUANDO O     CAD0010 
000430*                          PEDIDO TRAZ A DATA (NAO MAIS ZERADA),  CAD0010 
000440*                          CONFORME AUDITORIA                    CAD0010  
000450* 2.0      09/08/26        R.C.A - CONTADORES E INDICES VOLTAM    CAD0011 
000460*                          A PIC 9 DISPLAY (SEM SINAL/COMP),      CAD0011 
000470*                          CONFORME PADRAO DA CASA                CAD0011 

000480 ENVIRONMENT DIVISION.                                                    
000490 CONFIGURATION SECTION.                                                   
000500 SOURCE-COMPUTER.   IBM-4331.                                             
000510 OBJECT-COMPUTER.   IBM-4331.                                             
000520 SPECIAL-NAMES.                                                           
000530     C01 IS TOP-OF-FORM                                                   
000540     CLASS DIGITO IS '0' THRU '9'.                                        
000550 INPUT-OUTPUT SECTION.                                                    
000560 FILE-CONTROL.                                                            

000570     SELECT ASSOCIN   ASSIGN TO ASSOCM                                    
000580                       ORGANIZATION LINE SEQUENTIAL                       
000590                       FILE STATUS  WS-ST-ASSI.                           

000600     SELECT ASSOCOUT  ASSIGN TO ASSOCMN                                   
000610                       ORGANIZATION LINE SEQUENTIAL                       
000620                       FILE STATUS  WS-ST-ASSO.                           

000630     SELECT ASSOREQ   ASSIGN TO ASSOCREQ                                  
000640                       ORGANIZATION LINE SEQUENTIAL                       
000650                       FILE STATUS  WS-ST-REQ.                            

000660     SELECT REJOUT    ASSIGN TO REJEITOS                                  
000670                       ORGANIZATION LINE SEQUENTIAL                       
000680                       FILE STATUS  WS-ST-REJ.                            

000690     SELECT RESUMOUT  ASSIGN TO RESUMO                                    
000700                       ORGANIZATION LINE SEQUENTIAL                       
000710                       FILE STATUS  WS-ST-RSM.                            

000720 DATA DIVISION.                                                           
000730 FILE SECTION.                                                            
000740*    MESTRE DE ASSOCIADOS - SITUACAO ATUAL (ENTRADA)                      
000750 FD  ASSOCIN                                                              
000760     LABEL RECORD STANDARD.                                               
000770 01  REG-ASSOC-IN.                                                        
000780     05  ASSOC-ID-IN         PIC 9(05).                                   
000790     05  ASSOC-CPF-IN        PIC X(11).                                   
000800     05  ASSOC-NOME-IN       PIC X(40).                                   
000810     05  ASSOC-EMAIL-IN      PIC X(40).                                   
000820     05  ASSOC-FONE-IN       PIC X(15).                                   
000830     05  ASSOC-SITUACAO-IN   PIC X(01).                                   
000840     05  ASSOC-DT-ULTPG-IN   PIC 9(08).                                   
000850     05  ASSOC-DT-CAD-IN     PIC 9(08).                                   
000860     05  ASSOC-ATIVO-IN      PIC X(01).                                   

000870*    MESTRE DE ASSOCIADOS - SAIDA (ATUALIZADO NESTE RUN)                  
000880 FD  ASSOCOUT                                                             
000890     LABEL RECORD STANDARD.                                               
000900 01  REG-ASSOC-OUT.                                                       
000910     05  ASSOC-ID-OUT        PIC 9(05).                                   
000920     05  ASSOC-CPF-OUT       PIC X(11).                                   
000930     05  ASSOC-NOME-OUT      PIC X(40).                                   
000940     05  ASSOC-EMAIL-OUT     PIC X(40).                                   
000950     05  ASSOC-FONE-OUT      PIC X(15).                                   
000960     05  ASSOC-SITUACAO-OUT  PIC X(01).                                   
000970     05  ASSOC-DT-ULTPG-OUT  PIC 9(08).                                   
000980     05  ASSOC-DT-ULTPG-R  REDEFINES ASSOC-DT-ULTPG-OUT.                  
000990         10  ASSOC-ULTPG-AAAA PIC 9(04).                                  
001000         10  ASSOC-ULTPG-MM   PIC 9(02).                                  
001010         10  ASSOC-ULTPG-DD   PIC 9(02).                                  
001020     05  ASSOC-DT-CAD-OUT    PIC 9(08).                                   
001030     05  ASSOC-DT-CAD-R  REDEFINES ASSOC-DT-CAD-OUT.                      
001040         10  ASSOC-CAD-AAAA   PIC 9(04).                                  
001050         10  ASSOC-CAD-MM     PIC 9(02).                                  
001060         10  ASSOC-CAD-DD     PIC 9(02).                                  
001070     05  ASSOC-ATIVO-OUT     PIC X(01).                                   

001080*    PEDIDOS DE MANUTENCAO DO CADASTRO (SECRETARIA)                       
001090*    REQ-TIPO : I=INCLUSAO  A=ATUALIZA ADIMPLENCIA  D=DESATIVACAO         
001100 FD  ASSOREQ                                                              
001110     LABEL RECORD STANDARD.                                               
001120 01  REG-PEDASSOC.                                                        
001130     05  REQ-TIPO            PIC X(01).                                   
001140     05  REQ-CPF             PIC X(14).                                   
001150     05  REQ-NOME            PIC X(40).                                   
001160     05  REQ-EMAIL           PIC X(40).                                   
001170     05  REQ-FONE            PIC X(15).                                   
001180     05  REQ-SITUACAO        PIC X(01).                                   
001190     05  REQ-DT-PGTO         PIC 9(08).                                   
001200     05  REQ-DT-PGTO-R  REDEFINES REQ-DT-PGTO.                            
001210         10  REQ-PGTO-AAAA   PIC 9(04).                                   
001220         10  REQ-PGTO-MM     PIC 9(02).                                   
001230         10  REQ-PGTO-DD     PIC 9(02).                                   
001240     05  FILLER              PIC X(20).                                   

001250*    RELATORIO DE PEDIDOS REJEITADOS                                      
001260 FD  REJOUT                                                               
001270     LABEL RECORD STANDARD.                                               
001280 01  REG-REJ                 PIC X(132).                                  

001290*    RESUMO DO PROCESSAMENTO                                              
001300 FD  RESUMOUT                                                             
001310     LABEL RECORD STANDARD.                                               
001320 01  REG-RSM                 PIC X(132).                                  

001330 WORKING-STORAGE SECTION.                                                 
001340 01  WS-ST-ASSI              PIC X(02) VALUE SPACES.                      
001350 01  WS-ST-ASSO              PIC X(02) VALUE SPACES.                      
001360 01  WS-ST-REQ               PIC X(02) VALUE SPACES.                      
001370 01  WS-ST-REJ               PIC X(02) VALUE SPACES.                      
001380 01  WS-ST-RSM               PIC X(02) VALUE SPACES.                      

001390 01  WS-DATA-PROC            PIC 9(08) VALUE ZEROS.                       

001400*    TABELA DE ASSOCIADOS EM MEMORIA (CHAVE = CPF, ORDEM ASC.)            
001410 01  WT-TABELA-ASSOC.                                                     
001420     05  WT-ASSOC OCCURS 500 TIMES                                        
001430                  ASCENDING KEY IS WT-A-CPF                               
001440                  INDEXED BY IDX-AS.                                      
001450         10  WT-A-CPF        PIC X(11).                                   
001460         10  WT-A-ID         PIC 9(05).                                   
001470         10  WT-A-NOME       PIC X(40).                                   
001480         10  WT-A-EMAIL      PIC X(40).                                   
001490         10  WT-A-FONE       PIC X(15).                                   
001500         10  WT-A-SITUACAO   PIC X(01).                                   
001510         10  WT-A-DT-ULTPG   PIC 9(08).                                   
001520         10  WT-A-DT-CAD     PIC 9(08).                                   
001530         10  WT-A-ATIVO      PIC X(01).                                   
001540         10  WT-A-NOVO       PIC X(01).                                   
001550 01  WS-QT-ASSOC              PIC 9(05) VALUE ZERO.                       
001560 01  WS-MAX-ASSOC-ID          PIC 9(05) VALUE ZERO.                       

001570*    CONTADORES DO PROCESSAMENTO (PIC 9 DISPLAY)                          
001580 01  WS-CONTADORES.                                                       
001590     05  WS-QT-LIDOS         PIC 9(07) VALUE ZERO.                        
001600     05  WS-QT-INCLUSAO      PIC 9(07) VALUE ZERO.                        
001610     05  WS-QT-ATUALIZ       PIC 9(07) VALUE ZERO.                        
001620     05  WS-QT-DESATIVA      PIC 9(07) VALUE ZERO.                        
001630     05  WS-QT-REJEIT        PIC 9(07) VALUE ZERO.                        
001640     05  WS-SEQ-PEDIDO       PIC 9(07) VALUE ZERO.                        

001650*    AREAS DE TRABALHO DA VALIDACAO DO CPF (MESMO ALGORITMO DO            
001660*    ENTRESV - CONFIRMAR CONSISTENCIA SE ALTERADO EM UM DOS DOIS)         
001670 01  WS-CPF-BRUTO            PIC X(14) VALUE SPACES.                      
001680 01  WS-CPF-LIMPO            PIC X(11) VALUE SPACES.                      
001690 01  WS-QT-DIG               PIC 9(04) VALUE ZERO.                        
001700 01  WS-IDX-CPF              PIC 9(04) VALUE ZERO.                        
001710 01  WS-PESO                 PIC 9(04) VALUE ZERO.                        
001720 01  WS-SOMA                 PIC 9(06) VALUE ZERO.                        
001730 01  WS-RESTO                PIC 9(04) VALUE ZERO.                        
001740 01  WS-QUOCIENTE            PIC 9(04) VALUE ZERO.                        
001750 01  WS-CARACTER             PIC X(01) VALUE SPACE.                       
001760 01  WS-DIGITO               PIC 9(01) VALUE ZERO.                        
001770 01  WS-DV1                  PIC 9(01) VALUE ZERO.                        
001780 01  WS-DV2                  PIC 9(01) VALUE ZERO.                        
001790 01  WS-CPF-REPETIDO         PIC X(01) VALUE 'N'.                         
001800 01  WS-NOME-TAM             PIC 9(04) VALUE ZERO.                        

001810*    RESULTADO DA VALIDACAO CORRENTE                                      
001820 01  WS-PEDIDO-OK             PIC X(01) VALUE 'S'.                        
001830 01  WS-MOTIVO-REJ            PIC X(60) VALUE SPACES.                     
001840 01  WS-ACHOU                 PIC X(01) VALUE 'N'.                        
001850 01  WS-POS-ACHADA            PIC 9(05) VALUE ZERO.                       

001860 01  LIN-CAB-REJ.                                                         
001870     05  FILLER               PIC X(40) VALUE                             
001880         'SINT-IFESGO - MANUTENCAO DE ASSOCIADOS'.                        
001890     05  FILLER               PIC X(24) VALUE                             
001900         ' - REJEITADOS DATA PROC.'.                                      
001910     05  CAB-DATA-PROC        PIC 9(08).                                  
001920     05  FILLER               PIC X(60) VALUE SPACES.                     

001930 01  LIN-DET-REJ.                                                         
001940     05  DET-SEQ              PIC ZZZZ9.                                  
001950     05  FILLER               PIC X(01) VALUE SPACE.                      
001960     05  DET-TIPO             PIC X(01).                                  
001970     05  FILLER               PIC X(01) VALUE SPACE.                      
001980     05  DET-NOME             PIC X(20).                                  
001990     05  FILLER               PIC X(01) VALUE SPACE.                      
002000     05  DET-CPF              PIC X(11).                                  
002010     05  FILLER               PIC X(01) VALUE SPACE.                      
002020     05  DET-MOTIVO           PIC X(60).                                  
002030     05  FILLER               PIC X(35) VALUE SPACES.                     

002040 01  LIN-RODAPE-REJ.                                                      
002050     05  FILLER               PIC X(13) VALUE 'LIDOS......:'.             
002060     05  ROD-LIDOS            PIC ZZZZ9.                                  
002070     05  FILLER               PIC X(15) VALUE 'INCLUSOES...:'.            
002080     05  ROD-INCLUSAO         PIC ZZZZ9.                                  
002090     05  FILLER               PIC X(15) VALUE 'ATUALIZ.....:'.            
002100     05  ROD-ATUALIZ          PIC ZZZZ9.                                  
002110     05  FILLER               PIC X(15) VALUE 'DESATIVAD...:'.            
002120     05  ROD-DESATIVA         PIC ZZZZ9.                                  
002130     05  FILLER               PIC X(15) VALUE 'REJEITAD....:'.            
002140     05  ROD-REJEIT           PIC ZZZZ9.                                  
002150     05  FILLER               PIC X(34) VALUE SPACES.                     

002160 01  LIN-RESUMO.                                                          
002170     05  FILLER               PIC X(30) VALUE                             
002180         'RESUMO DO PROCESSAMENTO'.                                       
002190     05  FILLER               PIC X(102) VALUE SPACES.                    

002200 PROCEDURE DIVISION.                                                      

002210 0100-ABRE-ARQUIVOS.                                                      
002220*          ABRE OS ARQUIVOS DO RUN E OBTEM A DATA DE PROCESSO             
002230     ACCEPT WS-DATA-PROC FROM DATE YYYYMMDD.                              
002240     OPEN INPUT  ASSOCIN                                                  
002250     OPEN OUTPUT ASSOCOUT                                                 
002260     OPEN INPUT  ASSOREQ                                                  
002270     OPEN OUTPUT REJOUT                                                   
002280     OPEN OUTPUT RESUMOUT.                                                
002290     IF WS-ST-ASSI NOT = '00'                                             
002300        DISPLAY 'CADASSOC - ASSOCM NAO ABRIU - ' WS-ST-ASSI               
002310        GO TO 1900-ENCERRA-ERRO.                                          
002320     MOVE WS-DATA-PROC TO CAB-DATA-PROC                                   
002330     WRITE REG-REJ FROM LIN-CAB-REJ.                                      

002340 0200-CARREGA-ASSOCIADOS.                                                 
002350*          CARREGA O MESTRE DE ASSOCIADOS EM TABELA P/ CPF E JA           
002360*          COPIA CADA REGISTRO PARA O NOVO MESTRE (PODE SER               
002370*          REGRAVADO MAIS TARDE SE HOUVER PEDIDO PARA O CPF)              
002380     MOVE ZERO TO WS-QT-ASSOC.                                            
002390     MOVE ZERO TO WS-MAX-ASSOC-ID.                                        
002400 0201-LE-ASSOC.                                                           
002410     READ ASSOCIN                                                         
002420          AT END GO TO 0400-PROCESSA-PEDIDOS.                             
002430     IF ASSOC-ID-IN > WS-MAX-ASSOC-ID                                     
002440        MOVE ASSOC-ID-IN TO WS-MAX-ASSOC-ID.                              
002450     ADD 1 TO WS-QT-ASSOC.                                                
002460     SET IDX-AS TO WS-QT-ASSOC.                                           
002470     MOVE ASSOC-CPF-IN      TO WT-A-CPF (IDX-AS).                         
002480     MOVE ASSOC-ID-IN       TO WT-A-ID (IDX-AS).                          
002490     MOVE ASSOC-NOME-IN     TO WT-A-NOME (IDX-AS).                        
002500     MOVE ASSOC-EMAIL-IN    TO WT-A-EMAIL (IDX-AS).                       
002510     MOVE ASSOC-FONE-IN     TO WT-A-FONE (IDX-AS).                        
002520     MOVE ASSOC-SITUACAO-IN TO WT-A-SITUACAO (IDX-AS).                    
002530     MOVE ASSOC-DT-ULTPG-IN TO WT-A-DT-ULTPG (IDX-AS).                    
002540     MOVE ASSOC-DT-CAD-IN   TO WT-A-DT-CAD (IDX-AS).                      
002550     MOVE ASSOC-ATIVO-IN    TO WT-A-ATIVO (IDX-AS).                       
002560     MOVE 'N'               TO WT-A-NOVO (IDX-AS).                        
002570     GO TO 0201-LE-ASSOC.                                                 

002580 0400-PROCESSA-PEDIDOS.                                                   
002590*          LACO PRINCIPAL - UM PEDIDO DE MANUTENCAO POR ITERACAO          
002600     MOVE ZERO TO WS-SEQ-PEDIDO.                                          
002610 0401-LE-PEDIDO.                                                          
002620     READ ASSOREQ                                                         
002630          AT END GO TO 0900-REGRAVA-NAO-ALTERADOS.                        
002640     ADD 1 TO WS-SEQ-PEDIDO.                                              
002650     ADD 1 TO WS-QT-LIDOS.                                                
002660     MOVE 'S' TO WS-PEDIDO-OK.                                            
002670     MOVE SPACES TO WS-MOTIVO-REJ.                                        
002680     IF REQ-TIPO = 'I'                                                    
002690        PERFORM 0500-PROCESSA-INCLUSAO THRU                               
002700                0500-PROCESSA-INCLUSAO-FIM                                
002710     ELSE                                                                 
002720        IF REQ-TIPO = 'A'                                                 
002730           PERFORM 0600-PROCESSA-ATUALIZA THRU                            
002740                   0600-PROCESSA-ATUALIZA-FIM                             
002750        ELSE                                                              
002760           IF REQ-TIPO = 'D'                                              
002770              PERFORM 0650-PROCESSA-DESATIVA THRU                         
002780                      0650-PROCESSA-DESATIVA-FIM                          
002790           ELSE                                                           
002800              MOVE 'TIPO DE PEDIDO DESCONHECIDO' TO                       
002810                   WS-MOTIVO-REJ                                          
002820              MOVE 'N' TO WS-PEDIDO-OK.                                   
002830     IF WS-PEDIDO-OK NOT = 'S'                                            
002840        PERFORM 0800-REJEITA THRU 0800-REJEITA-FIM.                       
002850     GO TO 0401-LE-PEDIDO.                                                

002860 0300-VALIDA-CPF.                                                         
002870*          LIMPA O CPF (SO DIGITOS) E CONFERE OS DOIS DIGITOS             
002880*          VERIFICADORES - MESMO ALGORITMO DO PROGRAMA ENTRESV            
002890     MOVE REQ-CPF TO WS-CPF-BRUTO.                                        
002900     MOVE SPACES TO WS-CPF-LIMPO.                                         
002910     MOVE ZERO TO WS-QT-DIG.                                              
002920     MOVE 1 TO WS-IDX-CPF.                                                
002930 0301-LOOP-LIMPA.                                                         
002940     IF WS-IDX-CPF > 14                                                   
002950        GO TO 0303-CHECA-TAMANHO.                                         
002960     MOVE WS-CPF-BRUTO (WS-IDX-CPF:1) TO WS-CARACTER.                     
002970     IF WS-CARACTER NOT NUMERIC                                           
002980        GO TO 0302-PROX-CAR.                                              
002990     ADD 1 TO WS-QT-DIG.                                                  
003000     IF WS-QT-DIG < 12                                                    
003010        MOVE WS-CARACTER TO WS-CPF-LIMPO (WS-QT-DIG:1).                   
003020 0302-PROX-CAR.                                                           
003030     ADD 1 TO WS-IDX-CPF.                                                 
003040     GO TO 0301-LOOP-LIMPA.                                               
003050 0303-CHECA-TAMANHO.                                                      
003060     IF WS-QT-DIG NOT = 11                                                
003070        MOVE 'CPF DEVE CONTER 11 DIGITOS' TO WS-MOTIVO-REJ                
003080        MOVE 'N' TO WS-PEDIDO-OK                                          
003090        GO TO 0300-VALIDA-CPF-FIM.                                        
003100     MOVE ZERO TO WS-SOMA.                                                
003110     MOVE 1 TO WS-IDX-CPF.                                                
003120 0304-LOOP-DV1.                                                           
003130     IF WS-IDX-CPF > 9                                                    
003140        GO TO 0305-CALCULA-DV1.                                           
003150     MOVE WS-CPF-LIMPO (WS-IDX-CPF:1) TO WS-DIGITO.                       
003160     COMPUTE WS-PESO = 11 - WS-IDX-CPF.                                   
003170     COMPUTE WS-SOMA = WS-SOMA + (WS-DIGITO * WS-PESO).                   
003180     ADD 1 TO WS-IDX-CPF.                                                 
003190     GO TO 0304-LOOP-DV1.                                                 
003200 0305-CALCULA-DV1.                                                        
003210     DIVIDE WS-SOMA BY 11 GIVING WS-QUOCIENTE                             
003220            REMAINDER WS-RESTO.                                           
003230     IF WS-RESTO < 2                                                      
003240        MOVE 0 TO WS-DV1                                                  
003250     ELSE                                                                 
003260        COMPUTE WS-DV1 = 11 - WS-RESTO.                                   
003270     MOVE WS-CPF-LIMPO (10:1) TO WS-DIGITO.                               
003280     IF WS-DIGITO NOT = WS-DV1                                            
003290        MOVE 'CPF INVALIDO - 1O DIGITO VERIFICADOR' TO                    
003300             WS-MOTIVO-REJ                                                
003310        MOVE 'N' TO WS-PEDIDO-OK                                          
003320        GO TO 0300-VALIDA-CPF-FIM.                                        
003330     MOVE ZERO TO WS-SOMA.                                                
003340     MOVE 1 TO WS-IDX-CPF.                                                
003350 0306-LOOP-DV2.                                                           
003360     IF WS-IDX-CPF > 10                                                   
003370        GO TO 0307-CALCULA-DV2.                                           
003380     MOVE WS-CPF-LIMPO (WS-IDX-CPF:1) TO WS-DIGITO.                       
003390     COMPUTE WS-PESO = 12 - WS-IDX-CPF.                                   
003400     COMPUTE WS-SOMA = WS-SOMA + (WS-DIGITO * WS-PESO).                   
003410     ADD 1 TO WS-IDX-CPF.                                                 
003420     GO TO 0306-LOOP-DV2.                                                 
003430 0307-CALCULA-DV2.                                                        
003440     DIVIDE WS-SOMA BY 11 GIVING WS-QUOCIENTE                             
003450            REMAINDER WS-RESTO.                                           
003460     IF WS-RESTO < 2                                                      
003470        MOVE 0 TO WS-DV2                                                  
003480     ELSE                                                                 
003490        COMPUTE WS-DV2 = 11 - WS-RESTO.                                   
003500     MOVE WS-CPF-LIMPO (11:1) TO WS-DIGITO.                               
003510     IF WS-DIGITO NOT = WS-DV2                                            
003520        MOVE 'CPF INVALIDO - 2O DIGITO VERIFICADOR' TO                    
003530             WS-MOTIVO-REJ                                                
003540        MOVE 'N' TO WS-PEDIDO-OK.                                         
003550 0300-VALIDA-CPF-FIM.                                                     
003560     EXIT.                                                                

003570 0500-PROCESSA-INCLUSAO.                                                  
003580*          INCLUI NOVO ASSOCIADO - EXIGE CPF VALIDO, NOME COM NO          
003590*          MINIMO 2 CARACTERES E CPF AINDA NAO CADASTRADO                 
003600     PERFORM 0300-VALIDA-CPF THRU 0300-VALIDA-CPF-FIM.                    
003610     IF WS-PEDIDO-OK NOT = 'S'                                            
003620        GO TO 0500-PROCESSA-INCLUSAO-FIM.                                 
003630     MOVE 40 TO WS-NOME-TAM.                                              
003640 0501-LOOP-NOME.                                                          
003650     IF WS-NOME-TAM = ZERO                                                
003660        GO TO 0502-CHECA-NOME.                                            
003670     IF REQ-NOME (WS-NOME-TAM:1) NOT = SPACE                              
003680        GO TO 0502-CHECA-NOME.                                            
003690     SUBTRACT 1 FROM WS-NOME-TAM.                                         
003700     GO TO 0501-LOOP-NOME.                                                
003710 0502-CHECA-NOME.                                                         
003720     IF WS-NOME-TAM < 2                                                   
003730        MOVE 'NOME DEVE TER AO MENOS 2 CARACTERES' TO                     
003740             WS-MOTIVO-REJ                                                
003750        MOVE 'N' TO WS-PEDIDO-OK                                          
003760        GO TO 0500-PROCESSA-INCLUSAO-FIM.                                 
003770     MOVE 'N' TO WS-ACHOU.                                                
003780     SEARCH ALL WT-ASSOC                                                  
003790        WHEN WT-A-CPF (IDX-AS) = WS-CPF-LIMPO                             
003800           MOVE 'S' TO WS-ACHOU.                                          
003810     IF WS-ACHOU = 'S'                                                    
003820        MOVE 'CPF JA CADASTRADO' TO WS-MOTIVO-REJ                         
003830        MOVE 'N' TO WS-PEDIDO-OK                                          
003840        GO TO 0500-PROCESSA-INCLUSAO-FIM.                                 
003850*          E-MAIL TAMBEM DEVE SER UNICO - TABELA E CHAVEADA               
003860*          POR CPF, NAO POR E-MAIL, ENTAO A BUSCA E SEQUENCIAL            
003870     MOVE 'N' TO WS-ACHOU.                                                
003880     MOVE 1 TO WS-IDX-CPF.                                                
003890 0503-LOOP-EMAIL.                                                         
003900     IF WS-IDX-CPF > WS-QT-ASSOC                                          
003910        GO TO 0504-CHECA-EMAIL.                                           
003920     SET IDX-AS TO WS-IDX-CPF.                                            
003930     IF WT-A-EMAIL (IDX-AS) = REQ-EMAIL                                   
003940        MOVE 'S' TO WS-ACHOU                                              
003950        GO TO 0504-CHECA-EMAIL.                                           
003960     ADD 1 TO WS-IDX-CPF.                                                 
003970     GO TO 0503-LOOP-EMAIL.                                               
003980 0504-CHECA-EMAIL.                                                        
003990     IF WS-ACHOU = 'S'                                                    
004000        MOVE 'E-MAIL JA CADASTRADO' TO WS-MOTIVO-REJ                      
004010        MOVE 'N' TO WS-PEDIDO-OK                                          
004020        GO TO 0500-PROCESSA-INCLUSAO-FIM.                                 
004030     PERFORM 0550-GRAVA-INCLUSAO THRU 0550-GRAVA-INCLUSAO-FIM.            
004040 0500-PROCESSA-INCLUSAO-FIM.                                              
004050     EXIT.                                                                

004060 0550-GRAVA-INCLUSAO.                                                     
004070*          MONTA O NOVO REGISTRO DE ASSOCIADO E ACRESCENTA NA             
004080*          TABELA EM MEMORIA (JA REGRAVADO, NAO E COPIADO DE NOVO)        
004090     ADD 1 TO WS-MAX-ASSOC-ID.                                            
004100     MOVE WS-MAX-ASSOC-ID  TO ASSOC-ID-OUT.                               
004110     MOVE WS-CPF-LIMPO     TO ASSOC-CPF-OUT.                              
004120     MOVE REQ-NOME         TO ASSOC-NOME-OUT.                             
004130     MOVE REQ-EMAIL        TO ASSOC-EMAIL-OUT.                            
004140     MOVE REQ-FONE         TO ASSOC-FONE-OUT.                             
004150     MOVE 'A'              TO ASSOC-SITUACAO-OUT.                         
004160     MOVE ZERO             TO ASSOC-DT-ULTPG-OUT.                         
004170     MOVE WS-DATA-PROC     TO ASSOC-DT-CAD-OUT.                           
004180     MOVE 'S'              TO ASSOC-ATIVO-OUT.                            
004190     WRITE REG-ASSOC-OUT.                                                 
004200     ADD 1 TO WS-QT-ASSOC.                                                
004210     SET IDX-AS TO WS-QT-ASSOC.                                           
004220     MOVE WS-CPF-LIMPO     TO WT-A-CPF (IDX-AS).                          
004230     MOVE WS-MAX-ASSOC-ID  TO WT-A-ID (IDX-AS).                           
004240     MOVE REQ-NOME         TO WT-A-NOME (IDX-AS).                         
004250     MOVE 'A'              TO WT-A-SITUACAO (IDX-AS).                     
004260     MOVE 'S'              TO WT-A-ATIVO (IDX-AS).                        
004270     MOVE 'S'              TO WT-A-NOVO (IDX-AS).                         
004280     ADD 1 TO WS-QT-INCLUSAO.                                             
004290 0550-GRAVA-INCLUSAO-FIM.                                                 
004300     EXIT.                                                                

004310 0600-PROCESSA-ATUALIZA.                                                  
004320*          ATUALIZA A SITUACAO DE ADIMPLENCIA DE UM ASSOCIADO JA          
004330*          EXISTENTE (PAGAMENTO CONFIRMADO OU ATRASO DETECTADO)           
004340     PERFORM 0300-VALIDA-CPF THRU 0300-VALIDA-CPF-FIM.                    
004350     IF WS-PEDIDO-OK NOT = 'S'                                            
004360        GO TO 0600-PROCESSA-ATUALIZA-FIM.                                 
004370     MOVE 'N' TO WS-ACHOU.                                                
004380     SEARCH ALL WT-ASSOC                                                  
004390        WHEN WT-A-CPF (IDX-AS) = WS-CPF-LIMPO                             
004400           MOVE 'S' TO WS-ACHOU                                           
004410           SET WS-POS-ACHADA TO IDX-AS.                                   
004420     IF WS-ACHOU NOT = 'S'                                                
004430        MOVE 'ASSOCIADO NAO CADASTRADO' TO WS-MOTIVO-REJ                  
004440        MOVE 'N' TO WS-PEDIDO-OK                                          
004450        GO TO 0600-PROCESSA-ATUALIZA-FIM.                                 
004460     IF REQ-SITUACAO NOT = 'A' AND REQ-SITUACAO NOT = 'I'                 
004470        MOVE 'SITUACAO DE ADIMPLENCIA INVALIDA' TO                        
004480             WS-MOTIVO-REJ                                                
004490        MOVE 'N' TO WS-PEDIDO-OK                                          
004500        GO TO 0600-PROCESSA-ATUALIZA-FIM.                                 
004510     SET IDX-AS TO WS-POS-ACHADA.                                         
004520     MOVE REQ-SITUACAO TO WT-A-SITUACAO (IDX-AS).                         
004530     IF REQ-SITUACAO = 'A' AND REQ-DT-PGTO NOT = ZERO                     
004540        MOVE REQ-DT-PGTO TO WT-A-DT-ULTPG (IDX-AS).                       
004550     ADD 1 TO WS-QT-ATUALIZ.                                              
004560 0600-PROCESSA-ATUALIZA-FIM.                                              
004570     EXIT.                                                                

004580 0650-PROCESSA-DESATIVA.                                                  
004590*          DESATIVA UM ASSOCIADO (AFASTAMENTO, DESLIGAMENTO DA            
004600*          CATEGORIA) - ASSOCIADO INATIVO NAO PODE MAIS RESERVAR          
004610     PERFORM 0300-VALIDA-CPF THRU 0300-VALIDA-CPF-FIM.                    
004620     IF WS-PEDIDO-OK NOT = 'S'                                            
004630        GO TO 0650-PROCESSA-DESATIVA-FIM.                                 
004640     MOVE 'N' TO WS-ACHOU.                                                
004650     SEARCH ALL WT-ASSOC                                                  
004660        WHEN WT-A-CPF (IDX-AS) = WS-CPF-LIMPO                             
004670           MOVE 'S' TO WS-ACHOU                                           
004680           SET WS-POS-ACHADA TO IDX-AS.                                   
004690     IF WS-ACHOU NOT = 'S'                                                
004700        MOVE 'ASSOCIADO NAO CADASTRADO' TO WS-MOTIVO-REJ                  
004710        MOVE 'N' TO WS-PEDIDO-OK                                          
004720        GO TO 0650-PROCESSA-DESATIVA-FIM.                                 
004730     SET IDX-AS TO WS-POS-ACHADA.                                         
004740     IF WT-A-ATIVO (IDX-AS) = 'N'                                         
004750        MOVE 'ASSOCIADO JA ESTAVA INATIVO' TO WS-MOTIVO-REJ               
004760        MOVE 'N' TO WS-PEDIDO-OK                                          
004770        GO TO 0650-PROCESSA-DESATIVA-FIM.                                 
004780     MOVE 'N' TO WT-A-ATIVO (IDX-AS).                                     
004790     ADD 1 TO WS-QT-DESATIVA.                                             
004800 0650-PROCESSA-DESATIVA-FIM.                                              
004810     EXIT.                                                                

004820 0800-REJEITA.                                                            
004830*          GRAVA A LINHA DE REJEICAO COM O MOTIVO E CONTABILIZA           
004840     MOVE WS-SEQ-PEDIDO TO DET-SEQ.                                       
004850     MOVE REQ-TIPO TO DET-TIPO.                                           
004860     MOVE REQ-NOME (1:20) TO DET-NOME.                                    
004870     MOVE WS-CPF-LIMPO TO DET-CPF.                                        
004880     MOVE WS-MOTIVO-REJ TO DET-MOTIVO.                                    
004890     WRITE REG-REJ FROM LIN-DET-REJ.                                      
004900     ADD 1 TO WS-QT-REJEIT.                                               
004910 0800-REJEITA-FIM.                                                        
004920     EXIT.                                                                

004930 0900-REGRAVA-NAO-ALTERADOS.                                              
004940*          REGRAVA NO NOVO MESTRE OS ASSOCIADOS JA EXISTENTES QUE         
004950*          NAO FORAM ATINGIDOS POR ATUALIZACAO OU DESATIVACAO, COM        
004960*          OS VALORES (POSSIVELMENTE ALTERADOS) DA TABELA EM              
004970*          MEMORIA - AS INCLUSOES FORAM GRAVADAS EM 0550                  
004980     MOVE 1 TO WS-IDX-CPF.                                                
004990 0901-LOOP-REGRAVA.                                                       
005000     IF WS-IDX-CPF > WS-QT-ASSOC                                          
005010        GO TO 1000-IMPRIME-RESUMO.                                        
005020     SET IDX-AS TO WS-IDX-CPF.                                            
005030     IF WT-A-NOVO (IDX-AS) = 'S'                                          
005040        GO TO 0902-PROX-REGRAVA.                                          
005050     MOVE WT-A-ID (IDX-AS)        TO ASSOC-ID-OUT.                        
005060     MOVE WT-A-CPF (IDX-AS)       TO ASSOC-CPF-OUT.                       
005070     MOVE WT-A-NOME (IDX-AS)      TO ASSOC-NOME-OUT.                      
005080     MOVE WT-A-EMAIL (IDX-AS)     TO ASSOC-EMAIL-OUT.                     
005090     MOVE WT-A-FONE (IDX-AS)      TO ASSOC-FONE-OUT.                      
005100     MOVE WT-A-SITUACAO (IDX-AS)  TO ASSOC-SITUACAO-OUT.                  
005110     MOVE WT-A-DT-ULTPG (IDX-AS)  TO ASSOC-DT-ULTPG-OUT.                  
005120     MOVE WT-A-DT-CAD (IDX-AS)    TO ASSOC-DT-CAD-OUT.                    
005130     MOVE WT-A-ATIVO (IDX-AS)     TO ASSOC-ATIVO-OUT.                     
005140     WRITE REG-ASSOC-OUT.                                                 
005150 0902-PROX-REGRAVA.                                                       
005160     ADD 1 TO WS-IDX-CPF.                                                 
005170     GO TO 0901-LOOP-REGRAVA.                                             

005180 1000-IMPRIME-RESUMO.                                                     
005190*          FECHA O RELATORIO DE REJEITADOS E GRAVA O RESUMO FINAL         
005200     MOVE WS-QT-LIDOS     TO ROD-LIDOS.                                   
005210     MOVE WS-QT-INCLUSAO  TO ROD-INCLUSAO.                                
005220     MOVE WS-QT-ATUALIZ   TO ROD-ATUALIZ.                                 
005230     MOVE WS-QT-DESATIVA  TO ROD-DESATIVA.                                
005240     MOVE WS-QT-REJEIT    TO ROD-REJEIT.                                  
005250     WRITE REG-REJ FROM LIN-RODAPE-REJ.                                   
005260     WRITE REG-RSM FROM LIN-RESUMO.                                       
005270     GO TO 1800-ENCERRA-NORMAL.                                           

005280 1800-ENCERRA-NORMAL.                                                     
005290     CLOSE ASSOCIN ASSOCOUT ASSOREQ REJOUT RESUMOUT.                      
005300     STOP RUN.                                                            

005310 1900-ENCERRA-ERRO.                                                       
005320     CLOSE ASSOCIN ASSOCOUT ASSOREQ REJOUT RESUMOUT.                      
005330     STOP RUN.                                                            
