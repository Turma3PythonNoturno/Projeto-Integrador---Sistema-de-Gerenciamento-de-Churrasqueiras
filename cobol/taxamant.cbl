000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.     TAXAMANT.                                                
000120 AUTHOR.         M H SANTOS.                                              
000130 INSTALLATION.   SINT-IFESGO.                                             
000140 DATE-WRITTEN.   02/12/88.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY.       USO INTERNO - DIRETORIA SINT-IFESGO.                     
000170*     SINT-IFESGO - SINDICATO DOS TRABALHADORES                           
000180* ANALISTA       : M H SANTOS                                             
000190* PROGRAMADOR(A) : M H SANTOS                                             
000200* FINALIDADE : MANUTENCAO DO MESTRE DE TAXAS - VARREDURA DE               
000210*              VENCIDAS E CONFIRMACAO DE PAGAMENTOS RECEBIDOS             
000220*              DA TESOURARIA.                                             
000230* DATA : 02/12/88                                                         
000240* VRS         DATA           DESCRICAO                            TAX0001 
000250* 1.0      02/12/88        IMPLANTACAO INICIAL                    TAX0001 
000260* 1.1      17/06/89        M.H.S - VARREDURA DE TAXAS VENCIDAS    TAX0002 
000270*                          PASSA A RODAR ANTES DA CONFIRMACAO     TAX0002 
000280* 1.2      30/01/92        R.C.A - CODIGO DE PAGAMENTO SO E       TAX0003 
000290*                          SOBRESCRITO QUANDO INFORMADO           TAX0003 
000300* 1.3      08/09/94        V.B.O - RESUMO PASSA A TRAZER O VALOR  TAX0004 
000310*                          TOTAL CONFIRMADO NO RUN                TAX0004 
000320* 1.4      19/12/98        E.F.N - CORRECAO BUG DO MILENIO NA     TAX0005 
000330*                          COMPARACAO DE DATA DE VENCIMENTO       TAX0005 
000340* 1.5      22/04/02        M.H.S - PAGAMENTO DE TAXA VENCIDA      TAX0006 
000350*                          PASSA A SER REJEITADO EXPLICITAMENTE   TAX0006 
000360* 1.6      09/08/26        R.C.A - CONTADORES E TOTAL CONFIRMADO  TAX0007 
000370*                          VOLTAM A PIC 9 DISPLAY (SEM SINAL/     TAX0007 
000380*                          COMP), CONFORME PADRAO DA CASA         TAX0007 

000390 ENVIRONMENT DIVISION.                                                    
000400 CONFIGURATION SECTION.                                                   
000410 SOURCE-COMPUTER.   IBM-4331.                                             
000420 OBJECT-COMPUTER.   IBM-4331.                                             
000430 SPECIAL-NAMES.                                                           
000440     C01 IS TOP-OF-FORM                                                   
000450     CLASS DIGITO IS '0' THRU '9'.                                        
000460 INPUT-OUTPUT SECTION.                                                    
000470 FILE-CONTROL.                                                            

000480     SELECT TAXIN     ASSIGN TO TAXAM                                     
000490                       ORGANIZATION LINE SEQUENTIAL                       
000500                       FILE STATUS  WS-ST-TAXI.                           

000510     SELECT TAXOUT    ASSIGN TO TAXAMN                                    
000520                       ORGANIZATION LINE SEQUENTIAL                       
000530                       FILE STATUS  WS-ST-TAXO.                           

000540     SELECT PAGIN     ASSIGN TO PAGAMTOS                                  
000550                       ORGANIZATION LINE SEQUENTIAL                       
000560                       FILE STATUS  WS-ST-PAG.                            

000570     SELECT REJOUT    ASSIGN TO REJEITOS                                  
000580                       ORGANIZATION LINE SEQUENTIAL                       
000590                       FILE STATUS  WS-ST-REJ.                            

000600     SELECT RESUMOUT  ASSIGN TO RESUMO                                    
000610                       ORGANIZATION LINE SEQUENTIAL                       
000620                       FILE STATUS  WS-ST-RSM.                            

000630 DATA DIVISION.                                                           
000640 FILE SECTION.                                                            
000650*    MESTRE DE TAXAS - SITUACAO ATUAL (ENTRADA)                           
000660 FD  TAXIN                                                                
000670     LABEL RECORD STANDARD.                                               
000680 01  REG-TAXA-IN.                                                         
000690     05  TAXA-ID-IN          PIC 9(05).                                   
000700     05  TAXA-VALOR-IN       PIC 9(08)V99.                                
000710     05  TAXA-TIPO-IN        PIC X(01).                                   
000720     05  TAXA-STATUS-IN      PIC X(01).                                   
000730     05  TAXA-DT-VENC-IN     PIC 9(08).                                   
000740     05  TAXA-DT-PGTO-IN     PIC 9(12).                                   
000750     05  TAXA-RESV-ID-IN     PIC 9(05).                                   
000760     05  TAXA-CPF-IN         PIC X(11).                                   
000770     05  TAXA-COD-PGTO-IN    PIC X(12).                                   
000780     05  TAXA-DT-CRIA-IN     PIC 9(08).                                   

000790*    MESTRE DE TAXAS - SAIDA (APOS VARREDURA E CONFIRMACOES)              
000800 FD  TAXOUT                                                               
000810     LABEL RECORD STANDARD.                                               
000820 01  REG-TAXA-OUT.                                                        
000830     05  TAXA-ID-OUT         PIC 9(05).                                   
000840     05  TAXA-VALOR-OUT      PIC 9(08)V99.                                
000850     05  TAXA-VALOR-R  REDEFINES TAXA-VALOR-OUT.                          
000860         10  TAXA-VALOR-INT  PIC 9(08).                                   
000870         10  TAXA-VALOR-CTV  PIC 9(02).                                   
000880     05  TAXA-TIPO-OUT       PIC X(01).                                   
000890     05  TAXA-STATUS-OUT     PIC X(01).                                   
000900     05  TAXA-DT-VENC-OUT    PIC 9(08).                                   
000910     05  TAXA-DT-VENC-R  REDEFINES TAXA-DT-VENC-OUT.                      
000920         10  TAXA-VENC-AAAA  PIC 9(04).                                   
000930         10  TAXA-VENC-MM    PIC 9(02).                                   
000940         10  TAXA-VENC-DD    PIC 9(02).                                   
000950     05  TAXA-DT-PGTO-OUT    PIC 9(12).                                   
000960     05  TAXA-DT-PGTO-R  REDEFINES TAXA-DT-PGTO-OUT.                      
000970         10  TAXA-PGTO-DATA  PIC 9(08).                                   
000980         10  TAXA-PGTO-HORA  PIC 9(04).                                   
000990     05  TAXA-RESV-ID-OUT    PIC 9(05).                                   
001000     05  TAXA-CPF-OUT        PIC X(11).                                   
001010     05  TAXA-COD-PGTO-OUT   PIC X(12).                                   
001020     05  TAXA-DT-CRIA-OUT    PIC 9(08).                                   
001030     05  FILLER              PIC X(13).                                   

001040*    CONFIRMACOES DE PAGAMENTO RECEBIDAS DA TESOURARIA                    
001050 FD  PAGIN                                                                
001060     LABEL RECORD STANDARD.                                               
001070 01  REG-PAGTO.                                                           
001080     05  PAG-TAXA-ID         PIC 9(05).                                   
001090     05  PAG-COD-TRANS       PIC X(12).                                   
001100     05  PAG-TIMESTAMP       PIC 9(12).                                   

001110*    RELATORIO DE PAGAMENTOS REJEITADOS                                   
001120 FD  REJOUT                                                               
001130     LABEL RECORD STANDARD.                                               
001140 01  REG-REJ                 PIC X(132).                                  

001150*    RESUMO DO PROCESSAMENTO                                              
001160 FD  RESUMOUT                                                             
001170     LABEL RECORD STANDARD.                                               
001180 01  REG-RSM                 PIC X(132).                                  

001190 WORKING-STORAGE SECTION.                                                 
001200 01  WS-ST-TAXI              PIC X(02) VALUE SPACES.                      
001210 01  WS-ST-TAXO              PIC X(02) VALUE SPACES.                      
001220 01  WS-ST-PAG               PIC X(02) VALUE SPACES.                      
001230 01  WS-ST-REJ               PIC X(02) VALUE SPACES.                      
001240 01  WS-ST-RSM               PIC X(02) VALUE SPACES.                      

001250 01  WS-DATA-PROC            PIC 9(08) VALUE ZEROS.                       

001260*    TABELA DE TAXAS EM MEMORIA (CHAVE = ID DA TAXA)                      
001270 01  WT-TABELA-TAXA.                                                      
001280     05  WT-TAXA OCCURS 2000 TIMES                                        
001290                 ASCENDING KEY IS WT-T-ID                                 
001300                 INDEXED BY IDX-TX.                                       
001310         10  WT-T-ID         PIC 9(05).                                   
001320         10  WT-T-VALOR      PIC 9(08)V99.                                
001330         10  WT-T-TIPO       PIC X(01).                                   
001340         10  WT-T-STATUS     PIC X(01).                                   
001350         10  WT-T-DT-VENC    PIC 9(08).                                   
001360         10  WT-T-DT-PGTO    PIC 9(12).                                   
001370         10  WT-T-RESV-ID    PIC 9(05).                                   
001380         10  WT-T-CPF        PIC X(11).                                   
001390         10  WT-T-COD-PGTO   PIC X(12).                                   
001400         10  WT-T-DT-CRIA    PIC 9(08).                                   
001410 01  WS-QT-TAXA               PIC 9(05) VALUE ZERO.                       

001420*    CONTADORES DO PROCESSAMENTO (PIC 9 DISPLAY)                          
001430 01  WS-CONTADORES.                                                       
001440     05  WS-QT-VENCIDAS      PIC 9(07) VALUE ZERO.                        
001450     05  WS-QT-PAG-LIDOS     PIC 9(07) VALUE ZERO.                        
001460     05  WS-QT-PAG-CONFIRM   PIC 9(07) VALUE ZERO.                        
001470     05  WS-QT-PAG-REJEIT    PIC 9(07) VALUE ZERO.                        
001480     05  WS-VL-TOTAL-CONFIRM PIC 9(09)V99 VALUE ZERO.                     
001490     05  WS-SEQ-PAGTO        PIC 9(07) VALUE ZERO.                        

001500 01  WS-IDX-TAB               PIC 9(05) VALUE ZERO.                       
001510 01  WS-ACHOU                 PIC X(01) VALUE 'N'.                        
001520 01  WS-POS-ACHADA            PIC 9(05) VALUE ZERO.                       
001530 01  WS-PAGTO-OK              PIC X(01) VALUE 'S'.                        
001540 01  WS-MOTIVO-REJ            PIC X(60) VALUE SPACES.                     

001550 01  LIN-CAB-REJ.                                                         
001560     05  FILLER               PIC X(40) VALUE                             
001570         'SINT-IFESGO - MANUTENCAO DE TAXAS'.                             
001580     05  FILLER               PIC X(24) VALUE                             
001590         ' - REJEITADOS DATA PROC.'.                                      
001600     05  CAB-DATA-PROC        PIC 9(08).                                  
001610     05  FILLER               PIC X(58) VALUE SPACES.                     

001620 01  LIN-DET-REJ.                                                         
001630     05  DET-SEQ              PIC ZZZZ9.                                  
001640     05  FILLER               PIC X(01) VALUE SPACE.                      
001650     05  DET-TAXA-ID          PIC ZZZZ9.                                  
001660     05  FILLER               PIC X(01) VALUE SPACE.                      
001670     05  DET-MOTIVO           PIC X(60).                                  
001680     05  FILLER               PIC X(56) VALUE SPACES.                     

001690 01  LIN-RODAPE-REJ.                                                      
001700     05  FILLER               PIC X(15) VALUE 'VENCIDAS....:'.            
001710     05  ROD-VENCIDAS         PIC ZZZZ9.                                  
001720     05  FILLER               PIC X(15) VALUE 'PAGTOS LIDOS:'.            
001730     05  ROD-PAG-LIDOS        PIC ZZZZ9.                                  
001740     05  FILLER               PIC X(15) VALUE 'CONFIRMADOS.:'.            
001750     05  ROD-PAG-CONFIRM      PIC ZZZZ9.                                  
001760     05  FILLER               PIC X(15) VALUE 'REJEITADOS..:'.            
001770     05  ROD-PAG-REJEIT       PIC ZZZZ9.                                  
001780     05  FILLER               PIC X(57) VALUE SPACES.                     

001790 01  LIN-RESUMO.                                                          
001800     05  FILLER               PIC X(18) VALUE                             
001810         'VALOR CONFIRMADO:'.                                             
001820     05  ROD-VL-CONFIRM       PIC ZZZ.ZZZ.ZZ9,99.                         
001830     05  FILLER               PIC X(101) VALUE SPACES.                    

001840 PROCEDURE DIVISION.                                                      

001850 0100-ABRE-ARQUIVOS.                                                      
001860*          ABRE OS ARQUIVOS DO RUN E OBTEM A DATA DE PROCESSO             
001870     ACCEPT WS-DATA-PROC FROM DATE YYYYMMDD.                              
001880     OPEN INPUT  TAXIN                                                    
001890     OPEN OUTPUT TAXOUT                                                   
001900     OPEN INPUT  PAGIN                                                    
001910     OPEN OUTPUT REJOUT                                                   
001920     OPEN OUTPUT RESUMOUT.                                                
001930     IF WS-ST-TAXI NOT = '00'                                             
001940        DISPLAY 'TAXAMANT - TAXAM NAO ABRIU - ' WS-ST-TAXI                
001950        GO TO 1900-ENCERRA-ERRO.                                          
001960     MOVE WS-DATA-PROC TO CAB-DATA-PROC                                   
001970     WRITE REG-REJ FROM LIN-CAB-REJ.                                      

001980 0200-CARREGA-TAXAS.                                                      
001990*          CARREGA O MESTRE DE TAXAS EM TABELA ORDENADA POR ID            
002000     MOVE ZERO TO WS-QT-TAXA.                                             
002010 0201-LE-TAXA.                                                            
002020     READ TAXIN                                                           
002030          AT END GO TO 0300-VARRE-VENCIDAS.                               
002040     ADD 1 TO WS-QT-TAXA.                                                 
002050     SET IDX-TX TO WS-QT-TAXA.                                            
002060     MOVE TAXA-ID-IN      TO WT-T-ID (IDX-TX).                            
002070     MOVE TAXA-VALOR-IN   TO WT-T-VALOR (IDX-TX).                         
002080     MOVE TAXA-TIPO-IN    TO WT-T-TIPO (IDX-TX).                          
002090     MOVE TAXA-STATUS-IN  TO WT-T-STATUS (IDX-TX).                        
002100     MOVE TAXA-DT-VENC-IN TO WT-T-DT-VENC (IDX-TX).                       
002110     MOVE TAXA-DT-PGTO-IN TO WT-T-DT-PGTO (IDX-TX).                       
002120     MOVE TAXA-RESV-ID-IN TO WT-T-RESV-ID (IDX-TX).                       
002130     MOVE TAXA-CPF-IN     TO WT-T-CPF (IDX-TX).                           
002140     MOVE TAXA-COD-PGTO-IN TO WT-T-COD-PGTO (IDX-TX).                     
002150     MOVE TAXA-DT-CRIA-IN TO WT-T-DT-CRIA (IDX-TX).                       
002160     GO TO 0201-LE-TAXA.                                                  

002170 0300-VARRE-VENCIDAS.                                                     
002180*          TODA TAXA PENDENTE COM VENCIMENTO ANTERIOR A DATA DE           
002190*          PROCESSAMENTO PASSA A STATUS 'V' (VENCIDA)                     
002200     MOVE 1 TO WS-IDX-TAB.                                                
002210 0301-LOOP-VARRE.                                                         
002220     IF WS-IDX-TAB > WS-QT-TAXA                                           
002230        GO TO 0400-PROCESSA-PAGAMENTOS.                                   
002240     SET IDX-TX TO WS-IDX-TAB.                                            
002250     IF WT-T-STATUS (IDX-TX) = 'P' AND                                    
002260           WT-T-DT-VENC (IDX-TX) < WS-DATA-PROC                           
002270        MOVE 'V' TO WT-T-STATUS (IDX-TX)                                  
002280        ADD 1 TO WS-QT-VENCIDAS.                                          
002290     ADD 1 TO WS-IDX-TAB.                                                 
002300     GO TO 0301-LOOP-VARRE.                                               

002310 0400-PROCESSA-PAGAMENTOS.                                                
002320*          LACO PRINCIPAL - UMA CONFIRMACAO DE PAGAMENTO POR              
002330*          ITERACAO, RECEBIDA DA TESOURARIA                               
002340     MOVE ZERO TO WS-SEQ-PAGTO.                                           
002350 0401-LE-PAGTO.                                                           
002360     READ PAGIN                                                           
002370          AT END GO TO 0600-REGRAVA-TAXAS.                                
002380     ADD 1 TO WS-SEQ-PAGTO.                                               
002390     ADD 1 TO WS-QT-PAG-LIDOS.                                            
002400     MOVE 'S' TO WS-PAGTO-OK.                                             
002410     MOVE SPACES TO WS-MOTIVO-REJ.                                        
002420     PERFORM 0500-CONFIRMA-PAGAMENTO THRU                                 
002430             0500-CONFIRMA-PAGAMENTO-FIM.                                 
002440     IF WS-PAGTO-OK NOT = 'S'                                             
002450        PERFORM 0700-REJEITA THRU 0700-REJEITA-FIM.                       
002460     GO TO 0401-LE-PAGTO.                                                 

002470 0500-CONFIRMA-PAGAMENTO.                                                 
002480*          LOCALIZA A TAXA NA TABELA E, SE PAGAVEL, CONFIRMA O            
002490*          PAGAMENTO - CODIGO DE PAGAMENTO SO E SOBRESCRITO               
002500*          QUANDO A TESOURARIA INFORMOU UM CODIGO DE TRANSACAO            
002510     MOVE 'N' TO WS-ACHOU.                                                
002520     SEARCH ALL WT-TAXA                                                   
002530        AT END                                                            
002540           MOVE 'TAXA NAO ENCONTRADA' TO WS-MOTIVO-REJ                    
002550           MOVE 'N' TO WS-PAGTO-OK                                        
002560        WHEN WT-T-ID (IDX-TX) = PAG-TAXA-ID                               
002570           MOVE 'S' TO WS-ACHOU                                           
002580           SET WS-POS-ACHADA TO IDX-TX.                                   
002590     IF WS-ACHOU NOT = 'S'                                                
002600        GO TO 0500-CONFIRMA-PAGAMENTO-FIM.                                
002610     SET IDX-TX TO WS-POS-ACHADA.                                         
002620     PERFORM 0520-VERIFICA-PAGAVEL THRU                                   
002630             0520-VERIFICA-PAGAVEL-FIM.                                   
002640     IF WS-PAGTO-OK NOT = 'S'                                             
002650        GO TO 0500-CONFIRMA-PAGAMENTO-FIM.                                
002660     MOVE 'G' TO WT-T-STATUS (IDX-TX).                                    
002670     MOVE PAG-TIMESTAMP TO WT-T-DT-PGTO (IDX-TX).                         
002680     IF PAG-COD-TRANS NOT = SPACES                                        
002690        MOVE PAG-COD-TRANS TO WT-T-COD-PGTO (IDX-TX).                     
002700     ADD WT-T-VALOR (IDX-TX) TO WS-VL-TOTAL-CONFIRM.                      
002710     ADD 1 TO WS-QT-PAG-CONFIRM.                                          
002720 0500-CONFIRMA-PAGAMENTO-FIM.                                             
002730     EXIT.                                                                

002740 0520-VERIFICA-PAGAVEL.                                                   
002750*          UMA TAXA E PAGAVEL QUANDO NAO ESTA PAGA, NAO ESTA              
002760*          CANCELADA E NAO ESTA VENCIDA                                   
002770     IF WT-T-STATUS (IDX-TX) = 'G'                                        
002780        MOVE 'TAXA JA ESTAVA PAGA' TO WS-MOTIVO-REJ                       
002790        MOVE 'N' TO WS-PAGTO-OK                                           
002800        GO TO 0520-VERIFICA-PAGAVEL-FIM.                                  
002810     IF WT-T-STATUS (IDX-TX) = 'C'                                        
002820        MOVE 'TAXA ESTA CANCELADA' TO WS-MOTIVO-REJ                       
002830        MOVE 'N' TO WS-PAGTO-OK                                           
002840        GO TO 0520-VERIFICA-PAGAVEL-FIM.                                  
002850     IF WT-T-STATUS (IDX-TX) = 'V'                                        
002860        MOVE 'TAXA ESTA VENCIDA' TO WS-MOTIVO-REJ                         
002870        MOVE 'N' TO WS-PAGTO-OK                                           
002880        GO TO 0520-VERIFICA-PAGAVEL-FIM.                                  
002890     IF WT-T-STATUS (IDX-TX) = 'P' AND                                    
002900           WT-T-DT-VENC (IDX-TX) < WS-DATA-PROC                           
002910        MOVE 'TAXA ESTA VENCIDA' TO WS-MOTIVO-REJ                         
002920        MOVE 'N' TO WS-PAGTO-OK.                                          
002930 0520-VERIFICA-PAGAVEL-FIM.                                               
002940     EXIT.                                                                

002950 0600-REGRAVA-TAXAS.                                                      
002960*          GRAVA NO NOVO MESTRE TODAS AS TAXAS DA TABELA, JA COM          
002970*          A VARREDURA DE VENCIDAS E AS CONFIRMACOES APLICADAS            
002980     MOVE 1 TO WS-IDX-TAB.                                                
002990 0601-LOOP-REGRAVA.                                                       
003000     IF WS-IDX-TAB > WS-QT-TAXA                                           
003010        GO TO 0800-IMPRIME-RESUMO.                                        
003020     SET IDX-TX TO WS-IDX-TAB.                                            
003030     MOVE WT-T-ID (IDX-TX)       TO TAXA-ID-OUT.                          
003040     MOVE WT-T-VALOR (IDX-TX)    TO TAXA-VALOR-OUT.                       
003050     MOVE WT-T-TIPO (IDX-TX)     TO TAXA-TIPO-OUT.                        
003060     MOVE WT-T-STATUS (IDX-TX)   TO TAXA-STATUS-OUT.                      
003070     MOVE WT-T-DT-VENC (IDX-TX)  TO TAXA-DT-VENC-OUT.                     
003080     MOVE WT-T-DT-PGTO (IDX-TX)  TO TAXA-DT-PGTO-OUT.                     
003090     MOVE WT-T-RESV-ID (IDX-TX)  TO TAXA-RESV-ID-OUT.                     
003100     MOVE WT-T-CPF (IDX-TX)      TO TAXA-CPF-OUT.                         
003110     MOVE WT-T-COD-PGTO (IDX-TX) TO TAXA-COD-PGTO-OUT.                    
003120     MOVE WT-T-DT-CRIA (IDX-TX)  TO TAXA-DT-CRIA-OUT.                     
003130     WRITE REG-TAXA-OUT.                                                  
003140     ADD 1 TO WS-IDX-TAB.                                                 
003150     GO TO 0601-LOOP-REGRAVA.                                             

003160 0700-REJEITA.                                                            
003170*          GRAVA A LINHA DE REJEICAO DO PAGAMENTO E CONTABILIZA           
003180     MOVE WS-SEQ-PAGTO TO DET-SEQ.                                        
003190     MOVE PAG-TAXA-ID TO DET-TAXA-ID.                                     
003200     MOVE WS-MOTIVO-REJ TO DET-MOTIVO.                                    
003210     WRITE REG-REJ FROM LIN-DET-REJ.                                      
003220     ADD 1 TO WS-QT-PAG-REJEIT.                                           
003230 0700-REJEITA-FIM.                                                        
003240     EXIT.                                                                

003250 0800-IMPRIME-RESUMO.                                                     
003260*          FECHA O RELATORIO DE REJEITADOS E GRAVA O RESUMO FINAL         
003270     MOVE WS-QT-VENCIDAS    TO ROD-VENCIDAS.                              
003280     MOVE WS-QT-PAG-LIDOS   TO ROD-PAG-LIDOS.                             
003290     MOVE WS-QT-PAG-CONFIRM TO ROD-PAG-CONFIRM.                           
003300     MOVE WS-QT-PAG-REJEIT  TO ROD-PAG-REJEIT.                            
003310     WRITE REG-REJ FROM LIN-RODAPE-REJ.                                   
003320     MOVE WS-VL-TOTAL-CONFIRM TO ROD-VL-CONFIRM.                          
003330     WRITE REG-RSM FROM LIN-RESUMO.                                       
003340     GO TO 1800-ENCERRA-NORMAL.                                           

003350 1800-ENCERRA-NORMAL.                                                     
003360     CLOSE TAXIN TAXOUT PAGIN REJOUT RESUMOUT.                            
003370     STOP RUN.                                                            

003380 1900-ENCERRA-ERRO.                                                       
003390     CLOSE TAXIN TAXOUT PAGIN REJOUT RESUMOUT.                            
003400     STOP RUN.                                                            
