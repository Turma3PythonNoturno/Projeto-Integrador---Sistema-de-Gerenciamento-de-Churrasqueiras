000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.     CADBOL.                                                  
000120 AUTHOR.         R C ARAUJO.                                              
000130 INSTALLATION.   SINT-IFESGO.                                             
000140 DATE-WRITTEN.   11/02/91.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY.       USO INTERNO - DIRETORIA SINT-IFESGO.                     
000170*     SINT-IFESGO - SINDICATO DOS TRABALHADORES                           
000180* ANALISTA       : R C ARAUJO                                             
000190* PROGRAMADOR(A) : R C ARAUJO                                             
000200* FINALIDADE : MANUTENCAO DO MESTRE DE BOLETINS (INCLUSAO E               
000210*              ATUALIZACAO), VARREDURA DE VALIDADE, ESTATISTICAS          
000220*              E LISTAGEM POR PUBLICO-ALVO DE ADIMPLENCIA.                
000230* DATA : 11/02/91                                                         
000240* VRS         DATA           DESCRICAO                            BOL0001 
000250* 1.0      11/02/91        IMPLANTACAO INICIAL                    BOL0001 
000260* 1.1      30/09/92        R.C.A - VARREDURA DE VALIDADE PASSA    BOL0002 
000270*                          A RODAR ANTES DAS ESTATISTICAS         BOL0002 
000280* 1.2      12/04/94        M.H.S - INCLUIDO PEDIDO DE ATUALIZACAO BOL0003 
000290*                          DE BOLETIM JA CADASTRADO (TIPO 'A')    BOL0003 
000300* 1.3      19/12/98        E.F.N - CORRECAO BUG DO MILENIO NA     BOL0004 
000310*                          COMPARACAO DAS DATAS DE EXPIRACAO      BOL0004 
000320* 1.4      07/07/00        V.B.O - LISTAGEM PASSA A SER SEPARADA  BOL0005 
000330*                          POR SITUACAO DE ADIMPLENCIA DO PUBLICO BOL0005 
000340* 1.5      14/03/03        R.C.A - RESUMO PASSA A TRAZER O TOTAL  BOL0006 
000350*                          DE BOLETINS EXPIRADOS NA VARREDURA     BOL0006 
000360* 1.6      09/08/26        R.C.A - LISTAGEM POR PUBLICO PASSA A   BOL0007 
000370*                          TRAZER UM RESUMO DO CONTEUDO (100 CAR. BOL0007 
000380*                          + "...") E LAYOUT DO MESTRE FECHADO EM BOL0007 
000390*                          184 BYTES, CONFORME AUDITORIA          BOL0007 
000400* 1.7      09/08/26        R.C.A - CONTADORES E INDICES VOLTAM    BOL0008 
000410*                          A PIC 9 DISPLAY (SEM SINAL/COMP),      BOL0008 
000420*                          CONFORME PADRAO DA CASA                BOL0008 

000430 ENVIRONMENT DIVISION.                                                    
000440 CONFIGURATION SECTION.                                                   
000450 SOURCE-COMPUTER.   IBM-4331.                                             
000460 OBJECT-COMPUTER.   IBM-4331.                                             
000470 SPECIAL-NAMES.                                                           
000480     C01 IS TOP-OF-FORM.                                                  
000490 INPUT-OUTPUT SECTION.                                                    
000500 FILE-CONTROL.                                                            

000510     SELECT BOLIN     ASSIGN TO BOLETIM                                   
000520                       ORGANIZATION LINE SEQUENTIAL                       
000530                       FILE STATUS  WS-ST-BOLI.                           

000540     SELECT BOLOUT    ASSIGN TO BOLETIMN                                  
000550                       ORGANIZATION LINE SEQUENTIAL                       
000560                       FILE STATUS  WS-ST-BOLO.                           

000570     SELECT BOLREQ    ASSIGN TO BOLETREQ                                  
000580                       ORGANIZATION LINE SEQUENTIAL                       
000590                       FILE STATUS  WS-ST-REQ.                            

000600     SELECT REJOUT    ASSIGN TO REJEITOS                                  
000610                       ORGANIZATION LINE SEQUENTIAL                       
000620                       FILE STATUS  WS-ST-REJ.                            

000630     SELECT RELAT     ASSIGN TO RELATBOL                                  
000640                       ORGANIZATION LINE SEQUENTIAL                       
000650                       FILE STATUS  WS-ST-RELAT.                          

000660 DATA DIVISION.                                                           
000670 FILE SECTION.                                                            
000680*    MESTRE DE BOLETINS - SITUACAO ATUAL (ENTRADA)                        
000690 FD  BOLIN                                                                
000700     LABEL RECORD STANDARD.                                               
000710 01  REG-BOLETIM-IN.                                                      
000720     05  BOL-ID-IN           PIC 9(05).                                   
000730     05  BOL-TITULO-IN       PIC X(50).                                   
000740     05  BOL-CONTEUDO-IN     PIC X(100).                                  
000750     05  BOL-TIPO-IN         PIC X(01).                                   
000760     05  BOL-PRIORIDADE-IN   PIC X(01).                                   
000770     05  BOL-DT-PUBLIC-IN    PIC 9(12).                                   
000780     05  BOL-DT-EXPIRA-IN    PIC 9(12).                                   
000790     05  BOL-ATIVO-IN        PIC X(01).                                   
000800     05  BOL-DESTINAT-IN     PIC X(01).                                   
000810*          FILLER ADICIONADO P/ FECHAR O LAYOUT EM 184 BYTES      BOL0007 
000820     05  FILLER              PIC X(01).                                   

000830*    MESTRE DE BOLETINS - SAIDA (ATUALIZADO NESTE RUN)                    
000840 FD  BOLOUT                                                               
000850     LABEL RECORD STANDARD.                                               
000860 01  REG-BOLETIM-OUT.                                                     
000870     05  BOL-ID-OUT          PIC 9(05).                                   
000880     05  BOL-TITULO-OUT      PIC X(50).                                   
000890     05  BOL-CONTEUDO-OUT    PIC X(100).                                  
000900     05  BOL-TIPO-OUT        PIC X(01).                                   
000910     05  BOL-PRIORIDADE-OUT  PIC X(01).                                   
000920     05  BOL-DT-PUBLIC-OUT   PIC 9(12).                                   
000930     05  BOL-DT-PUBLIC-R  REDEFINES BOL-DT-PUBLIC-OUT.                    
000940         10  BOL-PUB-DATA    PIC 9(08).                                   
000950         10  BOL-PUB-HORA    PIC 9(04).                                   
000960     05  BOL-DT-EXPIRA-OUT   PIC 9(12).                                   
000970     05  BOL-DT-EXPIRA-R  REDEFINES BOL-DT-EXPIRA-OUT.                    
000980         10  BOL-EXP-DATA    PIC 9(08).                                   
000990         10  BOL-EXP-HORA    PIC 9(04).                                   
001000     05  BOL-ATIVO-OUT       PIC X(01).                                   
001010     05  BOL-DESTINAT-OUT    PIC X(01).                                   
001020     05  FILLER              PIC X(01).                                   

001030*    PEDIDOS DE MANUTENCAO DO MURAL (SECRETARIA)                          
001040*    REQ-TIPO : I=INCLUSAO  A=ATUALIZACAO                                 
001050 FD  BOLREQ                                                               
001060     LABEL RECORD STANDARD.                                               
001070 01  REG-PEDBOL.                                                          
001080     05  REQ-TIPO            PIC X(01).                                   
001090     05  REQ-ID              PIC 9(05).                                   
001100     05  REQ-TITULO          PIC X(50).                                   
001110     05  REQ-CONTEUDO        PIC X(100).                                  
001120     05  REQ-TIPO-BOL        PIC X(01).                                   
001130     05  REQ-PRIORIDADE      PIC X(01).                                   
001140     05  REQ-DESTINAT        PIC X(01).                                   
001150     05  REQ-DT-EXPIRA       PIC 9(12).                                   
001160     05  FILLER              PIC X(20).                                   

001170*    RELATORIO DE PEDIDOS REJEITADOS                                      
001180 FD  REJOUT                                                               
001190     LABEL RECORD STANDARD.                                               
001200 01  REG-REJ                 PIC X(132).                                  

001210*    RELATORIO DE ESTATISTICAS E LISTAGEM POR PUBLICO                     
001220 FD  RELAT                                                                
001230     LABEL RECORD STANDARD.                                               
001240 01  REG-RELAT                PIC X(132).                                 

001250 WORKING-STORAGE SECTION.                                                 
001260 01  WS-ST-BOLI              PIC X(02) VALUE SPACES.                      
001270 01  WS-ST-BOLO              PIC X(02) VALUE SPACES.                      
001280 01  WS-ST-REQ               PIC X(02) VALUE SPACES.                      
001290 01  WS-ST-REJ               PIC X(02) VALUE SPACES.                      
001300 01  WS-ST-RELAT             PIC X(02) VALUE SPACES.                      

001310 01  WS-DATA-PROC            PIC 9(08) VALUE ZEROS.                       
001320 01  WS-HORA-PROC            PIC 9(08) VALUE ZEROS.                       
001330 01  WS-TS-PROC              PIC 9(12) VALUE ZEROS.                       
001340 01  WS-TS-PROC-R  REDEFINES WS-TS-PROC.                                  
001350     05  WS-TSP-DATA         PIC 9(08).                                   
001360     05  WS-TSP-HORA         PIC 9(04).                                   

001370*    TABELA DE BOLETINS EM MEMORIA (CHAVE = ID, ORDEM ASC.) - AS          
001380*    INCLUSOES RECEBEM SEMPRE O PROXIMO ID, LOGO FICA ORDENADA            
001390 01  WT-TABELA-BOL.                                                       
001400     05  WT-BOL OCCURS 1000 TIMES                                         
001410              ASCENDING KEY IS WT-B-ID                                    
001420              INDEXED BY IDX-BL.                                          
001430         10  WT-B-ID         PIC 9(05).                                   
001440         10  WT-B-TITULO     PIC X(50).                                   
001450         10  WT-B-CONTEUDO   PIC X(100).                                  
001460         10  WT-B-TIPO       PIC X(01).                                   
001470         10  WT-B-PRIORIDADE PIC X(01).                                   
001480         10  WT-B-DT-PUBLIC  PIC 9(12).                                   
001490         10  WT-B-DT-EXPIRA  PIC 9(12).                                   
001500         10  WT-B-ATIVO      PIC X(01).                                   
001510         10  WT-B-DESTINAT   PIC X(01).                                   
001520         10  WT-B-NOVO       PIC X(01).                                   
001530 01  WS-QT-BOL               PIC 9(05) VALUE ZERO.                        
001540 01  WS-MAX-BOL-ID           PIC 9(05) VALUE ZERO.                        

001550*    TABELA DE TRABALHO DA LISTAGEM POR PUBLICO - MONTADA E               
001560*    ORDENADA P/ CADA SITUACAO DE ADIMPLENCIA                             
001570 01  WT-TABELA-LISTA.                                                     
001580     05  WT-LISTA OCCURS 1000 TIMES                                       
001590              INDEXED BY IDX-LS IDX-AUX-LS.                               
001600         10  WT-L-ID         PIC 9(05).                                   
001610         10  WT-L-TITULO     PIC X(50).                                   
001620         10  WT-L-CONTEUDO   PIC X(100).                                  
001630         10  WT-L-TIPO       PIC X(01).                                   
001640         10  WT-L-PRIOR      PIC X(01).                                   
001650         10  WT-L-RANK       PIC 9(02).                                   
001660         10  WT-L-DT-PUBLIC  PIC 9(12).                                   
001670 01  WS-QT-LISTA             PIC 9(05) VALUE ZERO.                        
001680 01  WS-SWAP-LISTA.                                                       
001690     05  WS-SWL-ID           PIC 9(05).                                   
001700     05  WS-SWL-TITULO       PIC X(50).                                   
001710     05  WS-SWL-CONTEUDO     PIC X(100).                                  
001720     05  WS-SWL-TIPO         PIC X(01).                                   
001730     05  WS-SWL-PRIOR        PIC X(01).                                   
001740     05  WS-SWL-RANK         PIC 9(02).                                   
001750     05  WS-SWL-DT-PUBLIC    PIC 9(12).                                   

001760 01  WS-AUD-FILTRO           PIC X(01) VALUE SPACE.                       

001770*    CONTADORES DO PROCESSAMENTO (PIC 9 DISPLAY)                          
001780 01  WS-CONTADORES.                                                       
001790     05  WS-QT-LIDOS         PIC 9(07) VALUE ZERO.                        
001800     05  WS-QT-INCLUSAO      PIC 9(07) VALUE ZERO.                        
001810     05  WS-QT-ATUALIZ       PIC 9(07) VALUE ZERO.                        
001820     05  WS-QT-REJEIT        PIC 9(07) VALUE ZERO.                        
001830     05  WS-QT-EXPIRADOS     PIC 9(07) VALUE ZERO.                        
001840     05  WS-SEQ-PEDIDO       PIC 9(07) VALUE ZERO.                        

001850*    ESTATISTICAS DO MURAL (CALCULADAS DEPOIS DA VARREDURA)               
001860 01  WS-ESTATISTICAS.                                                     
001870     05  WS-QT-TOTAL         PIC 9(07) VALUE ZERO.                        
001880     05  WS-QT-ATIVOS        PIC 9(07) VALUE ZERO.                        
001890     05  WS-QT-URGENTES      PIC 9(07) VALUE ZERO.                        
001900     05  WS-QT-INATIVOS      PIC 9(07) VALUE ZERO.                        

001910 01  WS-IDX-TAB              PIC 9(05) VALUE ZERO.                        
001920 01  WS-IDX-AUX              PIC 9(05) VALUE ZERO.                        

001930*    RESULTADO DA VALIDACAO CORRENTE                                      
001940 01  WS-PEDIDO-OK            PIC X(01) VALUE 'S'.                         
001950 01  WS-MOTIVO-REJ           PIC X(60) VALUE SPACES.                      
001960 01  WS-ACHOU                PIC X(01) VALUE 'N'.                         
001970 01  WS-POS-ACHADA           PIC 9(05) VALUE ZERO.                        

001980 01  LIN-CAB-REJ.                                                         
001990     05  FILLER               PIC X(40) VALUE                             
002000         'SINT-IFESGO - MURAL DE BOLETINS - REJ.'.                        
002010     05  FILLER               PIC X(92) VALUE SPACES.                     

002020 01  LIN-DET-REJ.                                                         
002030     05  DET-SEQ              PIC ZZZZ9.                                  
002040     05  FILLER               PIC X(01) VALUE SPACE.                      
002050     05  DET-TIPO             PIC X(01).                                  
002060     05  FILLER               PIC X(01) VALUE SPACE.                      
002070     05  DET-TITULO           PIC X(30).                                  
002080     05  FILLER               PIC X(01) VALUE SPACE.                      
002090     05  DET-MOTIVO           PIC X(60).                                  
002100     05  FILLER               PIC X(36) VALUE SPACES.                     

002110 01  LIN-RODAPE-REJ.                                                      
002120     05  FILLER               PIC X(13) VALUE 'LIDOS......:'.             
002130     05  ROD-LIDOS            PIC ZZZZ9.                                  
002140     05  FILLER               PIC X(15) VALUE 'INCLUSOES...:'.            
002150     05  ROD-INCLUSAO         PIC ZZZZ9.                                  
002160     05  FILLER               PIC X(15) VALUE 'ATUALIZ.....:'.            
002170     05  ROD-ATUALIZ          PIC ZZZZ9.                                  
002180     05  FILLER               PIC X(15) VALUE 'REJEITAD....:'.            
002190     05  ROD-REJEIT           PIC ZZZZ9.                                  
002200     05  FILLER               PIC X(15) VALUE 'EXPIRAD.....:'.            
002210     05  ROD-EXPIRADOS        PIC ZZZZ9.                                  
002220     05  FILLER               PIC X(49) VALUE SPACES.                     

002230 01  LIN-CAB-EST.                                                         
002240     05  FILLER               PIC X(40) VALUE                             
002250         'SINT-IFESGO - ESTATISTICAS DO MURAL'.                           
002260     05  FILLER               PIC X(92) VALUE SPACES.                     

002270 01  LIN-EST.                                                             
002280     05  FILLER               PIC X(20) VALUE SPACES.                     
002290     05  EST-ROTULO           PIC X(40).                                  
002300     05  EST-VALOR            PIC X(10).                                  
002310     05  FILLER               PIC X(62) VALUE SPACES.                     

002320 01  LIN-BRANCO               PIC X(132) VALUE SPACES.                    

002330 01  LIN-CAB-LISTA.                                                       
002340     05  FILLER               PIC X(30) VALUE                             
002350         'BOLETINS EFETIVOS - PUBLICO: '.                                 
002360     05  CAB-AUDIENCIA        PIC X(15).                                  
002370     05  FILLER               PIC X(87) VALUE SPACES.                     

002380 01  LIN-DET-LISTA.                                                       
002390     05  DET-L-ID             PIC ZZZZ9.                                  
002400     05  FILLER               PIC X(02) VALUE SPACES.                     
002410     05  DET-L-TIPO           PIC X(01).                                  
002420     05  FILLER               PIC X(02) VALUE SPACES.                     
002430     05  DET-L-PRIOR          PIC X(01).                                  
002440     05  FILLER               PIC X(02) VALUE SPACES.                     
002450     05  DET-L-TITULO         PIC X(50).                                  
002460     05  FILLER               PIC X(02) VALUE SPACES.                     
002470     05  DET-L-DATA           PIC 9(08).                                  
002480     05  FILLER               PIC X(59) VALUE SPACES.                     

002490 01  LIN-DET-LISTA-CONT.                                                  
002500     05  FILLER               PIC X(07) VALUE SPACES.                     
002510     05  FILLER               PIC X(10) VALUE 'CONTEUDO: '.               
002520     05  DET-L-RESUMO         PIC X(103).                                 
002530     05  FILLER               PIC X(12) VALUE SPACES.                     

002540 PROCEDURE DIVISION.                                                      

002550 0100-ABRE-ARQUIVOS.                                                      
002560*          ABRE ARQUIVOS, OBTEM DATA/HORA DE PROCESSAMENTO                
002570     ACCEPT WS-DATA-PROC FROM DATE YYYYMMDD.                              
002580     ACCEPT WS-HORA-PROC FROM TIME.                                       
002590     MOVE WS-DATA-PROC        TO WS-TSP-DATA.                             
002600     MOVE WS-HORA-PROC (1:4)  TO WS-TSP-HORA.                             
002610     OPEN INPUT  BOLIN                                                    
002620     OPEN OUTPUT BOLOUT                                                   
002630     OPEN INPUT  BOLREQ                                                   
002640     OPEN OUTPUT REJOUT                                                   
002650     OPEN OUTPUT RELAT.                                                   
002660     IF WS-ST-BOLI NOT = '00'                                             
002670        DISPLAY 'CADBOL - BOLETIM NAO ABRIU - ' WS-ST-BOLI                
002680        GO TO 1900-ENCERRA-ERRO.                                          
002690     WRITE REG-REJ FROM LIN-CAB-REJ.                                      
002700     GO TO 0200-CARREGA-BOLETINS.                                         

002710 0200-CARREGA-BOLETINS.                                                   
002720*          CARREGA O MESTRE DE BOLETINS EM TABELA P/ ID - CADA            
002730*          REGISTRO JA E COPIADO PARA O NOVO MESTRE (PODE SER             
002740*          ATUALIZADO NA TABELA EM MEMORIA MAIS TARDE NESTE RUN)          
002750     MOVE ZERO TO WS-QT-BOL.                                              
002760     MOVE ZERO TO WS-MAX-BOL-ID.                                          
002770 0201-LE-BOLETIM.                                                         
002780     READ BOLIN                                                           
002790          AT END GO TO 0300-PROCESSA-PEDIDOS.                             
002800     IF BOL-ID-IN > WS-MAX-BOL-ID                                         
002810        MOVE BOL-ID-IN TO WS-MAX-BOL-ID.                                  
002820     ADD 1 TO WS-QT-BOL.                                                  
002830     SET IDX-BL TO WS-QT-BOL.                                             
002840     MOVE BOL-ID-IN          TO WT-B-ID (IDX-BL).                         
002850     MOVE BOL-TITULO-IN      TO WT-B-TITULO (IDX-BL).                     
002860     MOVE BOL-CONTEUDO-IN    TO WT-B-CONTEUDO (IDX-BL).                   
002870     MOVE BOL-TIPO-IN        TO WT-B-TIPO (IDX-BL).                       
002880     MOVE BOL-PRIORIDADE-IN  TO WT-B-PRIORIDADE (IDX-BL).                 
002890     MOVE BOL-DT-PUBLIC-IN   TO WT-B-DT-PUBLIC (IDX-BL).                  
002900     MOVE BOL-DT-EXPIRA-IN   TO WT-B-DT-EXPIRA (IDX-BL).                  
002910     MOVE BOL-ATIVO-IN       TO WT-B-ATIVO (IDX-BL).                      
002920     MOVE BOL-DESTINAT-IN    TO WT-B-DESTINAT (IDX-BL).                   
002930     MOVE 'N'                TO WT-B-NOVO (IDX-BL).                       
002940     GO TO 0201-LE-BOLETIM.                                               

002950 0300-PROCESSA-PEDIDOS.                                                   
002960*          LACO PRINCIPAL - UM PEDIDO DE MANUTENCAO POR ITERACAO          
002970     MOVE ZERO TO WS-SEQ-PEDIDO.                                          
002980 0301-LE-PEDIDO.                                                          
002990     READ BOLREQ                                                          
003000          AT END GO TO 0600-VARRE-VALIDADE.                               
003010     ADD 1 TO WS-SEQ-PEDIDO.                                              
003020     ADD 1 TO WS-QT-LIDOS.                                                
003030     MOVE 'S' TO WS-PEDIDO-OK.                                            
003040     MOVE SPACES TO WS-MOTIVO-REJ.                                        
003050     IF REQ-TIPO = 'I'                                                    
003060        PERFORM 0400-PROCESSA-INCLUSAO THRU                               
003070                0400-PROCESSA-INCLUSAO-FIM                                
003080     ELSE                                                                 
003090        IF REQ-TIPO = 'A'                                                 
003100           PERFORM 0450-PROCESSA-ATUALIZA THRU                            
003110                   0450-PROCESSA-ATUALIZA-FIM                             
003120        ELSE                                                              
003130           MOVE 'TIPO DE PEDIDO DESCONHECIDO' TO                          
003140                WS-MOTIVO-REJ                                             
003150           MOVE 'N' TO WS-PEDIDO-OK.                                      
003160     IF WS-PEDIDO-OK NOT = 'S'                                            
003170        PERFORM 0950-REJEITA THRU 0950-REJEITA-FIM.                       
003180     GO TO 0301-LE-PEDIDO.                                                

003190 0400-PROCESSA-INCLUSAO.                                                  
003200*          INCLUI NOVO BOLETIM - EXIGE TITULO E CONTEUDO                  
003210*          TIPO/PRIORIDADE/DESTINATARIOS ASSUMEM DEFAULT QUANDO EM        
003220*          BRANCO E SAO CRITICADOS QUANDO INFORMADOS                      
003230     IF REQ-TITULO = SPACES                                               
003240        MOVE 'TITULO OBRIGATORIO' TO WS-MOTIVO-REJ                        
003250        MOVE 'N' TO WS-PEDIDO-OK                                          
003260        GO TO 0400-PROCESSA-INCLUSAO-FIM.                                 
003270     IF REQ-CONTEUDO = SPACES                                             
003280        MOVE 'CONTEUDO OBRIGATORIO' TO WS-MOTIVO-REJ                      
003290        MOVE 'N' TO WS-PEDIDO-OK                                          
003300        GO TO 0400-PROCESSA-INCLUSAO-FIM.                                 
003310     IF REQ-TIPO-BOL = SPACE                                              
003320        MOVE 'G' TO REQ-TIPO-BOL                                          
003330     ELSE                                                                 
003340        IF REQ-TIPO-BOL NOT = 'G' AND REQ-TIPO-BOL NOT = 'U'              
003350              AND REQ-TIPO-BOL NOT = 'C'                                  
003360              AND REQ-TIPO-BOL NOT = 'E'                                  
003370           MOVE 'TIPO DE BOLETIM INVALIDO' TO WS-MOTIVO-REJ               
003380           MOVE 'N' TO WS-PEDIDO-OK                                       
003390           GO TO 0400-PROCESSA-INCLUSAO-FIM.                              
003400     IF REQ-PRIORIDADE = SPACE                                            
003410        MOVE 'N' TO REQ-PRIORIDADE                                        
003420     ELSE                                                                 
003430        IF REQ-PRIORIDADE NOT = 'B' AND REQ-PRIORIDADE NOT = 'N'          
003440              AND REQ-PRIORIDADE NOT = 'A'                                
003450              AND REQ-PRIORIDADE NOT = 'C'                                
003460           MOVE 'PRIORIDADE INVALIDA' TO WS-MOTIVO-REJ                    
003470           MOVE 'N' TO WS-PEDIDO-OK                                       
003480           GO TO 0400-PROCESSA-INCLUSAO-FIM.                              
003490     IF REQ-DESTINAT = SPACE                                              
003500        MOVE 'T' TO REQ-DESTINAT                                          
003510     ELSE                                                                 
003520        IF REQ-DESTINAT NOT = 'T' AND REQ-DESTINAT NOT = 'A'              
003530              AND REQ-DESTINAT NOT = 'I'                                  
003540           MOVE 'DESTINATARIOS INVALIDO' TO WS-MOTIVO-REJ                 
003550           MOVE 'N' TO WS-PEDIDO-OK                                       
003560           GO TO 0400-PROCESSA-INCLUSAO-FIM.                              
003570     PERFORM 0420-GRAVA-INCLUSAO THRU 0420-GRAVA-INCLUSAO-FIM.            
003580 0400-PROCESSA-INCLUSAO-FIM.                                              
003590     EXIT.                                                                

003600 0420-GRAVA-INCLUSAO.                                                     
003610*          MONTA O NOVO REGISTRO DE BOLETIM E ACRESCENTA NA TABELA        
003620*          EM MEMORIA (JA REGRAVADO, NAO E COPIADO DE NOVO)               
003630     ADD 1 TO WS-MAX-BOL-ID.                                              
003640     MOVE WS-MAX-BOL-ID    TO BOL-ID-OUT.                                 
003650     MOVE REQ-TITULO       TO BOL-TITULO-OUT.                             
003660     MOVE REQ-CONTEUDO     TO BOL-CONTEUDO-OUT.                           
003670     MOVE REQ-TIPO-BOL     TO BOL-TIPO-OUT.                               
003680     MOVE REQ-PRIORIDADE   TO BOL-PRIORIDADE-OUT.                         
003690     MOVE WS-TS-PROC       TO BOL-DT-PUBLIC-OUT.                          
003700     MOVE REQ-DT-EXPIRA    TO BOL-DT-EXPIRA-OUT.                          
003710     MOVE 'S'              TO BOL-ATIVO-OUT.                              
003720     MOVE REQ-DESTINAT     TO BOL-DESTINAT-OUT.                           
003730     WRITE REG-BOLETIM-OUT.                                               
003740     ADD 1 TO WS-QT-BOL.                                                  
003750     SET IDX-BL TO WS-QT-BOL.                                             
003760     MOVE WS-MAX-BOL-ID    TO WT-B-ID (IDX-BL).                           
003770     MOVE REQ-TITULO       TO WT-B-TITULO (IDX-BL).                       
003780     MOVE REQ-CONTEUDO     TO WT-B-CONTEUDO (IDX-BL).                     
003790     MOVE REQ-TIPO-BOL     TO WT-B-TIPO (IDX-BL).                         
003800     MOVE REQ-PRIORIDADE   TO WT-B-PRIORIDADE (IDX-BL).                   
003810     MOVE WS-TS-PROC       TO WT-B-DT-PUBLIC (IDX-BL).                    
003820     MOVE REQ-DT-EXPIRA    TO WT-B-DT-EXPIRA (IDX-BL).                    
003830     MOVE 'S'              TO WT-B-ATIVO (IDX-BL).                        
003840     MOVE REQ-DESTINAT     TO WT-B-DESTINAT (IDX-BL).                     
003850     MOVE 'S'              TO WT-B-NOVO (IDX-BL).                         
003860     ADD 1 TO WS-QT-INCLUSAO.                                             
003870 0420-GRAVA-INCLUSAO-FIM.                                                 
003880     EXIT.                                                                

003890 0450-PROCESSA-ATUALIZA.                                                  
003900*          ATUALIZA UM BOLETIM JA CADASTRADO - SO SOBRESCREVE OS          
003910*          CAMPOS INFORMADOS (NAO EM BRANCO/ZERO) NO PEDIDO               
003920     MOVE 'N' TO WS-ACHOU.                                                
003930     SEARCH ALL WT-BOL                                                    
003940        WHEN WT-B-ID (IDX-BL) = REQ-ID                                    
003950           MOVE 'S' TO WS-ACHOU                                           
003960           SET WS-POS-ACHADA TO IDX-BL.                                   
003970     IF WS-ACHOU NOT = 'S'                                                
003980        MOVE 'BOLETIM NAO CADASTRADO' TO WS-MOTIVO-REJ                    
003990        MOVE 'N' TO WS-PEDIDO-OK                                          
004000        GO TO 0450-PROCESSA-ATUALIZA-FIM.                                 
004010     SET IDX-BL TO WS-POS-ACHADA.                                         
004020     IF REQ-TITULO NOT = SPACES                                           
004030        MOVE REQ-TITULO TO WT-B-TITULO (IDX-BL).                          
004040     IF REQ-CONTEUDO NOT = SPACES                                         
004050        MOVE REQ-CONTEUDO TO WT-B-CONTEUDO (IDX-BL).                      
004060     IF REQ-TIPO-BOL NOT = SPACE                                          
004070        IF REQ-TIPO-BOL NOT = 'G' AND REQ-TIPO-BOL NOT = 'U'              
004080              AND REQ-TIPO-BOL NOT = 'C'                                  
004090              AND REQ-TIPO-BOL NOT = 'E'                                  
004100           MOVE 'TIPO DE BOLETIM INVALIDO' TO WS-MOTIVO-REJ               
004110           MOVE 'N' TO WS-PEDIDO-OK                                       
004120           GO TO 0450-PROCESSA-ATUALIZA-FIM                               
004130        ELSE                                                              
004140           MOVE REQ-TIPO-BOL TO WT-B-TIPO (IDX-BL).                       
004150     IF REQ-PRIORIDADE NOT = SPACE                                        
004160        IF REQ-PRIORIDADE NOT = 'B' AND REQ-PRIORIDADE NOT = 'N'          
004170              AND REQ-PRIORIDADE NOT = 'A'                                
004180              AND REQ-PRIORIDADE NOT = 'C'                                
004190           MOVE 'PRIORIDADE INVALIDA' TO WS-MOTIVO-REJ                    
004200           MOVE 'N' TO WS-PEDIDO-OK                                       
004210           GO TO 0450-PROCESSA-ATUALIZA-FIM                               
004220        ELSE                                                              
004230           MOVE REQ-PRIORIDADE TO WT-B-PRIORIDADE (IDX-BL).               
004240     IF REQ-DESTINAT NOT = SPACE                                          
004250        IF REQ-DESTINAT NOT = 'T' AND REQ-DESTINAT NOT = 'A'              
004260              AND REQ-DESTINAT NOT = 'I'                                  
004270           MOVE 'DESTINATARIOS INVALIDO' TO WS-MOTIVO-REJ                 
004280           MOVE 'N' TO WS-PEDIDO-OK                                       
004290           GO TO 0450-PROCESSA-ATUALIZA-FIM                               
004300        ELSE                                                              
004310           MOVE REQ-DESTINAT TO WT-B-DESTINAT (IDX-BL).                   
004320     IF REQ-DT-EXPIRA NOT = ZERO                                          
004330        MOVE REQ-DT-EXPIRA TO WT-B-DT-EXPIRA (IDX-BL).                    
004340     ADD 1 TO WS-QT-ATUALIZ.                                              
004350 0450-PROCESSA-ATUALIZA-FIM.                                              
004360     EXIT.                                                                

004370 0600-VARRE-VALIDADE.                                                     
004380*          VARRE A TABELA - TODO BOLETIM ATIVO COM EXPIRACAO JA           
004390*          VENCIDA (DIFERENTE DE ZERO) PASSA A INATIVO                    
004400     MOVE ZERO TO WS-QT-EXPIRADOS.                                        
004410     MOVE 1 TO WS-IDX-TAB.                                                
004420 0601-LOOP-VALIDADE.                                                      
004430     IF WS-IDX-TAB > WS-QT-BOL                                            
004440        GO TO 0700-CALCULA-ESTATISTICAS.                                  
004450     SET IDX-BL TO WS-IDX-TAB.                                            
004460     IF WT-B-ATIVO (IDX-BL) = 'S' AND                                     
004470           WT-B-DT-EXPIRA (IDX-BL) NOT = ZERO AND                         
004480           WT-B-DT-EXPIRA (IDX-BL) <= WS-TS-PROC                          
004490        MOVE 'N' TO WT-B-ATIVO (IDX-BL)                                   
004500        ADD 1 TO WS-QT-EXPIRADOS.                                         
004510     ADD 1 TO WS-IDX-TAB.                                                 
004520     GO TO 0601-LOOP-VALIDADE.                                            

004530 0700-CALCULA-ESTATISTICAS.                                               
004540*          TOTAL, ATIVOS, URGENTES-ATIVOS (PRIORIDADE ALTA/CRITICA        
004550*          OU TIPO URGENTE) E INATIVOS - JA APOS A VARREDURA              
004560     MOVE ZERO TO WS-QT-TOTAL.                                            
004570     MOVE ZERO TO WS-QT-ATIVOS.                                           
004580     MOVE ZERO TO WS-QT-URGENTES.                                         
004590     MOVE ZERO TO WS-QT-INATIVOS.                                         
004600     MOVE 1 TO WS-IDX-TAB.                                                
004610 0701-LOOP-ESTAT.                                                         
004620     IF WS-IDX-TAB > WS-QT-BOL                                            
004630        GO TO 0800-IMPRIME-RELATORIO.                                     
004640     SET IDX-BL TO WS-IDX-TAB.                                            
004650     ADD 1 TO WS-QT-TOTAL.                                                
004660     IF WT-B-ATIVO (IDX-BL) NOT = 'S'                                     
004670        ADD 1 TO WS-QT-INATIVOS                                           
004680        GO TO 0710-PROX-ESTAT.                                            
004690     ADD 1 TO WS-QT-ATIVOS.                                               
004700     IF WT-B-PRIORIDADE (IDX-BL) = 'A' OR                                 
004710           WT-B-PRIORIDADE (IDX-BL) = 'C' OR                              
004720           WT-B-TIPO (IDX-BL) = 'U'                                       
004730        ADD 1 TO WS-QT-URGENTES.                                          
004740 0710-PROX-ESTAT.                                                         
004750     ADD 1 TO WS-IDX-TAB.                                                 
004760     GO TO 0701-LOOP-ESTAT.                                               

004770 0800-IMPRIME-RELATORIO.                                                  
004780*          BLOCO DE ESTATISTICAS SEGUIDO DA LISTAGEM DE BOLETINS          
004790*          EFETIVOS, UMA VEZ PARA CADA SITUACAO DE ADIMPLENCIA            
004800     WRITE REG-RELAT FROM LIN-CAB-EST.                                    
004810     WRITE REG-RELAT FROM LIN-BRANCO.                                     
004820     MOVE 'TOTAL DE BOLETINS...................:' TO EST-ROTULO.          
004830     MOVE WS-QT-TOTAL TO EST-VALOR.                                       
004840     WRITE REG-RELAT FROM LIN-EST.                                        
004850     MOVE 'BOLETINS ATIVOS.....................:' TO EST-ROTULO.          
004860     MOVE WS-QT-ATIVOS TO EST-VALOR.                                      
004870     WRITE REG-RELAT FROM LIN-EST.                                        
004880     MOVE 'BOLETINS URGENTES E ATIVOS..........:' TO EST-ROTULO.          
004890     MOVE WS-QT-URGENTES TO EST-VALOR.                                    
004900     WRITE REG-RELAT FROM LIN-EST.                                        
004910     MOVE 'BOLETINS INATIVOS...................:' TO EST-ROTULO.          
004920     MOVE WS-QT-INATIVOS TO EST-VALOR.                                    
004930     WRITE REG-RELAT FROM LIN-EST.                                        
004940     WRITE REG-RELAT FROM LIN-BRANCO.                                     
004950     MOVE 'A' TO WS-AUD-FILTRO.                                           
004960     MOVE 'ADIMPLENTES' TO CAB-AUDIENCIA.                                 
004970     PERFORM 0810-MONTA-UMA-LISTA THRU 0810-MONTA-UMA-LISTA-FIM.          
004980     WRITE REG-RELAT FROM LIN-BRANCO.                                     
004990     MOVE 'I' TO WS-AUD-FILTRO.                                           
005000     MOVE 'INADIMPLENTES' TO CAB-AUDIENCIA.                               
005010     PERFORM 0810-MONTA-UMA-LISTA THRU 0810-MONTA-UMA-LISTA-FIM.          
005020     GO TO 0900-REGRAVA-MESTRE.                                           

005030 0810-MONTA-UMA-LISTA.                                                    
005040*          SELECIONA OS BOLETINS EFETIVOS QUE ALCANCAM A SITUACAO         
005050*          EM WS-AUD-FILTRO (REGRA DE DESTINATARIOS)                      
005060     MOVE ZERO TO WS-QT-LISTA.                                            
005070     MOVE 1 TO WS-IDX-TAB.                                                
005080 0811-LOOP-SELECIONA.                                                     
005090     IF WS-IDX-TAB > WS-QT-BOL                                            
005100        GO TO 0820-ORDENA-LISTA.                                          
005110     SET IDX-BL TO WS-IDX-TAB.                                            
005120     IF WT-B-ATIVO (IDX-BL) NOT = 'S'                                     
005130        GO TO 0815-PROX-SELECIONA.                                        
005140     IF WT-B-DT-EXPIRA (IDX-BL) NOT = ZERO AND                            
005150           WT-B-DT-EXPIRA (IDX-BL) <= WS-TS-PROC                          
005160        GO TO 0815-PROX-SELECIONA.                                        
005170     IF WT-B-DESTINAT (IDX-BL) NOT = 'T' AND                              
005180           WT-B-DESTINAT (IDX-BL) NOT = WS-AUD-FILTRO                     
005190        GO TO 0815-PROX-SELECIONA.                                        
005200     ADD 1 TO WS-QT-LISTA.                                                
005210     SET IDX-LS TO WS-QT-LISTA.                                           
005220     MOVE WT-B-ID (IDX-BL)         TO WT-L-ID (IDX-LS).                   
005230     MOVE WT-B-TITULO (IDX-BL)     TO WT-L-TITULO (IDX-LS).               
005240     MOVE WT-B-TIPO (IDX-BL)       TO WT-L-TIPO (IDX-LS).                 
005250     MOVE WT-B-PRIORIDADE (IDX-BL) TO WT-L-PRIOR (IDX-LS).                
005260     MOVE WT-B-DT-PUBLIC (IDX-BL)  TO WT-L-DT-PUBLIC (IDX-LS).            
005270     MOVE WT-B-CONTEUDO (IDX-BL)  TO WT-L-CONTEUDO (IDX-LS).              
005280     MOVE 1 TO WT-L-RANK (IDX-LS).                                        
005290     IF WT-B-PRIORIDADE (IDX-BL) = 'N'                                    
005300        MOVE 2 TO WT-L-RANK (IDX-LS).                                     
005310     IF WT-B-PRIORIDADE (IDX-BL) = 'A'                                    
005320        MOVE 3 TO WT-L-RANK (IDX-LS).                                     
005330     IF WT-B-PRIORIDADE (IDX-BL) = 'C'                                    
005340        MOVE 4 TO WT-L-RANK (IDX-LS).                                     
005350 0815-PROX-SELECIONA.                                                     
005360     ADD 1 TO WS-IDX-TAB.                                                 
005370     GO TO 0811-LOOP-SELECIONA.                                           

005380 0820-ORDENA-LISTA.                                                       
005390*          ORDENACAO POR TROCA (BOLHA) - CHAVE = RANK DE PRIORID.         
005400*          DESCENDENTE, DEPOIS DATA DE PUBLICACAO DESCENDENTE             
005410     IF WS-QT-LISTA < 2                                                   
005420        GO TO 0840-IMPRIME-LISTA.                                         
005430     MOVE 1 TO WS-IDX-TAB.                                                
005440 0821-LOOP-EXTERNO.                                                       
005450     IF WS-IDX-TAB >= WS-QT-LISTA                                         
005460        GO TO 0840-IMPRIME-LISTA.                                         
005470     MOVE WS-IDX-TAB TO WS-IDX-AUX.                                       
005480     ADD 1 TO WS-IDX-AUX.                                                 
005490 0822-LOOP-INTERNO.                                                       
005500     IF WS-IDX-AUX > WS-QT-LISTA                                          
005510        GO TO 0825-PROX-EXTERNO.                                          
005520     SET IDX-LS TO WS-IDX-TAB.                                            
005530     SET IDX-AUX-LS TO WS-IDX-AUX.                                        
005540     IF WT-L-RANK (IDX-LS) < WT-L-RANK (IDX-AUX-LS)                       
005550        PERFORM 0830-TROCA-LISTA THRU 0830-TROCA-LISTA-FIM                
005560     ELSE                                                                 
005570        IF WT-L-RANK (IDX-LS) = WT-L-RANK (IDX-AUX-LS)                    
005580              AND WT-L-DT-PUBLIC (IDX-LS) <                               
005590                  WT-L-DT-PUBLIC (IDX-AUX-LS)                             
005600           PERFORM 0830-TROCA-LISTA THRU 0830-TROCA-LISTA-FIM.            
005610     ADD 1 TO WS-IDX-AUX.                                                 
005620     GO TO 0822-LOOP-INTERNO.                                             
005630 0825-PROX-EXTERNO.                                                       
005640     ADD 1 TO WS-IDX-TAB.                                                 
005650     GO TO 0821-LOOP-EXTERNO.                                             

005660 0830-TROCA-LISTA.                                                        
005670     MOVE WT-LISTA (IDX-LS)     TO WS-SWAP-LISTA.                         
005680     MOVE WT-LISTA (IDX-AUX-LS) TO WT-LISTA (IDX-LS).                     
005690     MOVE WS-SWAP-LISTA         TO WT-LISTA (IDX-AUX-LS).                 
005700 0830-TROCA-LISTA-FIM.                                                    
005710     EXIT.                                                                

005720 0840-IMPRIME-LISTA.                                                      
005730     WRITE REG-RELAT FROM LIN-CAB-LISTA.                                  
005740     IF WS-QT-LISTA = ZERO                                                
005750        GO TO 0810-MONTA-UMA-LISTA-FIM.                                   
005760     MOVE 1 TO WS-IDX-TAB.                                                
005770 0841-LOOP-IMPRIME.                                                       
005780     IF WS-IDX-TAB > WS-QT-LISTA                                          
005790        GO TO 0810-MONTA-UMA-LISTA-FIM.                                   
005800     SET IDX-LS TO WS-IDX-TAB.                                            
005810     MOVE WT-L-ID (IDX-LS)     TO DET-L-ID.                               
005820     MOVE WT-L-TIPO (IDX-LS)   TO DET-L-TIPO.                             
005830     MOVE WT-L-PRIOR (IDX-LS)  TO DET-L-PRIOR.                            
005840     MOVE WT-L-TITULO (IDX-LS) TO DET-L-TITULO.                           
005850     MOVE WT-L-DT-PUBLIC (IDX-LS) TO DET-L-DATA.                          
005860     WRITE REG-RELAT FROM LIN-DET-LISTA.                                  
005870*          RESUMO DO CONTEUDO - OS PRIMEIROS 100 CARACTERES,      BOL0007 
005880*          ACRESCIDOS DE "..." QUANDO O CAMPO ESTA TOTALMENTE     BOL0007 
005890*          PREENCHIDO (INDICIO DE CONTEUDO MAIOR QUE O CAMPO)     BOL0007 
005900     MOVE WT-L-CONTEUDO (IDX-LS) TO DET-L-RESUMO (1:100).                 
005910     IF WT-L-CONTEUDO (IDX-LS) (100:1) NOT = SPACE                        
005920        MOVE '...' TO DET-L-RESUMO (101:3)                                
005930     ELSE                                                                 
005940        MOVE SPACES TO DET-L-RESUMO (101:3).                              
005950     WRITE REG-RELAT FROM LIN-DET-LISTA-CONT.                             
005960     ADD 1 TO WS-IDX-TAB.                                                 
005970     GO TO 0841-LOOP-IMPRIME.                                             
005980 0810-MONTA-UMA-LISTA-FIM.                                                
005990     EXIT.                                                                

006000 0900-REGRAVA-MESTRE.                                                     
006010*          REGRAVA NO NOVO MESTRE OS BOLETINS JA EXISTENTES (COM          
006020*          OS VALORES, POSSIVELMENTE ALTERADOS PELA ATUALIZACAO           
006030*          OU PELA VARREDURA, DA TABELA EM MEMORIA) - AS INCLUSOES        
006040*          FORAM GRAVADAS EM 0420                                         
006050     MOVE 1 TO WS-IDX-TAB.                                                
006060 0901-LOOP-REGRAVA.                                                       
006070     IF WS-IDX-TAB > WS-QT-BOL                                            
006080        GO TO 1000-IMPRIME-RESUMO.                                        
006090     SET IDX-BL TO WS-IDX-TAB.                                            
006100     IF WT-B-NOVO (IDX-BL) = 'S'                                          
006110        GO TO 0902-PROX-REGRAVA.                                          
006120     MOVE WT-B-ID (IDX-BL)          TO BOL-ID-OUT.                        
006130     MOVE WT-B-TITULO (IDX-BL)      TO BOL-TITULO-OUT.                    
006140     MOVE WT-B-CONTEUDO (IDX-BL)    TO BOL-CONTEUDO-OUT.                  
006150     MOVE WT-B-TIPO (IDX-BL)        TO BOL-TIPO-OUT.                      
006160     MOVE WT-B-PRIORIDADE (IDX-BL)  TO BOL-PRIORIDADE-OUT.                
006170     MOVE WT-B-DT-PUBLIC (IDX-BL)   TO BOL-DT-PUBLIC-OUT.                 
006180     MOVE WT-B-DT-EXPIRA (IDX-BL)   TO BOL-DT-EXPIRA-OUT.                 
006190     MOVE WT-B-ATIVO (IDX-BL)       TO BOL-ATIVO-OUT.                     
006200     MOVE WT-B-DESTINAT (IDX-BL)    TO BOL-DESTINAT-OUT.                  
006210     WRITE REG-BOLETIM-OUT.                                               
006220 0902-PROX-REGRAVA.                                                       
006230     ADD 1 TO WS-IDX-TAB.                                                 
006240     GO TO 0901-LOOP-REGRAVA.                                             

006250 0950-REJEITA.                                                            
006260*          GRAVA A LINHA DE REJEICAO COM O MOTIVO E CONTABILIZA           
006270     MOVE WS-SEQ-PEDIDO TO DET-SEQ.                                       
006280     MOVE REQ-TIPO TO DET-TIPO.                                           
006290     MOVE REQ-TITULO (1:30) TO DET-TITULO.                                
006300     MOVE WS-MOTIVO-REJ TO DET-MOTIVO.                                    
006310     WRITE REG-REJ FROM LIN-DET-REJ.                                      
006320     ADD 1 TO WS-QT-REJEIT.                                               
006330 0950-REJEITA-FIM.                                                        
006340     EXIT.                                                                

006350 1000-IMPRIME-RESUMO.                                                     
006360*          FECHA O RELATORIO DE REJEITADOS E GRAVA O RESUMO FINAL         
006370     MOVE WS-QT-LIDOS      TO ROD-LIDOS.                                  
006380     MOVE WS-QT-INCLUSAO   TO ROD-INCLUSAO.                               
006390     MOVE WS-QT-ATUALIZ    TO ROD-ATUALIZ.                                
006400     MOVE WS-QT-REJEIT     TO ROD-REJEIT.                                 
006410     MOVE WS-QT-EXPIRADOS  TO ROD-EXPIRADOS.                              
006420     WRITE REG-REJ FROM LIN-RODAPE-REJ.                                   
006430     GO TO 1800-ENCERRA-NORMAL.                                           

006440 1800-ENCERRA-NORMAL.                                                     
006450     CLOSE BOLIN BOLOUT BOLREQ REJOUT RELAT.                              
006460     STOP RUN.                                                            

006470 1900-ENCERRA-ERRO.                                                       
006480     CLOSE BOLIN BOLOUT BOLREQ REJOUT RELAT.                              
006490     STOP RUN.                                                            
