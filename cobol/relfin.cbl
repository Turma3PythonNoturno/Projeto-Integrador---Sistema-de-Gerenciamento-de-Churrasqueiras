000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.     RELFIN.                                                  
000120 AUTHOR.         J A PEREIRA.                                             
000130 INSTALLATION.   SINT-IFESGO.                                             
000140 DATE-WRITTEN.   14/03/89.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY.       USO INTERNO - DIRETORIA SINT-IFESGO.                     
000170*     SINT-IFESGO - SINDICATO DOS TRABALHADORES                           
000180* ANALISTA       : J A PEREIRA                                            
000190* PROGRAMADOR(A) : J A PEREIRA                                            
000200* FINALIDADE : RELATORIO FINANCEIRO DO MESTRE DE TAXAS - TOTAIS           
000210*              POR SITUACAO E CONTAGENS, NO PERIODO INFORMADO.            
000220* DATA : 14/03/89                                                         
000230* VRS         DATA           DESCRICAO                            FIN0001 
000240* 1.0      14/03/89        IMPLANTACAO INICIAL                    FIN0001 
000250* 1.1      25/08/90        J.A.P - FILTRO DE PERIODO PASSA A SER  FIN0002 
000260*                          OPCIONAL (PERIODO.DAT AUSENTE = TUDO)  FIN0002 
000270* 1.2      11/02/93        R.C.A - TOTAL GERAL PASSA A EXCLUIR    FIN0003 
000280*                          TAXAS CANCELADAS, SO CONTAGEM CONTA    FIN0003 
000290* 1.3      19/12/98        E.F.N - CORRECAO BUG DO MILENIO NO     FIN0004 
000300*                          CONFRONTO DAS DATAS DO PERIODO         FIN0004 
000310* 1.4      05/07/01        M.H.S - CABECALHO PASSA A EXIBIR       FIN0005 
000320*                          "INICIO"/"HOJE" QUANDO SEM FILTRO      FIN0005 
000330* 1.5      09/08/26        R.C.A - CONTADORES E TOTAIS DE VALOR   FIN0006 
000340*                          VOLTAM A PIC 9 DISPLAY (SEM SINAL/     FIN0006 
000350*                          COMP-3), CONFORME PADRAO DA CASA       FIN0006 

000360 ENVIRONMENT DIVISION.                                                    
000370 CONFIGURATION SECTION.                                                   
000380 SOURCE-COMPUTER.   IBM-4331.                                             
000390 OBJECT-COMPUTER.   IBM-4331.                                             
000400 SPECIAL-NAMES.                                                           
000410     C01 IS TOP-OF-FORM.                                                  
000420 INPUT-OUTPUT SECTION.                                                    
000430 FILE-CONTROL.                                                            

000440     SELECT TAXIN     ASSIGN TO TAXAM                                     
000450                       ORGANIZATION LINE SEQUENTIAL                       
000460                       FILE STATUS  WS-ST-TAXI.                           

000470     SELECT PERIODO   ASSIGN TO PERIODO                                   
000480                       ORGANIZATION LINE SEQUENTIAL                       
000490                       FILE STATUS  WS-ST-PER.                            

000500     SELECT SORTTAX   ASSIGN TO SORTWK1.                                  

000510     SELECT RELAT     ASSIGN TO RELATFIN                                  
000520                       ORGANIZATION LINE SEQUENTIAL                       
000530                       FILE STATUS  WS-ST-RELAT.                          

000540 DATA DIVISION.                                                           
000550 FILE SECTION.                                                            
000560*    MESTRE DE TAXAS (SOMENTE LEITURA NESTE RELATORIO)                    
000570 FD  TAXIN                                                                
000580     LABEL RECORD STANDARD.                                               
000590 01  REG-TAXA-IN.                                                         
000600     05  TAXA-ID-IN          PIC 9(05).                                   
000610     05  TAXA-VALOR-IN       PIC 9(08)V99.                                
000620     05  TAXA-TIPO-IN        PIC X(01).                                   
000630     05  TAXA-STATUS-IN      PIC X(01).                                   
000640     05  TAXA-DT-VENC-IN     PIC 9(08).                                   
000650     05  TAXA-DT-PGTO-IN     PIC 9(12).                                   
000660     05  TAXA-RESV-ID-IN     PIC 9(05).                                   
000670     05  TAXA-CPF-IN         PIC X(11).                                   
000680     05  TAXA-COD-PGTO-IN    PIC X(12).                                   
000690     05  TAXA-DT-CRIA-IN     PIC 9(08).                                   
000700     05  FILLER              PIC X(13).                                   

000710*    PERIODO DO RELATORIO (OPCIONAL - AUSENCIA = SEM FILTRO)              
000720 FD  PERIODO                                                              
000730     LABEL RECORD STANDARD.                                               
000740 01  REG-PERIODO.                                                         
000750     05  PER-DT-INI          PIC 9(08).                                   
000760     05  PER-DT-FIM          PIC 9(08).                                   

000770*    ARQUIVO DE TRABALHO DA CLASSIFICACAO                                 
000780 SD  SORTTAX.                                                             
000790 01  REG-SORTTAX.                                                         
000800     05  SD-DT-CRIA          PIC 9(08).                                   
000810     05  SD-ID               PIC 9(05).                                   
000820     05  SD-VALOR            PIC 9(08)V99.                                
000830     05  SD-STATUS           PIC X(01).                                   

000840*    RELATORIO FINANCEIRO                                                 
000850 FD  RELAT                                                                
000860     LABEL RECORD STANDARD.                                               
000870 01  REG-RELAT               PIC X(132).                                  

000880 WORKING-STORAGE SECTION.                                                 
000890 01  WS-ST-TAXI              PIC X(02) VALUE SPACES.                      
000900 01  WS-ST-PER               PIC X(02) VALUE SPACES.                      
000910 01  WS-ST-RELAT             PIC X(02) VALUE SPACES.                      

000920 01  WS-DATA-PROC            PIC 9(08) VALUE ZEROS.                       
000930 01  WS-TEM-PERIODO          PIC X(01) VALUE 'N'.                         
000940 01  WS-DT-INI               PIC 9(08) VALUE ZEROS.                       
000950 01  WS-DT-FIM               PIC 9(08) VALUE ZEROS.                       
000960 01  WS-DT-FIM-R REDEFINES WS-DT-FIM.                                     
000970     05  WS-DTF-AAAA         PIC 9(04).                                   
000980     05  WS-DTF-MM           PIC 9(02).                                   
000990     05  WS-DTF-DD           PIC 9(02).                                   
001000 01  WS-DATA-PROC-R REDEFINES WS-DATA-PROC.                               
001010     05  WS-DP-AAAA          PIC 9(04).                                   
001020     05  WS-DP-MM            PIC 9(02).                                   
001030     05  WS-DP-DD            PIC 9(02).                                   

001040 01  WS-TOTAIS.                                                           
001050     05  WS-VL-PAGO          PIC 9(09)V99 VALUE ZERO.                     
001060     05  WS-VL-PENDENTE      PIC 9(09)V99 VALUE ZERO.                     
001070     05  WS-VL-VENCIDO       PIC 9(09)V99 VALUE ZERO.                     
001080     05  WS-VL-GERAL         PIC 9(09)V99 VALUE ZERO.                     
001090     05  WS-VL-GERAL-R REDEFINES WS-VL-GERAL.                             
001100         10  WS-VLG-INT      PIC 9(09).                                   
001110         10  WS-VLG-CTV      PIC 9(02).                                   
001120     05  WS-QT-PAGO          PIC 9(07) VALUE ZERO.                        
001130     05  WS-QT-PENDENTE      PIC 9(07) VALUE ZERO.                        
001140     05  WS-QT-VENCIDO       PIC 9(07) VALUE ZERO.                        
001150     05  WS-QT-CANCELADO     PIC 9(07) VALUE ZERO.                        

001160 01  LIN-CABE1.                                                           
001170     05  FILLER               PIC X(20) VALUE                             
001180         'SINT-IFESGO'.                                                   
001190     05  FILLER               PIC X(40) VALUE                             
001200         'RELATORIO FINANCEIRO DE TAXAS'.                                 
001210     05  FILLER               PIC X(72) VALUE SPACES.                     

001220 01  LIN-CABE2.                                                           
001230     05  FILLER               PIC X(10) VALUE 'PERIODO: '.                
001240     05  CAB-PER-INI          PIC X(10).                                  
001250     05  FILLER               PIC X(04) VALUE ' A  '.                     
001260     05  CAB-PER-FIM          PIC X(10).                                  
001270     05  FILLER               PIC X(98) VALUE SPACES.                     

001280 01  LIN-BRANCO               PIC X(132) VALUE SPACES.                    

001290 01  LIN-TOTAL.                                                           
001300     05  FILLER               PIC X(20) VALUE SPACES.                     
001310     05  DET-ROTULO           PIC X(20).                                  
001320     05  DET-VALOR            PIC ZZ.ZZZ.ZZ9,99.                          
001330     05  FILLER               PIC X(79) VALUE SPACES.                     

001340 01  LIN-CONTAGEM.                                                        
001350     05  FILLER               PIC X(20) VALUE SPACES.                     
001360     05  DET-ROT-QT           PIC X(20).                                  
001370     05  DET-QT                PIC ZZZZ9.                                 
001380     05  FILLER               PIC X(83) VALUE SPACES.                     

001390 PROCEDURE DIVISION.                                                      

001400 0100-ABRE-ARQUIVOS.                                                      
001410*          ABRE ARQUIVOS E LE O PERIODO, QUANDO INFORMADO                 
001420     ACCEPT WS-DATA-PROC FROM DATE YYYYMMDD.                              
001430     OPEN INPUT  TAXIN                                                    
001440     OPEN OUTPUT RELAT.                                                   
001450     IF WS-ST-TAXI NOT = '00'                                             
001460        DISPLAY 'RELFIN - TAXAM NAO ABRIU - ' WS-ST-TAXI                  
001470        GO TO 1900-ENCERRA-ERRO.                                          
001480     MOVE 'N' TO WS-TEM-PERIODO.                                          
001490     OPEN INPUT PERIODO.                                                  
001500     IF WS-ST-PER NOT = '00'                                              
001510        GO TO 0110-SEM-PERIODO.                                           
001520     READ PERIODO                                                         
001530          AT END GO TO 0105-PERIODO-VAZIO.                                
001540     MOVE 'S' TO WS-TEM-PERIODO.                                          
001550     MOVE PER-DT-INI TO WS-DT-INI.                                        
001560     MOVE PER-DT-FIM TO WS-DT-FIM.                                        
001570 0105-PERIODO-VAZIO.                                                      
001580     CLOSE PERIODO.                                                       
001590     GO TO 0120-PERIODO-FIM.                                              
001600 0110-SEM-PERIODO.                                                        
001610     MOVE 'N' TO WS-TEM-PERIODO.                                          
001620 0120-PERIODO-FIM.                                                        
001630     IF WS-TEM-PERIODO = 'N'                                              
001640        MOVE ZEROS TO WS-DT-INI                                           
001650        MOVE WS-DATA-PROC TO WS-DT-FIM.                                   

001660 0200-CLASSIFICA.                                                         
001670*          CLASSIFICA AS TAXAS DO PERIODO POR DATA DE CRIACAO             
001680     SORT SORTTAX ASCENDING KEY SD-DT-CRIA                                
001690          INPUT PROCEDURE 0300-SELECIONA THRU 0300-SELECIONA-FIM          
001700          OUTPUT PROCEDURE 0400-ACUMULA THRU 0400-ACUMULA-FIM.            
001710     GO TO 1800-ENCERRA-NORMAL.                                           

001720 0300-SELECIONA SECTION.                                                  
001730 0301-LE-TAXA.                                                            
001740     READ TAXIN                                                           
001750          AT END GO TO 0300-SELECIONA-FIM.                                
001760     IF TAXA-DT-CRIA-IN >= WS-DT-INI AND                                  
001770           TAXA-DT-CRIA-IN <= WS-DT-FIM                                   
001780        MOVE TAXA-DT-CRIA-IN TO SD-DT-CRIA                                
001790        MOVE TAXA-ID-IN      TO SD-ID                                     
001800        MOVE TAXA-VALOR-IN   TO SD-VALOR                                  
001810        MOVE TAXA-STATUS-IN  TO SD-STATUS                                 
001820        RELEASE REG-SORTTAX.                                              
001830     GO TO 0301-LE-TAXA.                                                  
001840 0300-SELECIONA-FIM.                                                      
001850     EXIT.                                                                

001860 0400-ACUMULA SECTION.                                                    
001870 0401-RETORNA.                                                            
001880     RETURN SORTTAX                                                       
001890            AT END GO TO 0500-IMPRIME-RELATORIO.                          
001900     IF SD-STATUS = 'G'                                                   
001910        ADD SD-VALOR TO WS-VL-PAGO                                        
001920        ADD 1 TO WS-QT-PAGO.                                              
001930     IF SD-STATUS = 'P'                                                   
001940        ADD SD-VALOR TO WS-VL-PENDENTE                                    
001950        ADD 1 TO WS-QT-PENDENTE.                                          
001960     IF SD-STATUS = 'V'                                                   
001970        ADD SD-VALOR TO WS-VL-VENCIDO                                     
001980        ADD 1 TO WS-QT-VENCIDO.                                           
001990     IF SD-STATUS = 'C'                                                   
002000        ADD 1 TO WS-QT-CANCELADO.                                         
002010     GO TO 0401-RETORNA.                                                  

002020 0500-IMPRIME-RELATORIO.                                                  
002030*          GRAVA O CABECALHO, O BLOCO DE TOTAIS E AS CONTAGENS            
002040     ADD WS-VL-PAGO     TO WS-VL-GERAL.                                   
002050     ADD WS-VL-PENDENTE TO WS-VL-GERAL.                                   
002060     ADD WS-VL-VENCIDO  TO WS-VL-GERAL.                                   
002070     WRITE REG-RELAT FROM LIN-CABE1.                                      
002080     PERFORM 0510-MONTA-PERIODO THRU 0510-MONTA-PERIODO-FIM.              
002090     WRITE REG-RELAT FROM LIN-CABE2.                                      
002100     WRITE REG-RELAT FROM LIN-BRANCO.                                     
002110     MOVE 'TOTAL ARRECADADO' TO DET-ROTULO.                               
002120     MOVE WS-VL-PAGO TO DET-VALOR.                                        
002130     WRITE REG-RELAT FROM LIN-TOTAL.                                      
002140     MOVE 'TOTAL PENDENTE' TO DET-ROTULO.                                 
002150     MOVE WS-VL-PENDENTE TO DET-VALOR.                                    
002160     WRITE REG-RELAT FROM LIN-TOTAL.                                      
002170     MOVE 'TOTAL VENCIDO' TO DET-ROTULO.                                  
002180     MOVE WS-VL-VENCIDO TO DET-VALOR.                                     
002190     WRITE REG-RELAT FROM LIN-TOTAL.                                      
002200     MOVE 'TOTAL GERAL' TO DET-ROTULO.                                    
002210     MOVE WS-VL-GERAL TO DET-VALOR.                                       
002220     WRITE REG-RELAT FROM LIN-TOTAL.                                      
002230     WRITE REG-RELAT FROM LIN-BRANCO.                                     
002240     MOVE 'TAXAS PAGAS......:' TO DET-ROT-QT.                             
002250     MOVE WS-QT-PAGO TO DET-QT.                                           
002260     WRITE REG-RELAT FROM LIN-CONTAGEM.                                   
002270     MOVE 'TAXAS PENDENTES..:' TO DET-ROT-QT.                             
002280     MOVE WS-QT-PENDENTE TO DET-QT.                                       
002290     WRITE REG-RELAT FROM LIN-CONTAGEM.                                   
002300     MOVE 'TAXAS VENCIDAS...:' TO DET-ROT-QT.                             
002310     MOVE WS-QT-VENCIDO TO DET-QT.                                        
002320     WRITE REG-RELAT FROM LIN-CONTAGEM.                                   
002330     MOVE 'TAXAS CANCELADAS.:' TO DET-ROT-QT.                             
002340     MOVE WS-QT-CANCELADO TO DET-QT.                                      
002350     WRITE REG-RELAT FROM LIN-CONTAGEM.                                   
002360 0400-ACUMULA-FIM.                                                        
002370     EXIT.                                                                

002380 0510-MONTA-PERIODO.                                                      
002390*          "INICIO" QUANDO SEM DATA INICIAL, "HOJE" QUANDO SEM            
002400*          DATA FINAL INFORMADA NO ARQUIVO DE PERIODO                     
002410     IF WS-TEM-PERIODO = 'N'                                              
002420        MOVE 'INICIO'   TO CAB-PER-INI                                    
002430        MOVE 'HOJE'     TO CAB-PER-FIM                                    
002440        GO TO 0510-MONTA-PERIODO-FIM.                                     
002450     IF PER-DT-INI = ZEROS                                                
002460        MOVE 'INICIO' TO CAB-PER-INI                                      
002470     ELSE                                                                 
002480        MOVE WS-DT-INI TO CAB-PER-INI.                                    
002490     IF PER-DT-FIM = ZEROS                                                
002500        MOVE 'HOJE' TO CAB-PER-FIM                                        
002510     ELSE                                                                 
002520        MOVE WS-DT-FIM TO CAB-PER-FIM.                                    
002530 0510-MONTA-PERIODO-FIM.                                                  
002540     EXIT.                                                                

002550 1800-ENCERRA-NORMAL.                                                     
002560     CLOSE TAXIN RELAT.                                                   
002570     STOP RUN.                                                            

002580 1900-ENCERRA-ERRO.                                                       
002590     CLOSE TAXIN RELAT.                                                   
002600     STOP RUN.                                                            
