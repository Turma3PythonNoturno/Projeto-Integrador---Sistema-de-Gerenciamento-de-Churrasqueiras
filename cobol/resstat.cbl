000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.     RESSTAT.                                                 
000120 AUTHOR.         V B OLIVEIRA.                                            
000130 INSTALLATION.   SINT-IFESGO.                                             
000140 DATE-WRITTEN.   09/07/90.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY.       USO INTERNO - DIRETORIA SINT-IFESGO.                     
000170*     SINT-IFESGO - SINDICATO DOS TRABALHADORES                           
000180* ANALISTA       : V B OLIVEIRA                                           
000190* PROGRAMADOR(A) : V B OLIVEIRA                                           
000200* FINALIDADE : ESTATISTICAS E LISTAGEM DE RESERVAS FUTURAS,               
000210*              CANCELAMENTO DE RESERVAS E DA TAXA VINCULADA.              
000220* DATA : 09/07/90                                                         
000230* VRS         DATA           DESCRICAO                            RST0001 
000240* 1.0      09/07/90        IMPLANTACAO INICIAL                    RST0001 
000250* 1.1      14/02/92        R.C.A - CANCELAMENTO PASSA A EXIGIR    RST0002 
000260*                          24 HORAS DE ANTECEDENCIA DA RESERVA    RST0002 
000270* 1.2      03/10/93        M.H.S - CONFIRMACAO POR EMAIL NO       RST0003 
000280*                          CANCELAMENTO, QUANDO INFORMADO         RST0003 
000290* 1.3      27/05/96        V.B.O - TAXA VINCULADA A RESERVA       RST0004 
000300*                          CANCELADA PASSA A SER CANCELADA TBM    RST0004 
000310* 1.4      19/12/98        E.F.N - CORRECAO BUG DO MILENIO NO     RST0005 
000320*                          CALCULO DO LIMITE DE 24 HORAS          RST0005 
000330* 1.5      11/08/03        J.A.P - HORARIO MAIS PROCURADO PASSA   RST0006 
000340*                          A CONSTAR DO BLOCO DE ESTATISTICAS     RST0006 
000350* 1.6      09/08/26        R.C.A - CONTADORES E INDICES VOLTAM    RST0007 
000360*                          A PIC 9 DISPLAY (SEM SINAL/COMP),      RST0007 
000370*                          CONFORME PADRAO DA CASA                RST0007 

000380 ENVIRONMENT DIVISION.                                                    
000390 CONFIGURATION SECTION.                                                   
000400 SOURCE-COMPUTER.   IBM-4331.                                             
000410 OBJECT-COMPUTER.   IBM-4331.                                             
000420 SPECIAL-NAMES.                                                           
000430     C01 IS TOP-OF-FORM.                                                  
000440 INPUT-OUTPUT SECTION.                                                    
000450 FILE-CONTROL.                                                            

000460     SELECT RESVIN    ASSIGN TO RESVM                                     
000470                       ORGANIZATION LINE SEQUENTIAL                       
000480                       FILE STATUS  WS-ST-RESVI.                          

000490     SELECT RESVOUT   ASSIGN TO RESVMN                                    
000500                       ORGANIZATION LINE SEQUENTIAL                       
000510                       FILE STATUS  WS-ST-RESVO.                          

000520     SELECT TAXIN     ASSIGN TO TAXAM                                     
000530                       ORGANIZATION LINE SEQUENTIAL                       
000540                       FILE STATUS  WS-ST-TAXI.                           

000550     SELECT TAXOUT    ASSIGN TO TAXAMN                                    
000560                       ORGANIZATION LINE SEQUENTIAL                       
000570                       FILE STATUS  WS-ST-TAXO.                           

000580     SELECT CANCELIN  ASSIGN TO CANCELA                                   
000590                       ORGANIZATION LINE SEQUENTIAL                       
000600                       FILE STATUS  WS-ST-CAN.                            

000610     SELECT REJOUT    ASSIGN TO REJEITOS                                  
000620                       ORGANIZATION LINE SEQUENTIAL                       
000630                       FILE STATUS  WS-ST-REJ.                            

000640     SELECT RELAT     ASSIGN TO RELATRES                                  
000650                       ORGANIZATION LINE SEQUENTIAL                       
000660                       FILE STATUS  WS-ST-RELAT.                          

000670 DATA DIVISION.                                                           
000680 FILE SECTION.                                                            
000690*    MESTRE DE RESERVAS - ENTRADA (SITUACAO ATUAL)                        
000700 FD  RESVIN                                                               
000710     LABEL RECORD STANDARD.                                               
000720 01  REG-RESERVA-IN.                                                      
000730     05  RESV-ID-IN          PIC 9(05).                                   
000740     05  RESV-NOME-IN        PIC X(40).                                   
000750     05  RESV-EMAIL-IN       PIC X(40).                                   
000760     05  RESV-FONE-IN        PIC X(15).                                   
000770     05  RESV-CPF-IN         PIC X(11).                                   
000780     05  RESV-DATA-IN        PIC 9(08).                                   
000790     05  RESV-HORA-INI-IN    PIC 9(04).                                   
000800     05  RESV-HORA-FIM-IN    PIC 9(04).                                   
000810     05  RESV-CONVID-IN      PIC 9(02).                                   
000820     05  RESV-STATUS-IN      PIC X(01).                                   
000830     05  RESV-DT-CRIA-IN     PIC 9(12).                                   
000840     05  RESV-OBS-IN         PIC X(60).                                   
000850     05  FILLER              PIC X(44).                                   

000860*    MESTRE DE RESERVAS - SAIDA (APOS CANCELAMENTOS DESTE RUN)            
000870 FD  RESVOUT                                                              
000880     LABEL RECORD STANDARD.                                               
000890 01  REG-RESERVA-OUT.                                                     
000900     05  RESV-ID-OUT         PIC 9(05).                                   
000910     05  RESV-NOME-OUT       PIC X(40).                                   
000920     05  RESV-EMAIL-OUT      PIC X(40).                                   
000930     05  RESV-FONE-OUT       PIC X(15).                                   
000940     05  RESV-CPF-OUT        PIC X(11).                                   
000950     05  RESV-DATA-OUT       PIC 9(08).                                   
000960     05  RESV-DATA-R   REDEFINES RESV-DATA-OUT.                           
000970         10  RESV-DATA-AAAA  PIC 9(04).                                   
000980         10  RESV-DATA-MM    PIC 9(02).                                   
000990         10  RESV-DATA-DD    PIC 9(02).                                   
001000     05  RESV-HORA-INI-OUT   PIC 9(04).                                   
001010     05  RESV-HORA-FIM-OUT   PIC 9(04).                                   
001020     05  RESV-CONVID-OUT     PIC 9(02).                                   
001030     05  RESV-STATUS-OUT     PIC X(01).                                   
001040     05  RESV-DT-CRIA-OUT    PIC 9(12).                                   
001050     05  RESV-OBS-OUT        PIC X(60).                                   
001060     05  FILLER              PIC X(44).                                   

001070*    MESTRE DE TAXAS - ENTRADA (SITUACAO ATUAL)                           
001080 FD  TAXIN                                                                
001090     LABEL RECORD STANDARD.                                               
001100 01  REG-TAXA-IN.                                                         
001110     05  TAXA-ID-IN          PIC 9(05).                                   
001120     05  TAXA-VALOR-IN       PIC 9(08)V99.                                
001130     05  TAXA-TIPO-IN        PIC X(01).                                   
001140     05  TAXA-STATUS-IN      PIC X(01).                                   
001150     05  TAXA-DT-VENC-IN     PIC 9(08).                                   
001160     05  TAXA-DT-PGTO-IN     PIC 9(12).                                   
001170     05  TAXA-RESV-ID-IN     PIC 9(05).                                   
001180     05  TAXA-CPF-IN         PIC X(11).                                   
001190     05  TAXA-COD-PGTO-IN    PIC X(12).                                   
001200     05  TAXA-DT-CRIA-IN     PIC 9(08).                                   
001210     05  FILLER              PIC X(13).                                   

001220*    MESTRE DE TAXAS - SAIDA (APOS CANCELAMENTOS VINCULADOS)              
001230 FD  TAXOUT                                                               
001240     LABEL RECORD STANDARD.                                               
001250 01  REG-TAXA-OUT.                                                        
001260     05  TAXA-ID-OUT         PIC 9(05).                                   
001270     05  TAXA-VALOR-OUT      PIC 9(08)V99.                                
001280     05  TAXA-TIPO-OUT       PIC X(01).                                   
001290     05  TAXA-STATUS-OUT     PIC X(01).                                   
001300     05  TAXA-DT-VENC-OUT    PIC 9(08).                                   
001310     05  TAXA-DT-PGTO-OUT    PIC 9(12).                                   
001320     05  TAXA-RESV-ID-OUT    PIC 9(05).                                   
001330     05  TAXA-CPF-OUT        PIC X(11).                                   
001340     05  TAXA-COD-PGTO-OUT   PIC X(12).                                   
001350     05  TAXA-DT-CRIA-OUT    PIC 9(08).                                   
001360     05  FILLER              PIC X(13).                                   

001370*    PEDIDOS DE CANCELAMENTO DE RESERVA                                   
001380 FD  CANCELIN                                                             
001390     LABEL RECORD STANDARD.                                               
001400 01  REG-CANCELA.                                                         
001410     05  CAN-RESV-ID         PIC 9(05).                                   
001420     05  CAN-EMAIL           PIC X(40).                                   
001430     05  FILLER              PIC X(15).                                   

001440*    RELATORIO DE CANCELAMENTOS REJEITADOS                                
001450 FD  REJOUT                                                               
001460     LABEL RECORD STANDARD.                                               
001470 01  REG-REJ                 PIC X(132).                                  

001480*    ESTATISTICAS E LISTAGEM DE RESERVAS FUTURAS                          
001490 FD  RELAT                                                                
001500     LABEL RECORD STANDARD.                                               
001510 01  REG-RELAT               PIC X(132).                                  

001520 WORKING-STORAGE SECTION.                                                 
001530 01  WS-ST-RESVI              PIC X(02) VALUE SPACES.                     
001540 01  WS-ST-RESVO              PIC X(02) VALUE SPACES.                     
001550 01  WS-ST-TAXI               PIC X(02) VALUE SPACES.                     
001560 01  WS-ST-TAXO               PIC X(02) VALUE SPACES.                     
001570 01  WS-ST-CAN                PIC X(02) VALUE SPACES.                     
001580 01  WS-ST-REJ                PIC X(02) VALUE SPACES.                     
001590 01  WS-ST-RELAT              PIC X(02) VALUE SPACES.                     

001600 01  WS-DATA-PROC             PIC 9(08) VALUE ZEROS.                      
001610 01  WS-DATA-PROC-R  REDEFINES WS-DATA-PROC.                              
001620     05  WS-DP-AAAA           PIC 9(04).                                  
001630     05  WS-DP-MM             PIC 9(02).                                  
001640     05  WS-DP-DD             PIC 9(02).                                  
001650 01  WS-HORA-PROC             PIC 9(04) VALUE ZEROS.                      
001660 01  WS-DATA-LIMITE30         PIC 9(08) VALUE ZEROS.                      
001670 01  WS-DATA-LIMITE30-R REDEFINES WS-DATA-LIMITE30.                       
001680     05  WS-DL30-AAAA         PIC 9(04).                                  
001690     05  WS-DL30-MM           PIC 9(02).                                  
001700     05  WS-DL30-DD           PIC 9(02).                                  
001710 01  WS-DATA-MAIS1            PIC 9(08) VALUE ZEROS.                      
001720 01  WS-DATA-MAIS1-R  REDEFINES WS-DATA-MAIS1.                            
001730     05  WS-DM1-AAAA          PIC 9(04).                                  
001740     05  WS-DM1-MM            PIC 9(02).                                  
001750     05  WS-DM1-DD            PIC 9(02).                                  

001760 01  WS-DT-HR-RESV            PIC 9(12) VALUE ZEROS.                      
001770 01  WS-DT-HR-RESV-R  REDEFINES WS-DT-HR-RESV.                            
001780     05  WS-DTHR-DATA         PIC 9(08).                                  
001790     05  WS-DTHR-HORA         PIC 9(04).                                  
001800 01  WS-DT-HR-LIMITE          PIC 9(12) VALUE ZEROS.                      
001810 01  WS-DT-HR-LIMITE-R  REDEFINES WS-DT-HR-LIMITE.                        
001820     05  WS-DTHL-DATA         PIC 9(08).                                  
001830     05  WS-DTHL-HORA         PIC 9(04).                                  

001840 01  WS-PROC-AAAAMM           PIC 9(06) VALUE ZERO.                       
001850 01  WS-AUX-AAAAMM            PIC 9(06) VALUE ZERO.                       

001860*    TABELA DE RESERVAS EM MEMORIA (CHAVE = ID DA RESERVA)                
001870 01  WT-TABELA-RESV.                                                      
001880     05  WT-RESV OCCURS 2000 TIMES                                        
001890                 ASCENDING KEY IS WT-R-ID                                 
001900                 INDEXED BY IDX-RS.                                       
001910         10  WT-R-ID          PIC 9(05).                                  
001920         10  WT-R-NOME        PIC X(40).                                  
001930         10  WT-R-EMAIL       PIC X(40).                                  
001940         10  WT-R-FONE        PIC X(15).                                  
001950         10  WT-R-CPF         PIC X(11).                                  
001960         10  WT-R-DATA        PIC 9(08).                                  
001970         10  WT-R-HORA-INI    PIC 9(04).                                  
001980         10  WT-R-HORA-FIM    PIC 9(04).                                  
001990         10  WT-R-CONVID      PIC 9(02).                                  
002000         10  WT-R-STATUS      PIC X(01).                                  
002010         10  WT-R-DT-CRIA     PIC 9(12).                                  
002020         10  WT-R-OBS         PIC X(60).                                  
002030 01  WS-QT-RESV               PIC 9(05) VALUE ZERO.                       

002040*    TABELA DE TAXAS EM MEMORIA (CHAVE = ID DA TAXA)                      
002050 01  WT-TABELA-TAXA.                                                      
002060     05  WT-TAXA OCCURS 2000 TIMES                                        
002070                 INDEXED BY IDX-TX.                                       
002080         10  WT-T-ID          PIC 9(05).                                  
002090         10  WT-T-VALOR       PIC 9(08)V99.                               
002100         10  WT-T-TIPO        PIC X(01).                                  
002110         10  WT-T-STATUS      PIC X(01).                                  
002120         10  WT-T-DT-VENC     PIC 9(08).                                  
002130         10  WT-T-DT-PGTO     PIC 9(12).                                  
002140         10  WT-T-RESV-ID     PIC 9(05).                                  
002150         10  WT-T-CPF         PIC X(11).                                  
002160         10  WT-T-COD-PGTO    PIC X(12).                                  
002170         10  WT-T-DT-CRIA     PIC 9(08).                                  
002180 01  WS-QT-TAXA               PIC 9(05) VALUE ZERO.                       

002190*    TABELA DE FUTURAS PARA LISTAGEM (ORDENADA NA IMPRESSAO)              
002200 01  WT-TABELA-FUT.                                                       
002210     05  WT-FUT OCCURS 2000 TIMES                                         
002220                INDEXED BY IDX-FT IDX-AUX-FT.                             
002230         10  WT-F-ID          PIC 9(05).                                  
002240         10  WT-F-NOME        PIC X(40).                                  
002250         10  WT-F-DATA        PIC 9(08).                                  
002260         10  WT-F-HORA-INI    PIC 9(04).                                  
002270         10  WT-F-HORA-FIM    PIC 9(04).                                  
002280 01  WS-QT-FUT                PIC 9(05) VALUE ZERO.                       
002290 01  WS-SWAP-FUT.                                                         
002300     05  WS-SWAP-ID           PIC 9(05).                                  
002310     05  WS-SWAP-NOME         PIC X(40).                                  
002320     05  WS-SWAP-DATA         PIC 9(08).                                  
002330     05  WS-SWAP-HORA-INI     PIC 9(04).                                  
002340     05  WS-SWAP-HORA-FIM     PIC 9(04).                                  

002350*    TABELA DE FREQUENCIA DE HORARIOS (MODA)                              
002360 01  WT-TABELA-HORA.                                                      
002370     05  WT-HORA OCCURS 100 TIMES                                         
002380                 INDEXED BY IDX-HR.                                       
002390         10  WT-H-VALOR       PIC 9(04).                                  
002400         10  WT-H-QTD         PIC 9(05).                                  
002410 01  WS-QT-HORAS               PIC 9(05) VALUE ZERO.                      
002420 01  WS-HORA-MODA              PIC 9(04) VALUE ZEROS.                     
002430 01  WS-QTD-MODA               PIC 9(05) VALUE ZERO.                      

002440 01  WS-IDX-TAB                PIC 9(05) VALUE ZERO.                      
002450 01  WS-IDX-AUX                PIC 9(05) VALUE ZERO.                      
002460 01  WS-ACHOU                  PIC X(01) VALUE 'N'.                       
002470 01  WS-POS-ACHADA              PIC 9(05) VALUE ZERO.                     
002480 01  WS-CANCEL-OK               PIC X(01) VALUE 'S'.                      
002490 01  WS-MOTIVO-REJ              PIC X(60) VALUE SPACES.                   
002500 01  WS-EMAIL-TAB-MAIUSC        PIC X(40) VALUE SPACES.                   
002510 01  WS-EMAIL-REQ-MAIUSC        PIC X(40) VALUE SPACES.                   

002520 01  WS-CONTADORES.                                                       
002530     05  WS-QT-ATIVAS-FUT      PIC 9(07) VALUE ZERO.                      
002540     05  WS-QT-MES-ATUAL       PIC 9(07) VALUE ZERO.                      
002550     05  WS-QT-CAN-LIDOS       PIC 9(07) VALUE ZERO.                      
002560     05  WS-QT-CAN-OK          PIC 9(07) VALUE ZERO.                      
002570     05  WS-QT-CAN-REJEIT      PIC 9(07) VALUE ZERO.                      
002580     05  WS-SEQ-CAN            PIC 9(07) VALUE ZERO.                      

002590 01  LIN-CAB-EST.                                                         
002600     05  FILLER                PIC X(40) VALUE                            
002610         'SINT-IFESGO - ESTATISTICAS DE RESERVAS'.                        
002620     05  FILLER                PIC X(92) VALUE SPACES.                    

002630 01  LIN-EST.                                                             
002640     05  FILLER                PIC X(20) VALUE SPACES.                    
002650     05  EST-ROTULO            PIC X(40).                                 
002660     05  EST-VALOR             PIC X(10).                                 
002670     05  FILLER                PIC X(62) VALUE SPACES.                    

002680 01  LIN-BRANCO                PIC X(132) VALUE SPACES.                   

002690 01  LIN-CAB-FUT.                                                         
002700     05  FILLER                PIC X(40) VALUE                            
002710         'RESERVAS FUTURAS (PROXIMOS 30 DIAS)'.                           
002720     05  FILLER                PIC X(92) VALUE SPACES.                    

002730 01  LIN-FUT.                                                             
002740     05  FILLER                PIC X(02) VALUE SPACES.                    
002750     05  DET-FUT-ID            PIC ZZZZ9.                                 
002760     05  FILLER                PIC X(02) VALUE SPACES.                    
002770     05  DET-FUT-NOME          PIC X(40).                                 
002780     05  FILLER                PIC X(02) VALUE SPACES.                    
002790     05  DET-FUT-DATA          PIC 9(08).                                 
002800     05  FILLER                PIC X(02) VALUE SPACES.                    
002810     05  DET-FUT-INI           PIC 9(04).                                 
002820     05  FILLER                PIC X(01) VALUE '-'.                       
002830     05  DET-FUT-FIM           PIC 9(04).                                 
002840     05  FILLER                PIC X(63) VALUE SPACES.                    

002850 01  LIN-CAB-REJ.                                                         
002860     05  FILLER                PIC X(40) VALUE                            
002870         'CANCELAMENTOS REJEITADOS'.                                      
002880     05  FILLER                PIC X(92) VALUE SPACES.                    

002890 01  LIN-DET-REJ.                                                         
002900     05  DET-SEQ               PIC ZZZZ9.                                 
002910     05  FILLER                PIC X(01) VALUE SPACE.                     
002920     05  DET-RESV-ID           PIC ZZZZ9.                                 
002930     05  FILLER                PIC X(01) VALUE SPACE.                     
002940     05  DET-MOTIVO            PIC X(60).                                 
002950     05  FILLER                PIC X(64) VALUE SPACES.                    

002960 01  LIN-RODAPE-CAN.                                                      
002970     05  FILLER                PIC X(17) VALUE 'LIDOS........:'.          
002980     05  ROD-CAN-LIDOS         PIC ZZZZ9.                                 
002990     05  FILLER                PIC X(17) VALUE 'CANCELADOS...:'.          
003000     05  ROD-CAN-OK            PIC ZZZZ9.                                 
003010     05  FILLER                PIC X(17) VALUE 'REJEITADOS...:'.          
003020     05  ROD-CAN-REJEIT        PIC ZZZZ9.                                 
003030     05  FILLER                PIC X(64) VALUE SPACES.                    

003040 PROCEDURE DIVISION.                                                      

003050 0100-ABRE-ARQUIVOS.                                                      
003060*          ABRE ARQUIVOS, OBTEM DATA/HORA DE PROCESSAMENTO                
003070     ACCEPT WS-DATA-PROC FROM DATE YYYYMMDD.                              
003080     ACCEPT WS-HORA-PROC FROM TIME.                                       
003090     OPEN INPUT  RESVIN                                                   
003100     OPEN OUTPUT RESVOUT                                                  
003110     OPEN INPUT  TAXIN                                                    
003120     OPEN OUTPUT TAXOUT                                                   
003130     OPEN INPUT  CANCELIN                                                 
003140     OPEN OUTPUT REJOUT                                                   
003150     OPEN OUTPUT RELAT.                                                   
003160     IF WS-ST-RESVI NOT = '00'                                            
003170        DISPLAY 'RESSTAT - RESVM NAO ABRIU - ' WS-ST-RESVI                
003180        GO TO 1900-ENCERRA-ERRO.                                          
003190     WRITE REG-REJ FROM LIN-CAB-REJ.                                      

003200 0200-CARREGA-RESERVAS.                                                   
003210*          CARREGA O MESTRE DE RESERVAS EM TABELA ORDENADA POR ID         
003220     MOVE ZERO TO WS-QT-RESV.                                             
003230 0201-LE-RESERVA.                                                         
003240     READ RESVIN                                                          
003250          AT END GO TO 0250-CARREGA-TAXAS.                                
003260     ADD 1 TO WS-QT-RESV.                                                 
003270     SET IDX-RS TO WS-QT-RESV.                                            
003280     MOVE RESV-ID-IN       TO WT-R-ID (IDX-RS).                           
003290     MOVE RESV-NOME-IN     TO WT-R-NOME (IDX-RS).                         
003300     MOVE RESV-EMAIL-IN    TO WT-R-EMAIL (IDX-RS).                        
003310     MOVE RESV-FONE-IN     TO WT-R-FONE (IDX-RS).                         
003320     MOVE RESV-CPF-IN      TO WT-R-CPF (IDX-RS).                          
003330     MOVE RESV-DATA-IN     TO WT-R-DATA (IDX-RS).                         
003340     MOVE RESV-HORA-INI-IN TO WT-R-HORA-INI (IDX-RS).                     
003350     MOVE RESV-HORA-FIM-IN TO WT-R-HORA-FIM (IDX-RS).                     
003360     MOVE RESV-CONVID-IN   TO WT-R-CONVID (IDX-RS).                       
003370     MOVE RESV-STATUS-IN   TO WT-R-STATUS (IDX-RS).                       
003380     MOVE RESV-DT-CRIA-IN  TO WT-R-DT-CRIA (IDX-RS).                      
003390     MOVE RESV-OBS-IN      TO WT-R-OBS (IDX-RS).                          
003400     GO TO 0201-LE-RESERVA.                                               

003410 0250-CARREGA-TAXAS.                                                      
003420*          CARREGA O MESTRE DE TAXAS EM TABELA (BUSCA POR RESERVA         
003430*          E LINEAR, POIS A TABELA NAO E CLASSIFICADA POR RESV-ID)        
003440     MOVE ZERO TO WS-QT-TAXA.                                             
003450 0251-LE-TAXA.                                                            
003460     READ TAXIN                                                           
003470          AT END GO TO 0300-CALCULA-LIMITES.                              
003480     ADD 1 TO WS-QT-TAXA.                                                 
003490     SET IDX-TX TO WS-QT-TAXA.                                            
003500     MOVE TAXA-ID-IN       TO WT-T-ID (IDX-TX).                           
003510     MOVE TAXA-VALOR-IN    TO WT-T-VALOR (IDX-TX).                        
003520     MOVE TAXA-TIPO-IN     TO WT-T-TIPO (IDX-TX).                         
003530     MOVE TAXA-STATUS-IN   TO WT-T-STATUS (IDX-TX).                       
003540     MOVE TAXA-DT-VENC-IN  TO WT-T-DT-VENC (IDX-TX).                      
003550     MOVE TAXA-DT-PGTO-IN  TO WT-T-DT-PGTO (IDX-TX).                      
003560     MOVE TAXA-RESV-ID-IN  TO WT-T-RESV-ID (IDX-TX).                      
003570     MOVE TAXA-CPF-IN      TO WT-T-CPF (IDX-TX).                          
003580     MOVE TAXA-COD-PGTO-IN TO WT-T-COD-PGTO (IDX-TX).                     
003590     MOVE TAXA-DT-CRIA-IN  TO WT-T-DT-CRIA (IDX-TX).                      
003600     GO TO 0251-LE-TAXA.                                                  

003610 0300-CALCULA-LIMITES.                                                    
003620*          CALCULA O LIMITE DE 30 DIAS (LISTAGEM) E A DATA+1 DIA          
003630*          (USADA NO CALCULO DO LIMITE DE 24 HORAS) - VIRADA SIMPL        
003640*          DE MES/ANO (TABELA FIXA, SEM BISSEXTO), MESMO CRITERIO         
003650*          JA USADO PELA JANELA DE 30 DIAS DA POSTAGEM DE RESERVAS        
003660     MOVE WS-DATA-PROC TO WS-DATA-LIMITE30.                               
003670     ADD 30 TO WS-DL30-DD.                                                
003680     IF WS-DL30-DD > 30                                                   
003690        SUBTRACT 30 FROM WS-DL30-DD                                       
003700        ADD 1 TO WS-DL30-MM.                                              
003710     IF WS-DL30-MM > 12                                                   
003720        SUBTRACT 12 FROM WS-DL30-MM                                       
003730        ADD 1 TO WS-DL30-AAAA.                                            
003740     MOVE WS-DATA-PROC TO WS-DATA-MAIS1.                                  
003750     ADD 1 TO WS-DM1-DD.                                                  
003760     IF WS-DM1-DD > 30                                                    
003770        SUBTRACT 30 FROM WS-DM1-DD                                        
003780        ADD 1 TO WS-DM1-MM.                                               
003790     IF WS-DM1-MM > 12                                                    
003800        SUBTRACT 12 FROM WS-DM1-MM                                        
003810        ADD 1 TO WS-DM1-AAAA.                                             
003820     MOVE WS-DATA-MAIS1   TO WS-DTHL-DATA.                                
003830     MOVE WS-HORA-PROC    TO WS-DTHL-HORA.                                
003840     DIVIDE WS-DATA-PROC BY 100 GIVING WS-PROC-AAAAMM.                    

003850 0400-CALCULA-ESTATISTICAS.                                               
003860*          PERCORRE A TABELA DE RESERVAS ATIVAS ACUMULANDO AS             
003870*          ESTATISTICAS E A TABELA DE FREQUENCIA DE HORARIOS              
003880     MOVE ZERO TO WS-QT-HORAS.                                            
003890     MOVE 1 TO WS-IDX-TAB.                                                
003900 0401-LOOP-ESTAT.                                                         
003910     IF WS-IDX-TAB > WS-QT-RESV                                           
003920        GO TO 0420-ACHA-MODA.                                             
003930     SET IDX-RS TO WS-IDX-TAB.                                            
003940     IF WT-R-STATUS (IDX-RS) NOT = 'A'                                    
003950        GO TO 0410-PROX-ESTAT.                                            
003960     IF WT-R-DATA (IDX-RS) >= WS-DATA-PROC                                
003970        ADD 1 TO WS-QT-ATIVAS-FUT.                                        
003980     DIVIDE WT-R-DATA (IDX-RS) BY 100 GIVING WS-AUX-AAAAMM.               
003990     IF WS-AUX-AAAAMM = WS-PROC-AAAAMM                                    
004000        ADD 1 TO WS-QT-MES-ATUAL.                                         
004010     PERFORM 0430-REGISTRA-HORARIO THRU 0430-REGISTRA-HORARIO-FIM.        
004020 0410-PROX-ESTAT.                                                         
004030     ADD 1 TO WS-IDX-TAB.                                                 
004040     GO TO 0401-LOOP-ESTAT.                                               

004050 0430-REGISTRA-HORARIO.                                                   
004060     MOVE 'N' TO WS-ACHOU.                                                
004070     MOVE 1 TO WS-IDX-AUX.                                                
004080 0431-LOOP-ACHA-HORA.                                                     
004090     IF WS-IDX-AUX > WS-QT-HORAS                                          
004100        GO TO 0433-NOVO-HORARIO.                                          
004110     SET IDX-HR TO WS-IDX-AUX.                                            
004120     IF WT-H-VALOR (IDX-HR) = WT-R-HORA-INI (IDX-RS)                      
004130        ADD 1 TO WT-H-QTD (IDX-HR)                                        
004140        MOVE 'S' TO WS-ACHOU                                              
004150        GO TO 0430-REGISTRA-HORARIO-FIM.                                  
004160     ADD 1 TO WS-IDX-AUX.                                                 
004170     GO TO 0431-LOOP-ACHA-HORA.                                           
004180 0433-NOVO-HORARIO.                                                       
004190     ADD 1 TO WS-QT-HORAS.                                                
004200     SET IDX-HR TO WS-QT-HORAS.                                           
004210     MOVE WT-R-HORA-INI (IDX-RS) TO WT-H-VALOR (IDX-HR).                  
004220     MOVE 1 TO WT-H-QTD (IDX-HR).                                         
004230 0430-REGISTRA-HORARIO-FIM.                                               
004240     EXIT.                                                                

004250 0420-ACHA-MODA.                                                          
004260*          O HORARIO DE MAIOR FREQUENCIA VENCE - EM CASO DE               
004270*          EMPATE, VALE O PRIMEIRO ENCONTRADO                             
004280     MOVE ZEROS TO WS-HORA-MODA.                                          
004290     MOVE ZERO TO WS-QTD-MODA.                                            
004300     IF WS-QT-HORAS = ZERO                                                
004310        GO TO 0400-CALCULA-ESTATISTICAS-FIM.                              
004320     MOVE 1 TO WS-IDX-TAB.                                                
004330 0421-LOOP-MODA.                                                          
004340     IF WS-IDX-TAB > WS-QT-HORAS                                          
004350        GO TO 0400-CALCULA-ESTATISTICAS-FIM.                              
004360     SET IDX-HR TO WS-IDX-TAB.                                            
004370     IF WT-H-QTD (IDX-HR) > WS-QTD-MODA                                   
004380        MOVE WT-H-QTD (IDX-HR)   TO WS-QTD-MODA                           
004390        MOVE WT-H-VALOR (IDX-HR) TO WS-HORA-MODA.                         
004400     ADD 1 TO WS-IDX-TAB.                                                 
004410     GO TO 0421-LOOP-MODA.                                                
004420 0400-CALCULA-ESTATISTICAS-FIM.                                           
004430     EXIT.                                                                

004440 0500-MONTA-FUTURAS.                                                      
004450*          SELECIONA AS RESERVAS ATIVAS NA JANELA [HOJE, HOJE+30]         
004460     MOVE ZERO TO WS-QT-FUT.                                              
004470     MOVE 1 TO WS-IDX-TAB.                                                
004480 0501-LOOP-SELECIONA.                                                     
004490     IF WS-IDX-TAB > WS-QT-RESV                                           
004500        GO TO 0510-ORDENA-FUTURAS.                                        
004510     SET IDX-RS TO WS-IDX-TAB.                                            
004520     IF WT-R-STATUS (IDX-RS) = 'A' AND                                    
004530           WT-R-DATA (IDX-RS) >= WS-DATA-PROC AND                         
004540           WT-R-DATA (IDX-RS) <= WS-DATA-LIMITE30                         
004550        ADD 1 TO WS-QT-FUT                                                
004560        SET IDX-FT TO WS-QT-FUT                                           
004570        MOVE WT-R-ID (IDX-RS)       TO WT-F-ID (IDX-FT)                   
004580        MOVE WT-R-NOME (IDX-RS)     TO WT-F-NOME (IDX-FT)                 
004590        MOVE WT-R-DATA (IDX-RS)     TO WT-F-DATA (IDX-FT)                 
004600        MOVE WT-R-HORA-INI (IDX-RS) TO WT-F-HORA-INI (IDX-FT)             
004610        MOVE WT-R-HORA-FIM (IDX-RS) TO WT-F-HORA-FIM (IDX-FT).            
004620     ADD 1 TO WS-IDX-TAB.                                                 
004630     GO TO 0501-LOOP-SELECIONA.                                           

004640 0510-ORDENA-FUTURAS.                                                     
004650*          ORDENACAO POR TROCA (BOLHA) - TABELA PEQUENA POR RUN -         
004660*          CHAVE = DATA, DEPOIS HORA DE INICIO                            
004670     IF WS-QT-FUT < 2                                                     
004680        GO TO 0500-MONTA-FUTURAS-FIM.                                     
004690     MOVE 1 TO WS-IDX-TAB.                                                
004700 0511-LOOP-EXTERNO.                                                       
004710     IF WS-IDX-TAB >= WS-QT-FUT                                           
004720        GO TO 0500-MONTA-FUTURAS-FIM.                                     
004730     MOVE WS-IDX-TAB TO WS-IDX-AUX.                                       
004740     ADD 1 TO WS-IDX-AUX.                                                 
004750 0512-LOOP-INTERNO.                                                       
004760     IF WS-IDX-AUX > WS-QT-FUT                                            
004770        GO TO 0515-PROX-EXTERNO.                                          
004780     SET IDX-FT TO WS-IDX-TAB.                                            
004790     SET IDX-AUX-FT TO WS-IDX-AUX.                                        
004800     IF WT-F-DATA (IDX-FT) > WT-F-DATA (IDX-AUX-FT)                       
004810        PERFORM 0520-TROCA-FUT THRU 0520-TROCA-FUT-FIM                    
004820     ELSE                                                                 
004830        IF WT-F-DATA (IDX-FT) = WT-F-DATA (IDX-AUX-FT) AND                
004840              WT-F-HORA-INI (IDX-FT) > WT-F-HORA-INI (IDX-AUX-FT)         
004850           PERFORM 0520-TROCA-FUT THRU 0520-TROCA-FUT-FIM.                
004860     ADD 1 TO WS-IDX-AUX.                                                 
004870     GO TO 0512-LOOP-INTERNO.                                             
004880 0515-PROX-EXTERNO.                                                       
004890     ADD 1 TO WS-IDX-TAB.                                                 
004900     GO TO 0511-LOOP-EXTERNO.                                             

004910 0520-TROCA-FUT.                                                          
004920     MOVE WT-FUT (IDX-FT)     TO WS-SWAP-FUT.                             
004930     MOVE WT-FUT (IDX-AUX-FT) TO WT-FUT (IDX-FT).                         
004940     MOVE WS-SWAP-FUT         TO WT-FUT (IDX-AUX-FT).                     
004950 0520-TROCA-FUT-FIM.                                                      
004960     EXIT.                                                                
004970 0500-MONTA-FUTURAS-FIM.                                                  
004980     EXIT.                                                                

004990 0600-IMPRIME-ESTATISTICAS.                                               
005000*          GRAVA O BLOCO DE ESTATISTICAS SEGUIDO DA LISTAGEM              
005010*          DE RESERVAS FUTURAS, NA ORDEM JA CLASSIFICADA                  
005020     WRITE REG-RELAT FROM LIN-CAB-EST.                                    
005030     WRITE REG-RELAT FROM LIN-BRANCO.                                     
005040     MOVE 'RESERVAS ATIVAS A PARTIR DE HOJE....:' TO EST-ROTULO.          
005050     MOVE WS-QT-ATIVAS-FUT TO EST-VALOR.                                  
005060     WRITE REG-RELAT FROM LIN-EST.                                        
005070     MOVE 'RESERVAS ATIVAS NO MES ATUAL........:' TO EST-ROTULO.          
005080     MOVE WS-QT-MES-ATUAL TO EST-VALOR.                                   
005090     WRITE REG-RELAT FROM LIN-EST.                                        
005100     MOVE 'HORARIO DE INICIO MAIS PROCURADO....:' TO EST-ROTULO.          
005110     IF WS-QTD-MODA = ZERO                                                
005120        MOVE 'N/A' TO EST-VALOR                                           
005130     ELSE                                                                 
005140        MOVE WS-HORA-MODA TO EST-VALOR.                                   
005150     WRITE REG-RELAT FROM LIN-EST.                                        
005160     WRITE REG-RELAT FROM LIN-BRANCO.                                     
005170     WRITE REG-RELAT FROM LIN-CAB-FUT.                                    
005180     IF WS-QT-FUT = ZERO                                                  
005190        GO TO 0700-PROCESSA-CANCELAMENTOS.                                
005200     MOVE 1 TO WS-IDX-TAB.                                                
005210 0601-LOOP-IMPRIME-FUT.                                                   
005220     IF WS-IDX-TAB > WS-QT-FUT                                            
005230        GO TO 0700-PROCESSA-CANCELAMENTOS.                                
005240     SET IDX-FT TO WS-IDX-TAB.                                            
005250     MOVE WT-F-ID (IDX-FT)       TO DET-FUT-ID.                           
005260     MOVE WT-F-NOME (IDX-FT)     TO DET-FUT-NOME.                         
005270     MOVE WT-F-DATA (IDX-FT)     TO DET-FUT-DATA.                         
005280     MOVE WT-F-HORA-INI (IDX-FT) TO DET-FUT-INI.                          
005290     MOVE WT-F-HORA-FIM (IDX-FT) TO DET-FUT-FIM.                          
005300     WRITE REG-RELAT FROM LIN-FUT.                                        
005310     ADD 1 TO WS-IDX-TAB.                                                 
005320     GO TO 0601-LOOP-IMPRIME-FUT.                                         

005330 0700-PROCESSA-CANCELAMENTOS.                                             
005340*          LACO PRINCIPAL - UM PEDIDO DE CANCELAMENTO POR ITERACAO        
005350     MOVE ZERO TO WS-SEQ-CAN.                                             
005360 0701-LE-CANCELA.                                                         
005370     READ CANCELIN                                                        
005380          AT END GO TO 0800-REGRAVA-MESTRES.                              
005390     ADD 1 TO WS-SEQ-CAN.                                                 
005400     ADD 1 TO WS-QT-CAN-LIDOS.                                            
005410     MOVE 'S' TO WS-CANCEL-OK.                                            
005420     MOVE SPACES TO WS-MOTIVO-REJ.                                        
005430     PERFORM 0710-CANCELA-RESERVA THRU 0710-CANCELA-RESERVA-FIM.          
005440     IF WS-CANCEL-OK = 'S'                                                
005450        ADD 1 TO WS-QT-CAN-OK                                             
005460        PERFORM 0720-CANCELA-TAXA-VINCULADA THRU                          
005470                0720-CANCELA-TAXA-VINCULADA-FIM                           
005480     ELSE                                                                 
005490        PERFORM 0900-REJEITA THRU 0900-REJEITA-FIM.                       
005500     GO TO 0701-LE-CANCELA.                                               

005510 0710-CANCELA-RESERVA.                                                    
005520*          RESERVA SO PODE SER CANCELADA SE ATIVA, COM INICIO NO          
005530*          FUTURO E A PELO MENOS 24 HORAS DE ANTECEDENCIA - SE FOR        
005540*          INFORMADO EMAIL, ELE DEVE BATER COM O EMAIL CADASTRADO         
005550     MOVE 'N' TO WS-ACHOU.                                                
005560     SEARCH ALL WT-RESV                                                   
005570        AT END                                                            
005580           MOVE 'RESERVA NAO ENCONTRADA' TO WS-MOTIVO-REJ                 
005590           MOVE 'N' TO WS-CANCEL-OK                                       
005600        WHEN WT-R-ID (IDX-RS) = CAN-RESV-ID                               
005610           MOVE 'S' TO WS-ACHOU                                           
005620           SET WS-POS-ACHADA TO IDX-RS.                                   
005630     IF WS-ACHOU NOT = 'S'                                                
005640        GO TO 0710-CANCELA-RESERVA-FIM.                                   
005650     SET IDX-RS TO WS-POS-ACHADA.                                         
005660     IF WT-R-STATUS (IDX-RS) NOT = 'A'                                    
005670        MOVE 'RESERVA NAO ESTA ATIVA' TO WS-MOTIVO-REJ                    
005680        MOVE 'N' TO WS-CANCEL-OK                                          
005690        GO TO 0710-CANCELA-RESERVA-FIM.                                   
005700     MOVE WT-R-DATA (IDX-RS)     TO WS-DTHR-DATA.                         
005710     MOVE WT-R-HORA-INI (IDX-RS) TO WS-DTHR-HORA.                         
005720     IF WS-DT-HR-RESV < WS-DT-HR-LIMITE                                   
005730        MOVE 'MENOS DE 24H PARA A RESERVA' TO WS-MOTIVO-REJ               
005740        MOVE 'N' TO WS-CANCEL-OK                                          
005750        GO TO 0710-CANCELA-RESERVA-FIM.                                   
005760     IF CAN-EMAIL = SPACES                                                
005770        GO TO 0715-EFETIVA-CANCELAMENTO.                                  
005780     PERFORM 0730-COMPARA-EMAIL THRU 0730-COMPARA-EMAIL-FIM.              
005790     IF WS-CANCEL-OK NOT = 'S'                                            
005800        GO TO 0710-CANCELA-RESERVA-FIM.                                   
005810 0715-EFETIVA-CANCELAMENTO.                                               
005820     MOVE 'C' TO WT-R-STATUS (IDX-RS).                                    
005830 0710-CANCELA-RESERVA-FIM.                                                
005840     EXIT.                                                                

005850 0720-CANCELA-TAXA-VINCULADA.                                             
005860*          CANCELA A TAXA LIGADA A RESERVA, SALVO SE JA PAGA -            
005870*          NO MAXIMO UMA TAXA POR RESERVA (BUSCA LINEAR NA TABELA)        
005880     MOVE 1 TO WS-IDX-AUX.                                                
005890 0721-LOOP-ACHA-TAXA.                                                     
005900     IF WS-IDX-AUX > WS-QT-TAXA                                           
005910        GO TO 0720-CANCELA-TAXA-VINCULADA-FIM.                            
005920     SET IDX-TX TO WS-IDX-AUX.                                            
005930     IF WT-T-RESV-ID (IDX-TX) = CAN-RESV-ID AND                           
005940           WT-T-STATUS (IDX-TX) NOT = 'G'                                 
005950        MOVE 'C' TO WT-T-STATUS (IDX-TX)                                  
005960        GO TO 0720-CANCELA-TAXA-VINCULADA-FIM.                            
005970     ADD 1 TO WS-IDX-AUX.                                                 
005980     GO TO 0721-LOOP-ACHA-TAXA.                                           
005990 0720-CANCELA-TAXA-VINCULADA-FIM.                                         
006000     EXIT.                                                                

006010 0730-COMPARA-EMAIL.                                                      
006020*          COMPARACAO SEM DIFERENCIAR MAIUSCULAS/MINUSCULAS -             
006030*          AMBOS OS LADOS SAO POSTOS EM CAIXA ALTA ANTES DO TESTE         
006040     MOVE WT-R-EMAIL (IDX-RS) TO WS-EMAIL-TAB-MAIUSC.                     
006050     MOVE CAN-EMAIL           TO WS-EMAIL-REQ-MAIUSC.                     
006060     INSPECT WS-EMAIL-TAB-MAIUSC CONVERTING                               
006070             'abcdefghijklmnopqrstuvwxyz' TO                              
006080             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                
006090     INSPECT WS-EMAIL-REQ-MAIUSC CONVERTING                               
006100             'abcdefghijklmnopqrstuvwxyz' TO                              
006110             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                
006120     IF WS-EMAIL-TAB-MAIUSC NOT = WS-EMAIL-REQ-MAIUSC                     
006130        MOVE 'EMAIL NAO CONFERE' TO WS-MOTIVO-REJ                         
006140        MOVE 'N' TO WS-CANCEL-OK.                                         
006150 0730-COMPARA-EMAIL-FIM.                                                  
006160     EXIT.                                                                

006170 0800-REGRAVA-MESTRES.                                                    
006180*          GRAVA O NOVO MESTRE DE RESERVAS E O NOVO MESTRE DE             
006190*          TAXAS, JA COM OS CANCELAMENTOS DESTE RUN APLICADOS             
006200     MOVE 1 TO WS-IDX-TAB.                                                
006210 0801-LOOP-RESV.                                                          
006220     IF WS-IDX-TAB > WS-QT-RESV                                           
006230        GO TO 0810-INICIA-TAXA.                                           
006240     SET IDX-RS TO WS-IDX-TAB.                                            
006250     MOVE WT-R-ID (IDX-RS)       TO RESV-ID-OUT.                          
006260     MOVE WT-R-NOME (IDX-RS)     TO RESV-NOME-OUT.                        
006270     MOVE WT-R-EMAIL (IDX-RS)    TO RESV-EMAIL-OUT.                       
006280     MOVE WT-R-FONE (IDX-RS)     TO RESV-FONE-OUT.                        
006290     MOVE WT-R-CPF (IDX-RS)      TO RESV-CPF-OUT.                         
006300     MOVE WT-R-DATA (IDX-RS)     TO RESV-DATA-OUT.                        
006310     MOVE WT-R-HORA-INI (IDX-RS) TO RESV-HORA-INI-OUT.                    
006320     MOVE WT-R-HORA-FIM (IDX-RS) TO RESV-HORA-FIM-OUT.                    
006330     MOVE WT-R-CONVID (IDX-RS)   TO RESV-CONVID-OUT.                      
006340     MOVE WT-R-STATUS (IDX-RS)   TO RESV-STATUS-OUT.                      
006350     MOVE WT-R-DT-CRIA (IDX-RS)  TO RESV-DT-CRIA-OUT.                     
006360     MOVE WT-R-OBS (IDX-RS)      TO RESV-OBS-OUT.                         
006370     WRITE REG-RESERVA-OUT.                                               
006380     ADD 1 TO WS-IDX-TAB.                                                 
006390     GO TO 0801-LOOP-RESV.                                                

006400 0810-INICIA-TAXA.                                                        
006410     MOVE 1 TO WS-IDX-TAB.                                                
006420 0811-LOOP-TAXA.                                                          
006430     IF WS-IDX-TAB > WS-QT-TAXA                                           
006440        GO TO 1000-IMPRIME-RESUMO.                                        
006450     SET IDX-TX TO WS-IDX-TAB.                                            
006460     MOVE WT-T-ID (IDX-TX)       TO TAXA-ID-OUT.                          
006470     MOVE WT-T-VALOR (IDX-TX)    TO TAXA-VALOR-OUT.                       
006480     MOVE WT-T-TIPO (IDX-TX)     TO TAXA-TIPO-OUT.                        
006490     MOVE WT-T-STATUS (IDX-TX)   TO TAXA-STATUS-OUT.                      
006500     MOVE WT-T-DT-VENC (IDX-TX)  TO TAXA-DT-VENC-OUT.                     
006510     MOVE WT-T-DT-PGTO (IDX-TX)  TO TAXA-DT-PGTO-OUT.                     
006520     MOVE WT-T-RESV-ID (IDX-TX)  TO TAXA-RESV-ID-OUT.                     
006530     MOVE WT-T-CPF (IDX-TX)      TO TAXA-CPF-OUT.                         
006540     MOVE WT-T-COD-PGTO (IDX-TX) TO TAXA-COD-PGTO-OUT.                    
006550     MOVE WT-T-DT-CRIA (IDX-TX)  TO TAXA-DT-CRIA-OUT.                     
006560     WRITE REG-TAXA-OUT.                                                  
006570     ADD 1 TO WS-IDX-TAB.                                                 
006580     GO TO 0811-LOOP-TAXA.                                                

006590 0900-REJEITA.                                                            
006600     MOVE WS-SEQ-CAN TO DET-SEQ.                                          
006610     MOVE CAN-RESV-ID TO DET-RESV-ID.                                     
006620     MOVE WS-MOTIVO-REJ TO DET-MOTIVO.                                    
006630     WRITE REG-REJ FROM LIN-DET-REJ.                                      
006640     ADD 1 TO WS-QT-CAN-REJEIT.                                           
006650 0900-REJEITA-FIM.                                                        
006660     EXIT.                                                                

006670 1000-IMPRIME-RESUMO.                                                     
006680     MOVE WS-QT-CAN-LIDOS  TO ROD-CAN-LIDOS.                              
006690     MOVE WS-QT-CAN-OK     TO ROD-CAN-OK.                                 
006700     MOVE WS-QT-CAN-REJEIT TO ROD-CAN-REJEIT.                             
006710     WRITE REG-REJ FROM LIN-RODAPE-CAN.                                   
006720     GO TO 1800-ENCERRA-NORMAL.                                           

006730 1800-ENCERRA-NORMAL.                                                     
006740     CLOSE RESVIN RESVOUT TAXIN TAXOUT CANCELIN REJOUT RELAT.             
006750     STOP RUN.                                                            

006760 1900-ENCERRA-ERRO.                                                       
006770     CLOSE RESVIN RESVOUT TAXIN TAXOUT CANCELIN REJOUT RELAT.             
006780     STOP RUN.                                                            
