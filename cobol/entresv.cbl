000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.     ENTRESV.                                                 
000120 AUTHOR.         R C ALMEIDA.                                             
000130 INSTALLATION.   SINT-IFESGO.                                             
000140 DATE-WRITTEN.   11/04/87.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY.       USO INTERNO - DIRETORIA SINT-IFESGO.                     
000170*     SINT-IFESGO - SINDICATO DOS TRABALHADORES                           
000180* ANALISTA       : R C ALMEIDA                                            
000190* PROGRAMADOR(A) : R C ALMEIDA                                            
000200* FINALIDADE : EFETUA A VALIDACAO E O POSTAMENTO DOS PEDIDOS DE           
000210*              RESERVA DA CHURRASQUEIRA CONTRA O CADASTRO DE              
000220*              ASSOCIADOS, ATUALIZA O MESTRE DE RESERVAS E GERA           
000230*              A TAXA DE RESERVA (R$ 25,00) DE CADA PEDIDO ACEITO.        
000240* DATA : 11/04/87                                                         
000250* VRS         DATA           DESCRICAO                            ENT0001 
000260* 1.0      11/04/87        IMPLANTACAO INICIAL                    ENT0001 
000270* 1.1      02/09/87        R.C.A - INCLUIDA CHECAGEM DE CHOQUE    ENT0002 
000280*                          DE HORARIO ENTRE RESERVAS DO MESMO DIA ENT0002 
000290* 1.2      14/03/88        V.B.O - JANELA DE ANTECEDENCIA 30 DIAS ENT0003 
000300* 1.3      30/11/88        V.B.O - GERACAO AUTOMATICA DA TAXA DE  ENT0004 
000310*                          RESERVA (TABELA FIXA R$ 25,00)         ENT0004 
000320* 1.4      19/06/90        M.H.S - VALIDACAO DE DIGITO DO CPF     ENT0005 
000330*                          DO ASSOCIADO CONFORME RECEITA FEDERAL  ENT0005 
000340* 1.5      05/02/91        M.H.S - RELATORIO DE REJEITADOS PASSOU ENT0006 
000350*                          A TRAZER O MOTIVO POR EXTENSO          ENT0006 
000360* 1.6      21/08/92        E.F.N - DURACAO MINIMA/MAXIMA RESERVA  ENT0007 
000370*                          PASSA DE 2/6 HORAS PARA 4/8 HORAS      ENT0007 
000380* 1.7      09/05/94        E.F.N - CAMPO DE OBSERVACOES PASSA A   ENT0008 
000390*                          SER GRAVADO NO MESTRE DE RESERVAS      ENT0008 
000400* 1.8      17/01/96        R.C.A - LIMITE DE CONVIDADOS 1 A 20    ENT0009 
000410* 1.9      22/12/98        E.F.N - CORRECAO BUG DO MILENIO NAS    ENT0010 
000420*                          DATAS DE VENCIMENTO DA TAXA (ANO 2000) ENT0010 
000430* 2.0      11/02/99        E.F.N - TESTES DE VIRADA DE SECULO     ENT0011 
000440*                          CONCLUIDOS - NENHUM AJUSTE ADICIONAL   ENT0011 
000450* 2.1      03/07/01        M.H.S - CODIGO DE PAGAMENTO DA TAXA    ENT0012 
000460*                          PASSA A SER DERIVADO DO ID DA TAXA     ENT0012 
000470* 2.2      15/10/03        V.B.O - AJUSTE NA CRITICA DE E-MAIL    ENT0013 
000480*                          OPCIONAL DO PEDIDO                     ENT0013 
000490* 2.3      22/02/04        R.C.A - CRITICA DE CARACTERES DO NOME  ENT0014 
000500*                          (SO LETRAS/ESPACO) E DE PONTO+TLD NO   ENT0014 
000510*                          DOMINIO DO E-MAIL, CONFORME AUDITORIA  ENT0014 
000520* 2.4      09/08/26        R.C.A - RESUMO DO PROCESSAMENTO PASSA  ENT0015 
000530*                          A TRAZER LIDOS/ACEITOS/REJEITADOS E O  ENT0015 
000540*                          VALOR TOTAL DE TAXA GERADA NO RUN      ENT0015 
000550* 2.5      09/08/26        R.C.A - COD-PGTO DA TAXA E LIMPO ANTES ENT0016 
000560*                          DO STRING (NAO FICA MAIS LIXO NOS 3    ENT0016 
000570*                          BYTES FINAIS) E A DATA DE CRIACAO DA   ENT0016 
000580*                          RESERVA PASSA A TRAZER TAMBEM A HORA,  ENT0016 
000590*                          CONFORME AUDITORIA                     ENT0016 
000600* 2.6      09/08/26        R.C.A - CONTADORES, INDICES E TOTAL DE ENT0017 
000610*                          TAXA VOLTAM A PIC 9 DISPLAY (SEM       ENT0017 
000620*                          SINAL/COMP), CONFORME PADRAO DA CASA   ENT0017 

000630 ENVIRONMENT DIVISION.                                                    
000640 CONFIGURATION SECTION.                                                   
000650 SOURCE-COMPUTER.   IBM-4331.                                             
000660 OBJECT-COMPUTER.   IBM-4331.                                             
000670 SPECIAL-NAMES.                                                           
000680     C01 IS TOP-OF-FORM                                                   
000690     CLASS DIGITO    IS '0' THRU '9'                                      
000700     CLASS LETRA     IS 'A' THRU 'Z' 'a' THRU 'z' SPACE                   
000710         'Á' 'À' 'Â' 'Ã' 'É' 'Ê' 'Í' 'Ó' 'Ô' 'Õ' 'Ú' 'Ç'                  
000720         'á' 'à' 'â' 'ã' 'é' 'ê' 'í' 'ó' 'ô' 'õ' 'ú' 'ç'                  
000730     CLASS LETRA-DOM IS 'A' THRU 'Z' 'a' THRU 'z'.                        
000740 INPUT-OUTPUT SECTION.                                                    
000750 FILE-CONTROL.                                                            

000760     SELECT ASSOCIN   ASSIGN TO ASSOCM                                    
000770                       ORGANIZATION LINE SEQUENTIAL                       
000780                       FILE STATUS  WS-ST-ASSOC.                          

000790     SELECT RESVIN    ASSIGN TO RESVM                                     
000800                       ORGANIZATION LINE SEQUENTIAL                       
000810                       FILE STATUS  WS-ST-RESVI.                          

000820     SELECT RESVOUT   ASSIGN TO RESVMN                                    
000830                       ORGANIZATION LINE SEQUENTIAL                       
000840                       FILE STATUS  WS-ST-RESVO.                          

000850     SELECT PEDIN     ASSIGN TO PEDIDOS                                   
000860                       ORGANIZATION LINE SEQUENTIAL                       
000870                       FILE STATUS  WS-ST-PED.                            

000880     SELECT TAXIN     ASSIGN TO TAXAM                                     
000890                       ORGANIZATION LINE SEQUENTIAL                       
000900                       FILE STATUS  WS-ST-TAXI.                           

000910     SELECT TAXOUT    ASSIGN TO TAXAMN                                    
000920                       ORGANIZATION LINE SEQUENTIAL                       
000930                       FILE STATUS  WS-ST-TAXO.                           

000940     SELECT REJOUT    ASSIGN TO REJEITOS                                  
000950                       ORGANIZATION LINE SEQUENTIAL                       
000960                       FILE STATUS  WS-ST-REJ.                            

000970     SELECT RESUMOUT  ASSIGN TO RESUMO                                    
000980                       ORGANIZATION LINE SEQUENTIAL                       
000990                       FILE STATUS  WS-ST-RSM.                            

001000 DATA DIVISION.                                                           
001010 FILE SECTION.                                                            
001020*    MESTRE DE ASSOCIADOS - SOMENTE LEITURA NESTE PROGRAMA                
001030 FD  ASSOCIN                                                              
001040     LABEL RECORD STANDARD.                                               
001050 01  REG-ASSOC.                                                           
001060     05  ASSOC-ID            PIC 9(05).                                   
001070     05  ASSOC-CPF           PIC X(11).                                   
001080     05  ASSOC-NOME          PIC X(40).                                   
001090     05  ASSOC-EMAIL         PIC X(40).                                   
001100     05  ASSOC-FONE          PIC X(15).                                   
001110     05  ASSOC-SITUACAO      PIC X(01).                                   
001120     05  ASSOC-DT-ULT-PGTO   PIC 9(08).                                   
001130     05  ASSOC-DT-CADASTRO   PIC 9(08).                                   
001140     05  ASSOC-ATIVO         PIC X(01).                                   

001150*    MESTRE DE RESERVAS - ENTRADA (SITUACAO ATUAL)                        
001160 FD  RESVIN                                                               
001170     LABEL RECORD STANDARD.                                               
001180 01  REG-RESERVA-IN.                                                      
001190     05  RESV-ID-IN          PIC 9(05).                                   
001200     05  RESV-NOME-IN        PIC X(40).                                   
001210     05  RESV-EMAIL-IN       PIC X(40).                                   
001220     05  RESV-FONE-IN        PIC X(15).                                   
001230     05  RESV-CPF-IN         PIC X(11).                                   
001240     05  RESV-DATA-IN        PIC 9(08).                                   
001250     05  RESV-HORA-INI-IN    PIC 9(04).                                   
001260     05  RESV-HORA-FIM-IN    PIC 9(04).                                   
001270     05  RESV-CONVID-IN      PIC 9(02).                                   
001280     05  RESV-STATUS-IN      PIC X(01).                                   
001290     05  RESV-DT-CRIA-IN     PIC 9(12).                                   
001300     05  RESV-OBS-IN         PIC X(60).                                   
001310     05  FILLER              PIC X(44).                                   

001320*    MESTRE DE RESERVAS - SAIDA (ANTIGAS + ACEITAS NESTE RUN)             
001330 FD  RESVOUT                                                              
001340     LABEL RECORD STANDARD.                                               
001350 01  REG-RESERVA-OUT.                                                     
001360     05  RESV-ID-OUT         PIC 9(05).                                   
001370     05  RESV-NOME-OUT       PIC X(40).                                   
001380     05  RESV-EMAIL-OUT      PIC X(40).                                   
001390     05  RESV-FONE-OUT       PIC X(15).                                   
001400     05  RESV-CPF-OUT        PIC X(11).                                   
001410     05  RESV-DATA-OUT       PIC 9(08).                                   
001420     05  RESV-DATA-R   REDEFINES RESV-DATA-OUT.                           
001430         10  RESV-DATA-AAAA  PIC 9(04).                                   
001440         10  RESV-DATA-MM    PIC 9(02).                                   
001450         10  RESV-DATA-DD    PIC 9(02).                                   
001460     05  RESV-HORA-INI-OUT   PIC 9(04).                                   
001470     05  RESV-HORA-FIM-OUT   PIC 9(04).                                   
001480     05  RESV-CONVID-OUT     PIC 9(02).                                   
001490     05  RESV-STATUS-OUT     PIC X(01).                                   
001500     05  RESV-DT-CRIA-OUT    PIC 9(12).                                   
001510     05  RESV-OBS-OUT        PIC X(60).                                   
001520     05  FILLER              PIC X(44).                                   

001530*    ARQUIVO DE PEDIDOS DE RESERVA (ENTRADA DO DIA/NOITE)                 
001540 FD  PEDIN                                                                
001550     LABEL RECORD STANDARD.                                               
001560 01  REG-PEDIDO.                                                          
001570     05  PED-NOME            PIC X(40).                                   
001580     05  PED-EMAIL           PIC X(40).                                   
001590     05  PED-FONE            PIC X(15).                                   
001600     05  PED-CPF             PIC X(14).                                   
001610     05  PED-DATA            PIC 9(08).                                   
001620     05  PED-HORA-INI        PIC 9(04).                                   
001630     05  PED-HORA-FIM        PIC 9(04).                                   
001640     05  PED-CONVID          PIC 9(02).                                   
001650     05  PED-OBS             PIC X(60).                                   
001660     05  FILLER              PIC X(48).                                   

001670*    MESTRE DE TAXAS - ENTRADA (SITUACAO ATUAL)                           
001680 FD  TAXIN                                                                
001690     LABEL RECORD STANDARD.                                               
001700 01  REG-TAXA-IN.                                                         
001710     05  TAXA-ID-IN          PIC 9(05).                                   
001720     05  TAXA-VALOR-IN       PIC 9(08)V99.                                
001730     05  TAXA-TIPO-IN        PIC X(01).                                   
001740     05  TAXA-STATUS-IN      PIC X(01).                                   
001750     05  TAXA-DT-VENC-IN     PIC 9(08).                                   
001760     05  TAXA-DT-PGTO-IN     PIC 9(12).                                   
001770     05  TAXA-RESV-ID-IN     PIC 9(05).                                   
001780     05  TAXA-CPF-IN         PIC X(11).                                   
001790     05  TAXA-COD-PGTO-IN    PIC X(12).                                   
001800     05  TAXA-DT-CRIA-IN     PIC 9(08).                                   

001810*    MESTRE DE TAXAS - SAIDA (ANTIGAS + GERADAS NESTE RUN)                
001820 FD  TAXOUT                                                               
001830     LABEL RECORD STANDARD.                                               
001840 01  REG-TAXA-OUT.                                                        
001850     05  TAXA-ID-OUT         PIC 9(05).                                   
001860     05  TAXA-VALOR-OUT      PIC 9(08)V99.                                
001870     05  TAXA-VALOR-R  REDEFINES TAXA-VALOR-OUT.                          
001880         10  TAXA-VALOR-INT  PIC 9(08).                                   
001890         10  TAXA-VALOR-CTV  PIC 9(02).                                   
001900     05  TAXA-TIPO-OUT       PIC X(01).                                   
001910     05  TAXA-STATUS-OUT     PIC X(01).                                   
001920     05  TAXA-DT-VENC-OUT    PIC 9(08).                                   
001930     05  TAXA-DT-PGTO-OUT    PIC 9(12).                                   
001940     05  TAXA-RESV-ID-OUT    PIC 9(05).                                   
001950     05  TAXA-CPF-OUT        PIC X(11).                                   
001960     05  TAXA-COD-PGTO-OUT   PIC X(12).                                   
001970     05  TAXA-DT-CRIA-OUT    PIC 9(08).                                   
001980     05  FILLER              PIC X(13).                                   

001990*    RELATORIO DE REJEITADOS                                              
002000 FD  REJOUT                                                               
002010     LABEL RECORD STANDARD.                                               
002020 01  REG-REJ                 PIC X(132).                                  

002030*    RESUMO DO PROCESSAMENTO                                              
002040 FD  RESUMOUT                                                             
002050     LABEL RECORD STANDARD.                                               
002060 01  REG-RSM                 PIC X(132).                                  

002070 WORKING-STORAGE SECTION.                                                 
002080 01  WS-ST-ASSOC             PIC X(02) VALUE SPACES.                      
002090 01  WS-ST-RESVI             PIC X(02) VALUE SPACES.                      
002100 01  WS-ST-RESVO             PIC X(02) VALUE SPACES.                      
002110 01  WS-ST-PED               PIC X(02) VALUE SPACES.                      
002120 01  WS-ST-TAXI              PIC X(02) VALUE SPACES.                      
002130 01  WS-ST-TAXO              PIC X(02) VALUE SPACES.                      
002140 01  WS-ST-REJ               PIC X(02) VALUE SPACES.                      
002150 01  WS-ST-RSM               PIC X(02) VALUE SPACES.                      

002160*    DATA DE PROCESSAMENTO (INFORMADA NO COMECO DO JOB)                   
002170 01  WS-DATA-PROC            PIC 9(08) VALUE ZEROS.                       
002180 01  WS-DATA-PROC-R   REDEFINES WS-DATA-PROC.                             
002190     05  WS-DP-AAAA          PIC 9(04).                                   
002200     05  WS-DP-MM            PIC 9(02).                                   
002210     05  WS-DP-DD            PIC 9(02).                                   

002220*    HORA DE PROCESSAMENTO E TIMESTAMP COMPLETO (DATA+HORA)       ENT0016 
002230 01  WS-HORA-PROC            PIC 9(08) VALUE ZEROS.                       
002240 01  WS-TS-PROC              PIC 9(12) VALUE ZEROS.                       
002250 01  WS-TS-PROC-R  REDEFINES WS-TS-PROC.                                  
002260     05  WS-TSP-DATA         PIC 9(08).                                   
002270     05  WS-TSP-HORA         PIC 9(04).                                   
002280 01  WS-DATA-LIMITE          PIC 9(08) VALUE ZEROS.                       
002290 01  WS-DATA-LIMITE-R  REDEFINES WS-DATA-LIMITE.                          
002300     05  WS-DL-AAAA          PIC 9(04).                                   
002310     05  WS-DL-MM            PIC 9(02).                                   
002320     05  WS-DL-DD            PIC 9(02).                                   
002330 01  WS-DATA-VENC-TAXA       PIC 9(08) VALUE ZEROS.                       

002340*    TABELA DE ASSOCIADOS EM MEMORIA (CHAVE = CPF, ORDEM ASC.)            
002350 01  WT-TABELA-ASSOC.                                                     
002360     05  WT-ASSOC OCCURS 500 TIMES                                        
002370                  ASCENDING KEY IS WT-A-CPF                               
002380                  INDEXED BY IDX-AS.                                      
002390         10  WT-A-CPF        PIC X(11).                                   
002400         10  WT-A-NOME       PIC X(40).                                   
002410         10  WT-A-SITUACAO   PIC X(01).                                   
002420         10  WT-A-ATIVO      PIC X(01).                                   
002430 01  WS-QT-ASSOC             PIC 9(05) VALUE ZERO.                        

002440*    TABELA DE RESERVAS ATIVAS EM MEMORIA (P/ CHOQUE DE HORARIO)          
002450 01  WT-TABELA-RESV.                                                      
002460     05  WT-RESV OCCURS 2000 TIMES                                        
002470                  INDEXED BY IDX-RS.                                      
002480         10  WT-R-DATA       PIC 9(08).                                   
002490         10  WT-R-INI        PIC 9(04).                                   
002500         10  WT-R-FIM        PIC 9(04).                                   
002510         10  WT-R-STATUS     PIC X(01).                                   
002520 01  WS-QT-RESV              PIC 9(05) VALUE ZERO.                        
002530 01  WS-MAX-RESV-ID          PIC 9(05) VALUE ZERO.                        

002540*    MAIOR ID DE TAXA JA GRAVADO                                          
002550 01  WS-MAX-TAXA-ID          PIC 9(05) VALUE ZERO.                        

002560*    CONTADORES DO PROCESSAMENTO (PIC 9 DISPLAY)                          
002570 01  WS-CONTADORES.                                                       
002580     05  WS-QT-LIDOS         PIC 9(07) VALUE ZERO.                        
002590     05  WS-QT-ACEITOS       PIC 9(07) VALUE ZERO.                        
002600     05  WS-QT-REJEIT        PIC 9(07) VALUE ZERO.                        
002610     05  WS-VL-TOTAL-TAXA    PIC 9(09)V99 VALUE ZERO.                     
002620     05  WS-SEQ-PEDIDO       PIC 9(07) VALUE ZERO.                        

002630*    AREAS DE TRABALHO DA VALIDACAO DO CPF                                
002640 01  WS-CPF-BRUTO            PIC X(14) VALUE SPACES.                      
002650 01  WS-CPF-LIMPO            PIC X(11) VALUE SPACES.                      
002660 01  WS-CPF-NUM               PIC 9(11) VALUE ZERO.                       
002670 01  WS-QT-DIG               PIC 9(04) VALUE ZERO.                        
002680 01  WS-IDX-CPF               PIC 9(04) VALUE ZERO.                       
002690 01  WS-PESO                 PIC 9(04) VALUE ZERO.                        
002700 01  WS-SOMA                 PIC 9(06) VALUE ZERO.                        
002710 01  WS-RESTO                PIC 9(04) VALUE ZERO.                        
002720 01  WS-QUOCIENTE            PIC 9(04) VALUE ZERO.                        
002730 01  WS-CARACTER              PIC X(01) VALUE SPACE.                      
002740 01  WS-DIGITO                PIC 9(01) VALUE ZERO.                       
002750 01  WS-DV1                   PIC 9(01) VALUE ZERO.                       
002760 01  WS-DV2                   PIC 9(01) VALUE ZERO.                       
002770 01  WS-CPF-REPETIDO          PIC X(01) VALUE 'N'.                        

002780*    AREAS DE TRABALHO DA VALIDACAO DE NOME/E-MAIL                        
002790 01  WS-NOME-TAM              PIC 9(04) VALUE ZERO.                       
002800 01  WS-TEM-ARROBA            PIC X(01) VALUE 'N'.                        
002810 01  WS-TEM-PONTO-DOM         PIC X(01) VALUE 'N'.                        
002820 01  WS-POS-ARROBA            PIC 9(04) VALUE ZERO.                       
002830 01  WS-POS-PONTO         PIC 9(04) VALUE ZERO.                           

002840*    CALCULO DE DURACAO E JANELA                                          
002850 01  WS-MINUTOS-INI           PIC 9(06) VALUE ZERO.                       
002860 01  WS-MINUTOS-FIM           PIC 9(06) VALUE ZERO.                       
002870 01  WS-DURACAO-MIN           PIC 9(06) VALUE ZERO.                       

002880*    RESULTADO DA VALIDACAO CORRENTE                                      
002890 01  WS-PEDIDO-OK             PIC X(01) VALUE 'S'.                        
002900 01  WS-MOTIVO-REJ            PIC X(60) VALUE SPACES.                     
002910 01  WS-ACHOU                 PIC X(01) VALUE 'N'.                        

002920*    LINHA DE CABECALHO E DETALHE DO RELATORIO DE REJEITADOS              
002930 01  LIN-CAB-REJ.                                                         
002940     05  FILLER               PIC X(40) VALUE                             
002950         'SINT-IFESGO - RESERVAS DA CHURRASQUEIRA'.                       
002960     05  FILLER               PIC X(20) VALUE                             
002970         ' - REJEITADOS'.                                                 
002980     05  FILLER               PIC X(12) VALUE ' DATA PROC.'.              
002990     05  CAB-DATA-PROC        PIC 9(08).                                  
003000     05  FILLER               PIC X(52) VALUE SPACES.                     

003010 01  LIN-DET-REJ.                                                         
003020     05  DET-SEQ              PIC ZZZZ9.                                  
003030     05  FILLER               PIC X(01) VALUE SPACE.                      
003040     05  DET-NOME             PIC X(20).                                  
003050     05  FILLER               PIC X(01) VALUE SPACE.                      
003060     05  DET-CPF              PIC X(11).                                  
003070     05  FILLER               PIC X(01) VALUE SPACE.                      
003080     05  DET-DATA             PIC 9(08).                                  
003090     05  FILLER               PIC X(01) VALUE SPACE.                      
003100     05  DET-HORAS            PIC X(09).                                  
003110     05  FILLER               PIC X(01) VALUE SPACE.                      
003120     05  DET-MOTIVO           PIC X(60).                                  
003130     05  FILLER               PIC X(17) VALUE SPACES.                     

003140 01  LIN-RODAPE-REJ.                                                      
003150     05  FILLER               PIC X(20) VALUE 'LIDOS......:'.             
003160     05  ROD-LIDOS            PIC ZZZZ9.                                  
003170     05  FILLER               PIC X(15) VALUE 'ACEITOS....:'.             
003180     05  ROD-ACEITOS          PIC ZZZZ9.                                  
003190     05  FILLER               PIC X(15) VALUE 'REJEITADOS.:'.             
003200     05  ROD-REJEIT           PIC ZZZZ9.                                  
003210     05  FILLER               PIC X(67) VALUE SPACES.                     

003220 01  LIN-RESUMO-CAB.                                                      
003230     05  FILLER               PIC X(30) VALUE                             
003240         'RESUMO DO PROCESSAMENTO'.                                       
003250     05  FILLER               PIC X(12) VALUE ' DATA PROC.'.              
003260     05  RSM-DATA-PROC        PIC 9(08).                                  
003270     05  FILLER               PIC X(82) VALUE SPACES.                     

003280 01  LIN-RESUMO-DET.                                                      
003290     05  FILLER               PIC X(15) VALUE 'LIDOS......:'.             
003300     05  RSM-LIDOS            PIC ZZZZ9.                                  
003310     05  FILLER               PIC X(15) VALUE 'ACEITOS....:'.             
003320     05  RSM-ACEITOS          PIC ZZZZ9.                                  
003330     05  FILLER               PIC X(15) VALUE 'REJEITADOS.:'.             
003340     05  RSM-REJEIT           PIC ZZZZ9.                                  
003350     05  FILLER               PIC X(16) VALUE 'TAXA GERADA..:'.           
003360     05  RSM-VL-TAXA          PIC Z(7)9.99.                               
003370     05  FILLER               PIC X(45) VALUE SPACES.                     

003380 PROCEDURE DIVISION.                                                      

003390 0100-ABRE-ARQUIVOS.                                                      
003400*          ABRE OS ARQUIVOS DO RUN E OBTEM A DATA DE PROCESSO             
003410     ACCEPT WS-DATA-PROC FROM DATE YYYYMMDD.                              
003420     ACCEPT WS-HORA-PROC FROM TIME.                               ENT0016 
003430     MOVE WS-DATA-PROC        TO WS-TSP-DATA.                     ENT0016 
003440     MOVE WS-HORA-PROC (1:4)  TO WS-TSP-HORA.                     ENT0016 
003450     OPEN INPUT  ASSOCIN                                                  
003460     OPEN INPUT  RESVIN                                                   
003470     OPEN OUTPUT RESVOUT                                                  
003480     OPEN INPUT  PEDIN                                                    
003490     OPEN INPUT  TAXIN                                                    
003500     OPEN OUTPUT TAXOUT                                                   
003510     OPEN OUTPUT REJOUT                                                   
003520     OPEN OUTPUT RESUMOUT.                                                
003530     IF WS-ST-ASSOC NOT = '00'                                            
003540        DISPLAY 'ENTRESV - ASSOCM NAO ABRIU - ' WS-ST-ASSOC               
003550        GO TO 1900-ENCERRA-ERRO.                                          
003560     MOVE WS-DATA-PROC TO CAB-DATA-PROC                                   
003570     WRITE REG-REJ FROM LIN-CAB-REJ.                                      

003580 0150-CARREGA-ASSOCIADOS.                                                 
003590*          CARREGA O MESTRE DE ASSOCIADOS EM TABELA P/ CPF                
003600     MOVE ZERO TO WS-QT-ASSOC.                                            
003610 0151-LE-ASSOC.                                                           
003620     READ ASSOCIN                                                         
003630          AT END GO TO 0200-CARREGA-RESERVAS.                             
003640     ADD 1 TO WS-QT-ASSOC.                                                
003650     SET IDX-AS TO WS-QT-ASSOC.                                           
003660     MOVE ASSOC-CPF      TO WT-A-CPF (IDX-AS).                            
003670     MOVE ASSOC-NOME     TO WT-A-NOME (IDX-AS).                           
003680     MOVE ASSOC-SITUACAO TO WT-A-SITUACAO (IDX-AS).                       
003690     MOVE ASSOC-ATIVO    TO WT-A-ATIVO (IDX-AS).                          
003700     GO TO 0151-LE-ASSOC.                                                 

003710 0200-CARREGA-RESERVAS.                                                   
003720*          CARREGA AS RESERVAS EXISTENTES, COPIA P/ O NOVO MESTRE         
003730*          E MANTEM EM TABELA AS ATIVAS, P/ CHOQUE DE HORARIO             
003740     MOVE ZERO TO WS-QT-RESV.                                             
003750     MOVE ZERO TO WS-MAX-RESV-ID.                                         
003760 0201-LE-RESV.                                                            
003770     READ RESVIN                                                          
003780          AT END GO TO 0300-CARREGA-TAXAS.                                
003790     IF RESV-ID-IN > WS-MAX-RESV-ID                                       
003800        MOVE RESV-ID-IN TO WS-MAX-RESV-ID.                                
003810     WRITE REG-RESERVA-OUT FROM REG-RESERVA-IN.                           
003820     IF RESV-STATUS-IN NOT = 'A'                                          
003830        GO TO 0201-LE-RESV.                                               
003840     ADD 1 TO WS-QT-RESV.                                                 
003850     SET IDX-RS TO WS-QT-RESV.                                            
003860     MOVE RESV-DATA-IN     TO WT-R-DATA (IDX-RS).                         
003870     MOVE RESV-HORA-INI-IN TO WT-R-INI (IDX-RS).                          
003880     MOVE RESV-HORA-FIM-IN TO WT-R-FIM (IDX-RS).                          
003890     MOVE RESV-STATUS-IN   TO WT-R-STATUS (IDX-RS).                       
003900     GO TO 0201-LE-RESV.                                                  

003910 0300-CARREGA-TAXAS.                                                      
003920*          CARREGA AS TAXAS EXISTENTES E COPIA PARA O NOVO MESTRE         
003930     MOVE ZERO TO WS-MAX-TAXA-ID.                                         
003940 0301-LE-TAXA.                                                            
003950     READ TAXIN                                                           
003960          AT END GO TO 0400-PROCESSA-PEDIDOS.                             
003970     IF TAXA-ID-IN > WS-MAX-TAXA-ID                                       
003980        MOVE TAXA-ID-IN TO WS-MAX-TAXA-ID.                                
003990     MOVE TAXA-ID-IN      TO TAXA-ID-OUT                                  
004000     MOVE TAXA-VALOR-IN   TO TAXA-VALOR-OUT                               
004010     MOVE TAXA-TIPO-IN    TO TAXA-TIPO-OUT                                
004020     MOVE TAXA-STATUS-IN  TO TAXA-STATUS-OUT                              
004030     MOVE TAXA-DT-VENC-IN TO TAXA-DT-VENC-OUT                             
004040     MOVE TAXA-DT-PGTO-IN TO TAXA-DT-PGTO-OUT                             
004050     MOVE TAXA-RESV-ID-IN TO TAXA-RESV-ID-OUT                             
004060     MOVE TAXA-CPF-IN     TO TAXA-CPF-OUT                                 
004070     MOVE TAXA-COD-PGTO-IN TO TAXA-COD-PGTO-OUT                           
004080     MOVE TAXA-DT-CRIA-IN TO TAXA-DT-CRIA-OUT                             
004090     WRITE REG-TAXA-OUT.                                                  
004100     GO TO 0301-LE-TAXA.                                                  

004110 0400-PROCESSA-PEDIDOS.                                                   
004120*          LACO PRINCIPAL - UM PEDIDO DE RESERVA POR ITERACAO             
004130     MOVE ZERO TO WS-SEQ-PEDIDO.                                          
004140 0401-LE-PEDIDO.                                                          
004150     READ PEDIN                                                           
004160          AT END GO TO 1000-IMPRIME-RESUMO.                               
004170     ADD 1 TO WS-SEQ-PEDIDO.                                              
004180     ADD 1 TO WS-QT-LIDOS.                                                
004190     MOVE 'S' TO WS-PEDIDO-OK.                                            
004200     MOVE SPACES TO WS-MOTIVO-REJ.                                        
004210     PERFORM 0600-VALIDA-PEDIDO THRU 0600-VALIDA-PEDIDO-FIM.              
004220     IF WS-PEDIDO-OK = 'S'                                                
004230        PERFORM 0800-ACEITA-RESERVA THRU 0800-ACEITA-RESERVA-FIM          
004240     ELSE                                                                 
004250        PERFORM 0900-REJEITA THRU 0900-REJEITA-FIM.                       
004260     GO TO 0401-LE-PEDIDO.                                                

004270 0600-VALIDA-PEDIDO.                                                      
004280*          EXECUTA, EM ORDEM, TODAS AS CRITICAS DO VALIDADOR E DO         
004290*          CADASTRO DE ASSOCIADOS SOBRE O PEDIDO CORRENTE                 
004300     IF PED-NOME = SPACES OR PED-CPF = SPACES                             
004310           OR PED-DATA = ZEROS OR PED-HORA-INI = ZEROS                    
004320           OR PED-HORA-FIM = ZEROS                                        
004330        MOVE 'CAMPO OBRIGATORIO AUSENTE' TO WS-MOTIVO-REJ                 
004340        MOVE 'N' TO WS-PEDIDO-OK                                          
004350        GO TO 0600-VALIDA-PEDIDO-FIM.                                     
004360     PERFORM 0610-VALIDA-CPF THRU 0610-VALIDA-CPF-FIM.                    
004370     IF WS-PEDIDO-OK NOT = 'S'                                            
004380        GO TO 0600-VALIDA-PEDIDO-FIM.                                     
004390     PERFORM 0630-VALIDA-NOME THRU 0630-VALIDA-NOME-FIM.                  
004400     IF WS-PEDIDO-OK NOT = 'S'                                            
004410        GO TO 0600-VALIDA-PEDIDO-FIM.                                     
004420     PERFORM 0640-VALIDA-EMAIL THRU 0640-VALIDA-EMAIL-FIM.                
004430     IF WS-PEDIDO-OK NOT = 'S'                                            
004440        GO TO 0600-VALIDA-PEDIDO-FIM.                                     
004450     PERFORM 0650-VALIDA-CONVID THRU 0650-VALIDA-CONVID-FIM.              
004460     IF WS-PEDIDO-OK NOT = 'S'                                            
004470        GO TO 0600-VALIDA-PEDIDO-FIM.                                     
004480     PERFORM 0660-VALIDA-HORARIO THRU 0660-VALIDA-HORARIO-FIM.            
004490     IF WS-PEDIDO-OK NOT = 'S'                                            
004500        GO TO 0600-VALIDA-PEDIDO-FIM.                                     
004510     PERFORM 0670-VALIDA-DURACAO THRU 0670-VALIDA-DURACAO-FIM.            
004520     IF WS-PEDIDO-OK NOT = 'S'                                            
004530        GO TO 0600-VALIDA-PEDIDO-FIM.                                     
004540     PERFORM 0680-VALIDA-JANELA THRU 0680-VALIDA-JANELA-FIM.              
004550     IF WS-PEDIDO-OK NOT = 'S'                                            
004560        GO TO 0600-VALIDA-PEDIDO-FIM.                                     
004570     PERFORM 0700-VERIFICA-ASSOCIADO THRU                                 
004580             0700-VERIFICA-ASSOCIADO-FIM.                                 
004590     IF WS-PEDIDO-OK NOT = 'S'                                            
004600        GO TO 0600-VALIDA-PEDIDO-FIM.                                     
004610     PERFORM 0750-VERIFICA-CONFLITO THRU                                  
004620             0750-VERIFICA-CONFLITO-FIM.                                  
004630 0600-VALIDA-PEDIDO-FIM.                                                  
004640     EXIT.                                                                

004650 0610-VALIDA-CPF.                                                         
004660*          LIMPA O CPF (SO DIGITOS), CONFERE TAMANHO, SEQUENCIA           
004670*          REPETIDA E OS DOIS DIGITOS VERIFICADORES                       
004680     MOVE PED-CPF TO WS-CPF-BRUTO.                                        
004690     MOVE SPACES TO WS-CPF-LIMPO.                                         
004700     MOVE ZERO TO WS-QT-DIG.                                              
004710     MOVE 1 TO WS-IDX-CPF.                                                
004720 0611-LOOP-LIMPA.                                                         
004730     IF WS-IDX-CPF > 14                                                   
004740        GO TO 0613-CHECA-TAMANHO.                                         
004750     MOVE WS-CPF-BRUTO (WS-IDX-CPF:1) TO WS-CARACTER.                     
004760     IF WS-CARACTER NOT NUMERIC                                           
004770        GO TO 0612-PROX-CAR.                                              
004780     ADD 1 TO WS-QT-DIG.                                                  
004790     IF WS-QT-DIG < 12                                                    
004800        MOVE WS-CARACTER TO WS-CPF-LIMPO (WS-QT-DIG:1).                   
004810 0612-PROX-CAR.                                                           
004820     ADD 1 TO WS-IDX-CPF.                                                 
004830     GO TO 0611-LOOP-LIMPA.                                               
004840 0613-CHECA-TAMANHO.                                                      
004850     IF WS-QT-DIG NOT = 11                                                
004860        MOVE 'CPF DEVE CONTER 11 DIGITOS' TO WS-MOTIVO-REJ                
004870        MOVE 'N' TO WS-PEDIDO-OK                                          
004880        GO TO 0610-VALIDA-CPF-FIM.                                        
004890     MOVE WS-CPF-LIMPO TO WS-CPF-NUM.                                     
004900     MOVE WS-CPF-LIMPO (1:1) TO WS-CARACTER.                              
004910     MOVE 'S' TO WS-CPF-REPETIDO.                                         
004920     MOVE 2 TO WS-IDX-CPF.                                                
004930 0614-LOOP-REPETE.                                                        
004940     IF WS-IDX-CPF > 11                                                   
004950        GO TO 0615-FIM-REPETE.                                            
004960     IF WS-CPF-LIMPO (WS-IDX-CPF:1) NOT = WS-CARACTER                     
004970        MOVE 'N' TO WS-CPF-REPETIDO                                       
004980        GO TO 0615-FIM-REPETE.                                            
004990     ADD 1 TO WS-IDX-CPF.                                                 
005000     GO TO 0614-LOOP-REPETE.                                              
005010 0615-FIM-REPETE.                                                         
005020     IF WS-CPF-REPETIDO = 'S'                                             
005030        MOVE 'CPF INVALIDO - SEQUENCIA REPETIDA' TO WS-MOTIVO-REJ         
005040        MOVE 'N' TO WS-PEDIDO-OK                                          
005050        GO TO 0610-VALIDA-CPF-FIM.                                        
005060*          PRIMEIRO DIGITO VERIFICADOR - PESOS 10 A 2 SOBRE OS 9          
005070*          PRIMEIROS DIGITOS                                              
005080     MOVE ZERO TO WS-SOMA.                                                
005090     MOVE 1 TO WS-IDX-CPF.                                                
005100 0616-LOOP-DV1.                                                           
005110     IF WS-IDX-CPF > 9                                                    
005120        GO TO 0617-CALCULA-DV1.                                           
005130     MOVE WS-CPF-LIMPO (WS-IDX-CPF:1) TO WS-DIGITO.                       
005140     COMPUTE WS-PESO = 11 - WS-IDX-CPF.                                   
005150     COMPUTE WS-SOMA = WS-SOMA + (WS-DIGITO * WS-PESO).                   
005160     ADD 1 TO WS-IDX-CPF.                                                 
005170     GO TO 0616-LOOP-DV1.                                                 
005180 0617-CALCULA-DV1.                                                        
005190     DIVIDE WS-SOMA BY 11 GIVING WS-QUOCIENTE                             
005200            REMAINDER WS-RESTO.                                           
005210     IF WS-RESTO < 2                                                      
005220        MOVE 0 TO WS-DV1                                                  
005230     ELSE                                                                 
005240        COMPUTE WS-DV1 = 11 - WS-RESTO.                                   
005250     MOVE WS-CPF-LIMPO (10:1) TO WS-DIGITO.                               
005260     IF WS-DIGITO NOT = WS-DV1                                            
005270        MOVE 'CPF INVALIDO - 1O DIGITO VERIFICADOR' TO                    
005280             WS-MOTIVO-REJ                                                
005290        MOVE 'N' TO WS-PEDIDO-OK                                          
005300        GO TO 0610-VALIDA-CPF-FIM.                                        
005310*          SEGUNDO DIGITO VERIFICADOR - PESOS 11 A 2 SOBRE OS 10          
005320*          PRIMEIROS DIGITOS (JA INCLUI O 1O DIGITO VERIFICADOR)          
005330     MOVE ZERO TO WS-SOMA.                                                
005340     MOVE 1 TO WS-IDX-CPF.                                                
005350 0618-LOOP-DV2.                                                           
005360     IF WS-IDX-CPF > 10                                                   
005370        GO TO 0619-CALCULA-DV2.                                           
005380     MOVE WS-CPF-LIMPO (WS-IDX-CPF:1) TO WS-DIGITO.                       
005390     COMPUTE WS-PESO = 12 - WS-IDX-CPF.                                   
005400     COMPUTE WS-SOMA = WS-SOMA + (WS-DIGITO * WS-PESO).                   
005410     ADD 1 TO WS-IDX-CPF.                                                 
005420     GO TO 0618-LOOP-DV2.                                                 
005430 0619-CALCULA-DV2.                                                        
005440     DIVIDE WS-SOMA BY 11 GIVING WS-QUOCIENTE                             
005450            REMAINDER WS-RESTO.                                           
005460     IF WS-RESTO < 2                                                      
005470        MOVE 0 TO WS-DV2                                                  
005480     ELSE                                                                 
005490        COMPUTE WS-DV2 = 11 - WS-RESTO.                                   
005500     MOVE WS-CPF-LIMPO (11:1) TO WS-DIGITO.                               
005510     IF WS-DIGITO NOT = WS-DV2                                            
005520        MOVE 'CPF INVALIDO - 2O DIGITO VERIFICADOR' TO                    
005530             WS-MOTIVO-REJ                                                
005540        MOVE 'N' TO WS-PEDIDO-OK.                                         
005550 0610-VALIDA-CPF-FIM.                                                     
005560     EXIT.                                                                

005570 0630-VALIDA-NOME.                                                        
005580*          NOME DEVE TER AO MENOS 2 CARACTERES UTEIS E SO PODE            
005590*          CONTER LETRAS (INCLUSIVE ACENTUADAS) E ESPACOS - O LACO        
005600*          0631 PERCORRE DE TRAS PARA FRENTE PROCURANDO A ULTIMA          
005610*          POSICAO NAO-BRANCO; O LACO 0633 CONFERE CADA UM DELES          
005620     MOVE 40 TO WS-NOME-TAM.                                              
005630 0631-LOOP-NOME.                                                          
005640     IF WS-NOME-TAM = ZERO                                                
005650        GO TO 0632-CHECA-NOME.                                            
005660     IF PED-NOME (WS-NOME-TAM:1) NOT = SPACE                              
005670        GO TO 0632-CHECA-NOME.                                            
005680     SUBTRACT 1 FROM WS-NOME-TAM.                                         
005690     GO TO 0631-LOOP-NOME.                                                
005700 0632-CHECA-NOME.                                                         
005710     IF WS-NOME-TAM < 2                                                   
005720        MOVE 'NOME DEVE TER AO MENOS 2 CARACTERES' TO                     
005730             WS-MOTIVO-REJ                                                
005740        MOVE 'N' TO WS-PEDIDO-OK                                          
005750        GO TO 0630-VALIDA-NOME-FIM.                                       
005760     MOVE 1 TO WS-IDX-CPF.                                                
005770 0633-LOOP-CLASSE-NOME.                                                   
005780     IF WS-IDX-CPF > WS-NOME-TAM                                          
005790        GO TO 0630-VALIDA-NOME-FIM.                                       
005800     IF PED-NOME (WS-IDX-CPF:1) NOT LETRA                                 
005810        MOVE 'NOME SO PODE TER LETRAS E ESPACOS' TO                       
005820             WS-MOTIVO-REJ                                                
005830        MOVE 'N' TO WS-PEDIDO-OK                                          
005840        GO TO 0630-VALIDA-NOME-FIM.                                       
005850     ADD 1 TO WS-IDX-CPF.                                                 
005860     GO TO 0633-LOOP-CLASSE-NOME.                                         
005870 0630-VALIDA-NOME-FIM.                                                    
005880     EXIT.                                                                

005890 0640-VALIDA-EMAIL.                                                       
005900*          SE INFORMADO, EXIGE UM "@" SEGUIDO, MAIS ADIANTE NA            
005910*          MESMA CADEIA, DE UM "." E DE AO MENOS DUAS LETRAS DE           
005920*          DOMINIO DE TOPO (TLD) - VIDE 0641/0644/0647                    
005930     IF PED-EMAIL = SPACES                                                
005940        GO TO 0640-VALIDA-EMAIL-FIM.                                      
005950     MOVE 'N' TO WS-TEM-ARROBA.                                           
005960     MOVE ZERO TO WS-POS-ARROBA.                                          
005970     MOVE 1 TO WS-IDX-CPF.                                                
005980 0641-LOOP-ARROBA.                                                        
005990     IF WS-IDX-CPF > 40                                                   
006000        GO TO 0642-CHECA-ARROBA.                                          
006010     MOVE PED-EMAIL (WS-IDX-CPF:1) TO WS-CARACTER.                        
006020     IF WS-CARACTER = '@'                                                 
006030        MOVE 'S' TO WS-TEM-ARROBA                                         
006040        MOVE WS-IDX-CPF TO WS-POS-ARROBA.                                 
006050     ADD 1 TO WS-IDX-CPF.                                                 
006060     GO TO 0641-LOOP-ARROBA.                                              
006070 0642-CHECA-ARROBA.                                                       
006080     IF WS-TEM-ARROBA NOT = 'S'                                           
006090        MOVE 'E-MAIL COM FORMATO INVALIDO' TO WS-MOTIVO-REJ               
006100        MOVE 'N' TO WS-PEDIDO-OK                                          
006110        GO TO 0640-VALIDA-EMAIL-FIM.                                      
006120     MOVE 40 TO WS-NOME-TAM.                                              
006130 0643-LOOP-TAM-MAIL.                                                      
006140     IF WS-NOME-TAM = WS-POS-ARROBA                                       
006150        GO TO 0644-PROCURA-PONTO.                                         
006160     IF PED-EMAIL (WS-NOME-TAM:1) NOT = SPACE                             
006170        GO TO 0644-PROCURA-PONTO.                                         
006180     SUBTRACT 1 FROM WS-NOME-TAM.                                         
006190     GO TO 0643-LOOP-TAM-MAIL.                                            
006200 0644-PROCURA-PONTO.                                                      
006210*          LOCALIZA O ULTIMO "." APOS O "@", DENTRO DO TRECHO             
006220*          UTIL DO E-MAIL (ATE WS-NOME-TAM)                               
006230     MOVE 'N' TO WS-TEM-PONTO-DOM.                                        
006240     MOVE ZERO TO WS-POS-PONTO.                                           
006250     COMPUTE WS-IDX-CPF = WS-POS-ARROBA + 1.                              
006260 0645-LOOP-PONTO.                                                         
006270     IF WS-IDX-CPF > WS-NOME-TAM                                          
006280        GO TO 0646-CHECA-DOMINIO.                                         
006290     IF PED-EMAIL (WS-IDX-CPF:1) = '.'                                    
006300        MOVE 'S' TO WS-TEM-PONTO-DOM                                      
006310        MOVE WS-IDX-CPF TO WS-POS-PONTO.                                  
006320     ADD 1 TO WS-IDX-CPF.                                                 
006330     GO TO 0645-LOOP-PONTO.                                               
006340 0646-CHECA-DOMINIO.                                                      
006350     IF WS-TEM-PONTO-DOM NOT = 'S'                                        
006360        MOVE 'E-MAIL SEM PONTO NO DOMINIO' TO WS-MOTIVO-REJ               
006370        MOVE 'N' TO WS-PEDIDO-OK                                          
006380        GO TO 0640-VALIDA-EMAIL-FIM.                                      
006390     IF WS-NOME-TAM - WS-POS-PONTO < 2                                    
006400        MOVE 'DOMINIO DE TOPO DEVE TER 2 LETRAS OU MAIS' TO               
006410             WS-MOTIVO-REJ                                                
006420        MOVE 'N' TO WS-PEDIDO-OK                                          
006430        GO TO 0640-VALIDA-EMAIL-FIM.                                      
006440     COMPUTE WS-IDX-CPF = WS-POS-PONTO + 1.                               
006450 0647-LOOP-TLD.                                                           
006460     IF WS-IDX-CPF > WS-NOME-TAM                                          
006470        GO TO 0640-VALIDA-EMAIL-FIM.                                      
006480     IF PED-EMAIL (WS-IDX-CPF:1) NOT LETRA-DOM                            
006490        MOVE 'DOMINIO DE TOPO SO PODE TER LETRAS' TO                      
006500             WS-MOTIVO-REJ                                                
006510        MOVE 'N' TO WS-PEDIDO-OK                                          
006520        GO TO 0640-VALIDA-EMAIL-FIM.                                      
006530     ADD 1 TO WS-IDX-CPF.                                                 
006540     GO TO 0647-LOOP-TLD.                                                 
006550 0640-VALIDA-EMAIL-FIM.                                                   
006560     EXIT.                                                                

006570 0650-VALIDA-CONVID.                                                      
006580*          NUM. DE CONVIDADOS ENTRE 1 E 20 (ZERO ASSUME PADRAO 1)         
006590     IF PED-CONVID = ZERO                                                 
006600        MOVE 1 TO PED-CONVID.                                             
006610     IF PED-CONVID < 1 OR PED-CONVID > 20                                 
006620        MOVE 'NUMERO DE CONVIDADOS FORA DA FAIXA 1-20' TO                 
006630             WS-MOTIVO-REJ                                                
006640        MOVE 'N' TO WS-PEDIDO-OK.                                         
006650 0650-VALIDA-CONVID-FIM.                                                  
006660     EXIT.                                                                

006670 0660-VALIDA-HORARIO.                                                     
006680*          FUNCIONAMENTO DA CHURRASQUEIRA DAS 08:00 AS 18:00              
006690     IF PED-HORA-INI < 0800 OR PED-HORA-FIM > 1800                        
006700        MOVE 'FORA DO HORARIO DE FUNCIONAMENTO (08-18H)' TO               
006710             WS-MOTIVO-REJ                                                
006720        MOVE 'N' TO WS-PEDIDO-OK                                          
006730        GO TO 0660-VALIDA-HORARIO-FIM.                                    
006740     IF PED-HORA-INI NOT < PED-HORA-FIM                                   
006750        MOVE 'HORARIO INICIAL DEVE SER ANTERIOR AO FINAL' TO              
006760             WS-MOTIVO-REJ                                                
006770        MOVE 'N' TO WS-PEDIDO-OK.                                         
006780 0660-VALIDA-HORARIO-FIM.                                                 
006790     EXIT.                                                                

006800 0670-VALIDA-DURACAO.                                                     
006810*          DURACAO MINIMA 4H, MAXIMA 8H (VALORES EM VIGOR - VIDE          
006820*          LOG DE ALTERACOES VRS 1.6; NOTAS ANTIGAS DE 2/6H ESTAO         
006830*          DESATUALIZADAS E NAO DEVEM SER SEGUIDAS)                       
006840     DIVIDE PED-HORA-INI BY 100 GIVING WS-QUOCIENTE                       
006850            REMAINDER WS-RESTO.                                           
006860     COMPUTE WS-MINUTOS-INI = (WS-QUOCIENTE * 60) + WS-RESTO.             
006870     DIVIDE PED-HORA-FIM BY 100 GIVING WS-QUOCIENTE                       
006880            REMAINDER WS-RESTO.                                           
006890     COMPUTE WS-MINUTOS-FIM = (WS-QUOCIENTE * 60) + WS-RESTO.             
006900     COMPUTE WS-DURACAO-MIN = WS-MINUTOS-FIM - WS-MINUTOS-INI.            
006910     IF WS-DURACAO-MIN < 240 OR WS-DURACAO-MIN > 480                      
006920        MOVE 'DURACAO DEVE FICAR ENTRE 4 E 8 HORAS' TO                    
006930             WS-MOTIVO-REJ                                                
006940        MOVE 'N' TO WS-PEDIDO-OK.                                         
006950 0670-VALIDA-DURACAO-FIM.                                                 
006960     EXIT.                                                                

006970 0680-VALIDA-JANELA.                                                      
006980*          A RESERVA SO PODE SER FEITA PARA DATA FUTURA, NO MAXIMO        
006990*          30 DIAS A FRENTE DA DATA DE PROCESSAMENTO                      
007000     IF PED-DATA NOT > WS-DATA-PROC                                       
007010        MOVE 'DATA DA RESERVA DEVE SER POSTERIOR A HOJE' TO               
007020             WS-MOTIVO-REJ                                                
007030        MOVE 'N' TO WS-PEDIDO-OK                                          
007040        GO TO 0680-VALIDA-JANELA-FIM.                                     
007050     PERFORM 0685-CALCULA-LIMITE THRU 0685-CALCULA-LIMITE-FIM.            
007060     IF PED-DATA > WS-DATA-LIMITE                                         
007070        MOVE 'DATA DA RESERVA ALEM DA JANELA DE 30 DIAS' TO               
007080             WS-MOTIVO-REJ                                                
007090        MOVE 'N' TO WS-PEDIDO-OK.                                         
007100 0680-VALIDA-JANELA-FIM.                                                  
007110     EXIT.                                                                

007120 0685-CALCULA-LIMITE.                                                     
007130*          SOMA 30 DIAS CORRIDOS A DATA DE PROCESSAMENTO, COM             
007140*          VIRADA SIMPLES DE MES/ANO (TABELA FIXA, SEM BISSEXTO) -        
007150*          TRABALHA SOBRE A COPIA WS-DATA-LIMITE, NUNCA SOBRE A           
007160*          DATA DE PROCESSAMENTO ORIGINAL                                 
007170     MOVE WS-DATA-PROC TO WS-DATA-LIMITE.                                 
007180     ADD 30 TO WS-DL-DD.                                                  
007190     IF WS-DL-DD > 30                                                     
007200        SUBTRACT 30 FROM WS-DL-DD                                         
007210        ADD 1 TO WS-DL-MM.                                                
007220     IF WS-DL-MM > 12                                                     
007230        SUBTRACT 12 FROM WS-DL-MM                                         
007240        ADD 1 TO WS-DL-AAAA.                                              
007250 0685-CALCULA-LIMITE-FIM.                                                 
007260     EXIT.                                                                

007270 0700-VERIFICA-ASSOCIADO.                                                 
007280*          BUSCA BINARIA DO CPF NA TABELA DE ASSOCIADOS CARREGADA         
007290*          EM 0150 - EXIGE ENCONTRADO, ATIVO E ADIMPLENTE                 
007300     MOVE 'N' TO WS-ACHOU.                                                
007310     SEARCH ALL WT-ASSOC                                                  
007320        AT END                                                            
007330           MOVE 'ASSOCIADO NAO CADASTRADO' TO WS-MOTIVO-REJ               
007340           MOVE 'N' TO WS-PEDIDO-OK                                       
007350        WHEN WT-A-CPF (IDX-AS) = WS-CPF-LIMPO                             
007360           MOVE 'S' TO WS-ACHOU.                                          
007370     IF WS-ACHOU NOT = 'S'                                                
007380        GO TO 0700-VERIFICA-ASSOCIADO-FIM.                                
007390     IF WT-A-ATIVO (IDX-AS) NOT = 'S'                                     
007400        MOVE 'ASSOCIADO INATIVO' TO WS-MOTIVO-REJ                         
007410        MOVE 'N' TO WS-PEDIDO-OK                                          
007420        GO TO 0700-VERIFICA-ASSOCIADO-FIM.                                
007430     IF WT-A-SITUACAO (IDX-AS) NOT = 'A'                                  
007440        MOVE 'ASSOCIADO INADIMPLENTE' TO WS-MOTIVO-REJ                    
007450        MOVE 'N' TO WS-PEDIDO-OK.                                         
007460 0700-VERIFICA-ASSOCIADO-FIM.                                             
007470     EXIT.                                                                

007480 0750-VERIFICA-CONFLITO.                                                  
007490*          PERCORRE AS RESERVAS ATIVAS DO MESMO DIA E REJEITA SE          
007500*          HOUVER CHOQUE (INICIO < FIM-EXISTENTE E FIM > INICIO-          
007510*          EXISTENTE) - RESERVAS "PONTA A PONTA" NAO CONFLITAM            
007520     MOVE 1 TO WS-IDX-CPF.                                                
007530 0751-LOOP-CONFLITO.                                                      
007540     IF WS-IDX-CPF > WS-QT-RESV                                           
007550        GO TO 0750-VERIFICA-CONFLITO-FIM.                                 
007560     SET IDX-RS TO WS-IDX-CPF.                                            
007570     IF WT-R-DATA (IDX-RS) NOT = PED-DATA                                 
007580        GO TO 0752-PROX-RESV.                                             
007590     IF PED-HORA-INI < WT-R-FIM (IDX-RS)                                  
007600           AND PED-HORA-FIM > WT-R-INI (IDX-RS)                           
007610        MOVE 'HORARIO EM CONFLITO COM OUTRA RESERVA' TO                   
007620             WS-MOTIVO-REJ                                                
007630        MOVE 'N' TO WS-PEDIDO-OK                                          
007640        GO TO 0750-VERIFICA-CONFLITO-FIM.                                 
007650 0752-PROX-RESV.                                                          
007660     ADD 1 TO WS-IDX-CPF.                                                 
007670     GO TO 0751-LOOP-CONFLITO.                                            
007680 0750-VERIFICA-CONFLITO-FIM.                                              
007690     EXIT.                                                                

007700 0800-ACEITA-RESERVA.                                                     
007710*          GRAVA A RESERVA COMO ATIVA E ACRESCENTA A TABELA PARA          
007720*          QUE OS PROXIMOS PEDIDOS DO MESMO RUN JA VEJAM O CHOQUE         
007730     ADD 1 TO WS-MAX-RESV-ID.                                             
007740     MOVE WS-MAX-RESV-ID  TO RESV-ID-OUT.                                 
007750     MOVE PED-NOME        TO RESV-NOME-OUT.                               
007760     MOVE PED-EMAIL       TO RESV-EMAIL-OUT.                              
007770     MOVE PED-FONE        TO RESV-FONE-OUT.                               
007780     MOVE WS-CPF-LIMPO    TO RESV-CPF-OUT.                                
007790     MOVE PED-DATA        TO RESV-DATA-OUT.                               
007800     MOVE PED-HORA-INI    TO RESV-HORA-INI-OUT.                           
007810     MOVE PED-HORA-FIM    TO RESV-HORA-FIM-OUT.                           
007820     MOVE PED-CONVID      TO RESV-CONVID-OUT.                             
007830     MOVE 'A'             TO RESV-STATUS-OUT.                             
007840     MOVE WS-TS-PROC       TO RESV-DT-CRIA-OUT.                   ENT0016 
007850     MOVE PED-OBS         TO RESV-OBS-OUT.                                
007860     WRITE REG-RESERVA-OUT.                                               
007870     ADD 1 TO WS-QT-RESV.                                                 
007880     SET IDX-RS TO WS-QT-RESV.                                            
007890     MOVE PED-DATA     TO WT-R-DATA (IDX-RS).                             
007900     MOVE PED-HORA-INI TO WT-R-INI (IDX-RS).                              
007910     MOVE PED-HORA-FIM TO WT-R-FIM (IDX-RS).                              
007920     MOVE 'A'          TO WT-R-STATUS (IDX-RS).                           
007930     PERFORM 0850-GERA-TAXA THRU 0850-GERA-TAXA-FIM.                      
007940     ADD 1 TO WS-QT-ACEITOS.                                              
007950 0800-ACEITA-RESERVA-FIM.                                                 
007960     EXIT.                                                                

007970 0850-GERA-TAXA.                                                          
007980*          GERA A TAXA FIXA DE RESERVA (R$ 25,00), VENCIMENTO NO          
007990*          DIA SEGUINTE AO PROCESSAMENTO, NO MAXIMO 1 POR RESERVA         
008000     ADD 1 TO WS-MAX-TAXA-ID.                                             
008010     MOVE WS-MAX-TAXA-ID  TO TAXA-ID-OUT.                                 
008020     MOVE 25.00           TO TAXA-VALOR-OUT.                              
008030     MOVE 'R'             TO TAXA-TIPO-OUT.                               
008040     MOVE 'P'             TO TAXA-STATUS-OUT.                             
008050     MOVE WS-DATA-PROC    TO TAXA-DT-VENC-OUT.                            
008060     ADD 1 TO TAXA-DT-VENC-OUT.                                           
008070     MOVE ZERO            TO TAXA-DT-PGTO-OUT.                            
008080     MOVE WS-MAX-RESV-ID  TO TAXA-RESV-ID-OUT.                            
008090     MOVE WS-CPF-LIMPO    TO TAXA-CPF-OUT.                                
008100     MOVE SPACES          TO TAXA-COD-PGTO-OUT.                   ENT0016 
008110     STRING 'SINT' WS-MAX-TAXA-ID DELIMITED BY SIZE                       
008120            INTO TAXA-COD-PGTO-OUT.                                       
008130     MOVE WS-DATA-PROC    TO TAXA-DT-CRIA-OUT.                            
008140     WRITE REG-TAXA-OUT.                                                  
008150     ADD TAXA-VALOR-OUT TO WS-VL-TOTAL-TAXA.                              
008160 0850-GERA-TAXA-FIM.                                                      
008170     EXIT.                                                                

008180 0900-REJEITA.                                                            
008190*          GRAVA A LINHA DE REJEICAO COM O MOTIVO E CONTABILIZA           
008200     MOVE WS-SEQ-PEDIDO TO DET-SEQ.                                       
008210     MOVE PED-NOME (1:20) TO DET-NOME.                                    
008220     MOVE WS-CPF-LIMPO TO DET-CPF.                                        
008230     MOVE PED-DATA TO DET-DATA.                                           
008240     MOVE PED-HORA-INI TO DET-HORAS (1:4).                                
008250     MOVE '-' TO DET-HORAS (5:1).                                         
008260     MOVE PED-HORA-FIM TO DET-HORAS (6:4).                                
008270     MOVE WS-MOTIVO-REJ TO DET-MOTIVO.                                    
008280     WRITE REG-REJ FROM LIN-DET-REJ.                                      
008290     ADD 1 TO WS-QT-REJEIT.                                               
008300 0900-REJEITA-FIM.                                                        
008310     EXIT.                                                                

008320 1000-IMPRIME-RESUMO.                                                     
008330*          FECHA O REJEITADOS E GRAVA O RESUMO COM LIDOS/                 
008340*          ACEITOS/REJEITADOS E O VALOR TOTAL DE TAXA GERADA              
008350     MOVE WS-QT-LIDOS   TO ROD-LIDOS.                                     
008360     MOVE WS-QT-ACEITOS TO ROD-ACEITOS.                                   
008370     MOVE WS-QT-REJEIT  TO ROD-REJEIT.                                    
008380     WRITE REG-REJ FROM LIN-RODAPE-REJ.                                   
008390     MOVE WS-DATA-PROC    TO RSM-DATA-PROC.                               
008400     WRITE REG-RSM FROM LIN-RESUMO-CAB.                                   
008410     MOVE WS-QT-LIDOS     TO RSM-LIDOS.                                   
008420     MOVE WS-QT-ACEITOS   TO RSM-ACEITOS.                                 
008430     MOVE WS-QT-REJEIT    TO RSM-REJEIT.                                  
008440     MOVE WS-VL-TOTAL-TAXA TO RSM-VL-TAXA.                                
008450     WRITE REG-RSM FROM LIN-RESUMO-DET.                                   
008460     GO TO 1800-ENCERRA-NORMAL.                                           

008470 1800-ENCERRA-NORMAL.                                                     
008480     CLOSE ASSOCIN RESVIN RESVOUT PEDIN TAXIN TAXOUT                      
008490           REJOUT RESUMOUT.                                               
008500     STOP RUN.                                                            

008510 1900-ENCERRA-ERRO.                                                       
008520     CLOSE ASSOCIN RESVIN RESVOUT PEDIN TAXIN TAXOUT                      
008530           REJOUT RESUMOUT.                                               
008540     STOP RUN.                                                            
